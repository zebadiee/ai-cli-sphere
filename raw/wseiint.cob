*****************************************
*                                       *
*  RECORD DEFINITION FOR INTENT        *
*   FILE (INPUT) TO EI600              *
*****************************************
* FILE SIZE 80 BYTES.
*
* 18/01/26 VBC - CREATED.
* 24/01/26 VBC - ADDED INT-CONFIDENCE-R FOR BLANK TEST.
*
 01  EI-INTENT-RECORD.
     03  INT-CODE            PIC X(16).
     03  INT-SOURCE          PIC X(20).
     03  INT-TARGET          PIC X(20).
     03  INT-CONFIDENCE      PIC 9V999.
     03  INT-CONFIDENCE-R REDEFINES INT-CONFIDENCE
                         PIC X(4).
*                   USED TO TEST FOR SPACES BEFORE NUMERIC READ.
     03  INT-MODE            PIC X(12).
*                   BLANK ON INPUT DEFAULTS TO PROPOSE.
     03  FILLER              PIC X(8).
 01  EI-INTENT-RECORD-X REDEFINES EI-INTENT-RECORD
                        PIC X(80).
*
