000100*****************************************
000110*                                       *
000120*  RECORD DEFINITION FOR SUPPLY        *
000130*   CHARACTERISTICS FILE (INPUT)       *
000140*     ONE RECORD PER EICR REPORT       *
000150*****************************************
000160* FILE SIZE 80 BYTES.
000170*
000180* 10/01/26 VBC - CREATED.
000190*
000200 01  EI-SUPPLY-RECORD.
000210     03  SUP-REPORT-ID       PIC X(12).
000220     03  SUP-MEAS-ZE         PIC 9(2)V999.
000230     03  SUP-MEAS-IPF        PIC 9(3)V99.
000240     03  SUP-EARTH-ARRGT     PIC X(6).
000250*                   E.G. TN-S, TN-C-S, TT.
000260     03  SUP-LIVE-COND       PIC X(16).
000270*                   E.G. 1-PH 2-WIRE.
000280     03  SUP-NOM-VOLTAGE     PIC 9(3).
000290     03  FILLER              PIC X(33).
000300 01  EI-SUPPLY-RECORD-X REDEFINES EI-SUPPLY-RECORD
000310                        PIC X(80).
000320*
