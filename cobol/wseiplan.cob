000100*****************************************
000110*                                       *
000120*  RECORD DEFINITION FOR PLAN FILE     *
000130*   (INPUT) TO EI700, ONE PLAN SET     *
000140*     OF UP TO 3 PLANS, VARIABLE LEN   *
000150*****************************************
000160* NATURAL FIELD WIDTH 467 BYTES (MAX);
000170*  FILE ALLOWS LINES UP TO 520 BYTES -
000180*  ACTUAL STEP ENTRIES MAY TRAIL OFF
000190*  SHORT OF PLN-STEP-COUNT (10).
000200*
000210* 20/01/26 VBC - CREATED.
000220*
000230 01  EI-PLAN-RECORD.
000240     03  PLN-ID              PIC X.
000250*                   A, B OR C.
000260     03  PLN-CONFIDENCE      PIC 9V999.
000270     03  PLN-STEP-COUNT      PIC 9(2).
000280     03  PLN-STEP            OCCURS 10.
000290         05  PLN-STEP-ACTION PIC X(16).
000300         05  PLN-STEP-TARGET PIC X(30).
000310     03  FILLER              PIC X(02).
000320*
