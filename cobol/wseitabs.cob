000100*****************************************
000110*                                       *
000120*  TABLE DEFINITIONS FOR BS 7671       *
000130*     REGULATION LIMIT TABLES          *
000140*  COPIED INTO EI100 WORKING-STORAGE   *
000150*****************************************
000160* T1-T6 PER BS 7671:2018+A2:2022 TABLE 41.3,
000170* TABLE 4D2A, TABLE 4D1B AND TABLE 4C1.
000180*
000190* 14/01/26 VBC - CREATED.
000200* 22/01/26 VBC - ADDED T5/T6 GROUPING & INSULATION FACTORS.
000210*
000220* T1 - MAXIMUM ZS (OHMS AT 230V) BY DEVICE STD/TYPE/RATING.
000230* GROUP 1 = BS EN 60898 TYPE B, 2 = TYPE C, 3 = TYPE D,
000240*       4 = BS 88-3 TYPE GG (25A & 40A NOT TABULATED = 0).
000250 01  T1-GRP-STD-TAB.
000260     03  FILLER          PIC X(12) VALUE "BS EN 60898".
000270     03  FILLER          PIC X(12) VALUE "BS EN 60898".
000280     03  FILLER          PIC X(12) VALUE "BS EN 60898".
000290     03  FILLER          PIC X(12) VALUE "BS 88-3".
000300 01  T1-GRP-STD-RTAB REDEFINES T1-GRP-STD-TAB.
000310     03  T1-GRP-STD      PIC X(12) OCCURS 4.
000320 01  T1-GRP-TYP-TAB.
000330     03  FILLER          PIC XX    VALUE "B ".
000340     03  FILLER          PIC XX    VALUE "C ".
000350     03  FILLER          PIC XX    VALUE "D ".
000360     03  FILLER          PIC XX    VALUE "GG".
000370 01  T1-GRP-TYP-RTAB REDEFINES T1-GRP-TYP-TAB.
000380     03  T1-GRP-TYP      PIC XX    OCCURS 4.
000390* RATING COLUMNS COMMON TO T1.
000400 01  T1-RATING-TAB.
000410     03  FILLER          PIC 9(3)  VALUE 6.
000420     03  FILLER          PIC 9(3)  VALUE 10.
000430     03  FILLER          PIC 9(3)  VALUE 16.
000440     03  FILLER          PIC 9(3)  VALUE 20.
000450     03  FILLER          PIC 9(3)  VALUE 25.
000460     03  FILLER          PIC 9(3)  VALUE 32.
000470     03  FILLER          PIC 9(3)  VALUE 40.
000480 01  T1-RATING-RTAB REDEFINES T1-RATING-TAB.
000490     03  T1-RATING       PIC 9(3)  OCCURS 7.
000500* MAX ZS VALUES, 4 GROUPS BY 7 RATINGS, 0 = NOT TABULATED.
000510 01  T1-ZS-VALUES.
000520     03  FILLER          PIC 9(3)V99 VALUE 7.67.
000530     03  FILLER          PIC 9(3)V99 VALUE 4.60.
000540     03  FILLER          PIC 9(3)V99 VALUE 2.87.
000550     03  FILLER          PIC 9(3)V99 VALUE 2.30.
000560     03  FILLER          PIC 9(3)V99 VALUE 1.84.
000570     03  FILLER          PIC 9(3)V99 VALUE 1.44.
000580     03  FILLER          PIC 9(3)V99 VALUE 1.15.
000590     03  FILLER          PIC 9(3)V99 VALUE 3.83.
000600     03  FILLER          PIC 9(3)V99 VALUE 2.30.
000610     03  FILLER          PIC 9(3)V99 VALUE 1.44.
000620     03  FILLER          PIC 9(3)V99 VALUE 1.15.
000630     03  FILLER          PIC 9(3)V99 VALUE 0.92.
000640     03  FILLER          PIC 9(3)V99 VALUE 0.72.
000650     03  FILLER          PIC 9(3)V99 VALUE 0.57.
000660     03  FILLER          PIC 9(3)V99 VALUE 1.92.
000670     03  FILLER          PIC 9(3)V99 VALUE 1.15.
000680     03  FILLER          PIC 9(3)V99 VALUE 0.72.
000690     03  FILLER          PIC 9(3)V99 VALUE 0.57.
000700     03  FILLER          PIC 9(3)V99 VALUE 0.46.
000710     03  FILLER          PIC 9(3)V99 VALUE 0.36.
000720     03  FILLER          PIC 9(3)V99 VALUE 0.29.
000730     03  FILLER          PIC 9(3)V99 VALUE 10.20.
000740     03  FILLER          PIC 9(3)V99 VALUE 5.11.
000750     03  FILLER          PIC 9(3)V99 VALUE 1.58.
000760     03  FILLER          PIC 9(3)V99 VALUE 1.15.
000770     03  FILLER          PIC 9(3)V99 VALUE ZERO.
000780     03  FILLER          PIC 9(3)V99 VALUE 0.68.
000790     03  FILLER          PIC 9(3)V99 VALUE ZERO.
000800 01  T1-ZS-RTAB REDEFINES T1-ZS-VALUES.
000810     03  T1-ZS-GRP       OCCURS 4.
000820         05  T1-ZS       PIC 9(3)V99 OCCURS 7.
000830*
000840* T2 - BASE CURRENT RATINGS IT (AMPS), THERMOPLASTIC 70C,
000850*      BY CSA AND REFERENCE METHOD A/B/C.
000860 01  T2-CSA-TAB.
000870     03  FILLER          PIC 9(3)V9 VALUE 1.0.
000880     03  FILLER          PIC 9(3)V9 VALUE 1.5.
000890     03  FILLER          PIC 9(3)V9 VALUE 2.5.
000900     03  FILLER          PIC 9(3)V9 VALUE 4.0.
000910     03  FILLER          PIC 9(3)V9 VALUE 6.0.
000920     03  FILLER          PIC 9(3)V9 VALUE 10.0.
000930 01  T2-CSA-RTAB REDEFINES T2-CSA-TAB.
000940     03  T2-CSA          PIC 9(3)V9 OCCURS 6.
000950 01  T2-IT-VALUES.
000960     03  FILLER          PIC 9(3)V9 VALUE 11.0.
000970     03  FILLER          PIC 9(3)V9 VALUE 13.0.
000980     03  FILLER          PIC 9(3)V9 VALUE 15.5.
000990     03  FILLER          PIC 9(3)V9 VALUE 14.5.
001000     03  FILLER          PIC 9(3)V9 VALUE 16.5.
001010     03  FILLER          PIC 9(3)V9 VALUE 17.5.
001020     03  FILLER          PIC 9(3)V9 VALUE 19.5.
001030     03  FILLER          PIC 9(3)V9 VALUE 23.0.
001040     03  FILLER          PIC 9(3)V9 VALUE 24.0.
001050     03  FILLER          PIC 9(3)V9 VALUE 26.0.
001060     03  FILLER          PIC 9(3)V9 VALUE 30.0.
001070     03  FILLER          PIC 9(3)V9 VALUE 32.0.
001080     03  FILLER          PIC 9(3)V9 VALUE 34.0.
001090     03  FILLER          PIC 9(3)V9 VALUE 38.0.
001100     03  FILLER          PIC 9(3)V9 VALUE 41.0.
001110     03  FILLER          PIC 9(3)V9 VALUE 46.0.
001120     03  FILLER          PIC 9(3)V9 VALUE 52.0.
001130     03  FILLER          PIC 9(3)V9 VALUE 57.0.
001140 01  T2-IT-RTAB REDEFINES T2-IT-VALUES.
001150     03  T2-IT-ROW       OCCURS 6.
001160         05  T2-IT       PIC 9(3)V9 OCCURS 3.
001170*                     (SUB 1=METHOD A, 2=METHOD B, 3=METHOD C)
001180*
001190* T3 - VOLTAGE DROP RATE (MV PER AMP PER METRE), COPPER
001200*      THERMOPLASTIC, BY CSA, SINGLE/THREE PHASE.
001210 01  T3-MV-VALUES.
001220     03  FILLER          PIC 9(2)V9 VALUE 44.0.
001230     03  FILLER          PIC 9(2)V9 VALUE 38.0.
001240     03  FILLER          PIC 9(2)V9 VALUE 29.0.
001250     03  FILLER          PIC 9(2)V9 VALUE 25.0.
001260     03  FILLER          PIC 9(2)V9 VALUE 18.0.
001270     03  FILLER          PIC 9(2)V9 VALUE 15.0.
001280     03  FILLER          PIC 9(2)V9 VALUE 11.0.
001290     03  FILLER          PIC 9(2)V9 VALUE  9.5.
001300     03  FILLER          PIC 9(2)V9 VALUE  7.3.
001310     03  FILLER          PIC 9(2)V9 VALUE  6.4.
001320     03  FILLER          PIC 9(2)V9 VALUE  4.4.
001330     03  FILLER          PIC 9(2)V9 VALUE  3.8.
001340 01  T3-MV-RTAB REDEFINES T3-MV-VALUES.
001350     03  T3-MV-ROW       OCCURS 6.
001360         05  T3-MV       PIC 9(2)V9 OCCURS 2.
001370*                     (SUB 1=SINGLE PHASE, 2=THREE PHASE)
001380*
001390* T4 - AMBIENT TEMPERATURE FACTOR CA, THERMOPLASTIC 70C -
001400*      INTERPOLATION POINTS (TEMP, FACTOR).
001410 01  T4-TEMP-TAB.
001420     03  FILLER          PIC S9(3) VALUE 25.
001430     03  FILLER          PIC S9(3) VALUE 30.
001440     03  FILLER          PIC S9(3) VALUE 40.
001450     03  FILLER          PIC S9(3) VALUE 45.
001460     03  FILLER          PIC S9(3) VALUE 50.
001470 01  T4-TEMP-RTAB REDEFINES T4-TEMP-TAB.
001480     03  T4-TEMP         PIC S9(3) OCCURS 5.
001490 01  T4-FACT-TAB.
001500     03  FILLER          PIC 9V999 VALUE 1.03.
001510     03  FILLER          PIC 9V999 VALUE 1.00.
001520     03  FILLER          PIC 9V999 VALUE 0.87.
001530     03  FILLER          PIC 9V999 VALUE 0.79.
001540     03  FILLER          PIC 9V999 VALUE 0.71.
001550 01  T4-FACT-RTAB REDEFINES T4-FACT-TAB.
001560     03  T4-FACT         PIC 9V999 OCCURS 5.
001570*
001580* T5 - GROUPING FACTOR CG, REFERENCE METHOD C, BY GROUP
001590*      COUNT 1-6 (COUNTS ABOVE 6 USE THE FACTOR FOR 6).
001600 01  T5-CG-TAB.
001610     03  FILLER          PIC 9V99  VALUE 1.00.
001620     03  FILLER          PIC 9V99  VALUE 0.85.
001630     03  FILLER          PIC 9V99  VALUE 0.79.
001640     03  FILLER          PIC 9V99  VALUE 0.75.
001650     03  FILLER          PIC 9V99  VALUE 0.73.
001660     03  FILLER          PIC 9V99  VALUE 0.72.
001670 01  T5-CG-RTAB REDEFINES T5-CG-TAB.
001680     03  T5-CG           PIC 9V99  OCCURS 6.
001690*
001700* T6 - THERMAL INSULATION FACTOR CI - NO TABLE NEEDED,
001710*      SEE EI100 PARAGRAPH T600-THERMAL-FACTOR.
001720 01  T6-CI-SURROUNDED    PIC 9V99  VALUE 0.50.
001730 01  T6-CI-CLEAR         PIC 9V99  VALUE 1.00.
001740*
