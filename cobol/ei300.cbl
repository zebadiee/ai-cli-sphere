000100*****************************************
000110*                                       *
000120*  EI300 - EICR SUMMARY REPORT         *
000130*    BUILDER.  READS THE SUPPLY AND    *
000140*    CIRCUIT FILES, CALLS EI100 FOR    *
000150*    EACH CIRCUIT, WRITES THE CIRCUIT  *
000160*    SCHEDULE AND THE PRINTABLE        *
000170*    SUMMARY REPORT.                   *
000180*****************************************
000190*
000200 IDENTIFICATION    DIVISION.
000210*
000220 PROGRAM-ID.        EI300.
000230*
000240 AUTHOR.            R M ASHDOWN.
000250*
000260 INSTALLATION.      KESTREL COMPLIANCE SYSTEMS,
000270                     ELECTRICAL TEST DIVISION.
000280*
000290 DATE-WRITTEN.      22/03/1989.
000300*
000310 DATE-COMPILED.
000320*
000330 SECURITY.          CONFIDENTIAL - KESTREL COMPLIANCE
000340                     SYSTEMS INTERNAL USE ONLY.  NOT FOR
000350                     DISCLOSURE OUTSIDE THE DEPARTMENT.
000360*
000370*****************************************
000380*          CHANGE LOG FOR EI300        *
000390*****************************************
000400* 22/03/89 RMA  - ORIGINAL ISSUE, REQ NO CTS-005.
000410* 14/08/90 RMA  - ADDED CABLE CAPACITY CHECK COLUMN, REQ
000420*                 CTS-022.
000430* 23/07/91 PKO  - GROUPING FACTOR NOW CARRIED FROM CIRCUIT
000440*                 RECORD, REQ CTS-041.
000450* 19/09/92 PKO  - THERMAL INSULATION FACTOR COLUMN ADDED.
000460* 30/03/94 RMA  - CONTROL TOTALS SPLIT BY FAILED CHECK TYPE,
000470*                 REQ CTS-067.
000480* 08/05/95 TJV  - TIDY OF PARAGRAPH NAMES, NO LOGIC CHANGE.
000490* 27/01/98 TJV  - YEAR 2000 REVIEW: REPORT DATE FIELDS ARE
000500*                 SUPPLIED BY THE CALLER, NO JULIAN/2-DIGIT
000510*                 YEAR HELD IN THIS PROGRAM.
000520* 14/06/99 TJV  - Y2K SIGN-OFF, REQ CTS-088.
000530* 30/10/01 PKO  - REQUIRED-FIELD CHECK ADDED FOR THE REPORT
000540*                 HEADER (REPORT-ID, EARTHING-ARRGT, NOMINAL-
000550*                 VOLTAGE), REQ CTS-103.
000560* 04/09/08 TJV  - OVERALL ASSESSMENT NOW FAILS ON ANY C1/C2
000570*                 OBSERVATION AS WELL AS A FAILED CIRCUIT,
000580*                 REQ CTS-140.
000590* 21/06/11 SJM  - RE-KEYED FOR BS 7671:2008 (17TH ED), REQ
000600*                 CTS-162.
000610* 03/04/18 RMA  - RE-ISSUED FOR BS 7671:2018 (18TH ED), REQ
000620*                 CTS-210.
000630* 11/01/26 RMA  - RE-WRITTEN AS EI300 FOR THE NEW EICR BATCH
000640*                 SUITE, REPLACING THE CTS-SERIES WORKSHEET
000650*                 PRINT MACRO, REQ CTS-301.  REPORT WRITER
000660*                 LAYOUT CARRIED OVER FROM THE OLD CHECK
000670*                 REGISTER PRINT, REWORKED FOR THE SCHEDULE.
000680* 25/01/26 RMA  - DROPPED THE N/A BRANCH CHECK COLUMNS TO A
000690*                 DASH WHEN NEITHER THE FULL CIRCUIT CHECK NOR
000700*                 THE ZS-ONLY CHECK COULD BE RUN, REQ CTS-308.
000710* 02/02/26 RMA  - HEADER-VALID FLAG WAS BEING SET BY AA015
000720*                 AND NEVER LOOKED AT AGAIN.  AA090 NOW CARRIES
000730*                 IT INTO WS-HEADER-MSG, PRINTED AS A NEW LINE
000740*                 ON THE SUMMARY REPORT SO A MISSING HEADER
000750*                 FIELD SHOWS ON THE REPORT ITSELF, NOT JUST
000760*                 ON THE CONSOLE, REQ CTS-312.
000770* 03/02/26 RMA  - DROPPED THE WSEITABS COPYBOOK, CARRIED OVER
000780*                 FROM AN EARLY DRAFT BEFORE THE TABLE LOOKUPS
000790*                 WERE MOVED INTO EI100 - NOT A SINGLE T-TABLE
000800*                 FIELD WAS REFERENCED IN THIS PROGRAM, REQ
000810*                 CTS-313.
000820*
000830*****************************************
000840*
000850 ENVIRONMENT        DIVISION.
000860*
000870 CONFIGURATION      SECTION.
000880*
000890 SPECIAL-NAMES.
000900     CLASS POSITIVE-DIGIT IS "0123456789"
000910     CLASS CHECK-RESULT   IS "PF-"
000920     C01 IS TOP-OF-FORM.
000930*
000940 INPUT-OUTPUT        SECTION.
000950*
000960 FILE-CONTROL.
000970     SELECT SUPPLY-FILE   ASSIGN TO SUPPLY-FILE
000980            ORGANIZATION  IS LINE SEQUENTIAL
000990            FILE STATUS   IS WS-SUPPLY-STATUS.
001000     SELECT CIRCUIT-FILE  ASSIGN TO CIRCUIT-FILE
001010            ORGANIZATION  IS LINE SEQUENTIAL
001020            FILE STATUS   IS WS-CIRCUIT-STATUS.
001030     SELECT OBS-FILE      ASSIGN TO OBS-FILE
001040            ORGANIZATION  IS LINE SEQUENTIAL
001050            FILE STATUS   IS WS-OBS-STATUS.
001060     SELECT SCHEDULE-FILE ASSIGN TO SCHEDULE-FILE
001070            ORGANIZATION  IS LINE SEQUENTIAL
001080            FILE STATUS   IS WS-SCHED-STATUS.
001090     SELECT REPORT-FILE   ASSIGN TO REPORT-FILE
001100            ORGANIZATION  IS LINE SEQUENTIAL
001110            FILE STATUS   IS WS-REPORT-STATUS.
001120*
001130 DATA                DIVISION.
001140*
001150 FILE                SECTION.
001160*
001170 FD  SUPPLY-FILE
001180     LABEL RECORDS ARE STANDARD.
001190 COPY "wseisupp.cob".
001200*
001210 FD  CIRCUIT-FILE
001220     LABEL RECORDS ARE STANDARD.
001230 COPY "wseicirc.cob".
001240*
001250 FD  OBS-FILE
001260     LABEL RECORDS ARE STANDARD.
001270 COPY "wseiobs.cob".
001280*
001290 FD  SCHEDULE-FILE
001300     LABEL RECORDS ARE STANDARD.
001310 COPY "wseisch.cob".
001320*
001330 FD  REPORT-FILE
001340     LABEL RECORDS ARE STANDARD
001350     REPORT IS EI-SUMMARY-REPORT.
001360*
001370 WORKING-STORAGE     SECTION.
001380*
001390 77  WS-SUPPLY-STATUS    PIC XX      VALUE SPACES.
001400 77  WS-CIRCUIT-STATUS   PIC XX      VALUE SPACES.
001410 77  WS-OBS-STATUS       PIC XX      VALUE SPACES.
001420 77  WS-SCHED-STATUS     PIC XX      VALUE SPACES.
001430 77  WS-REPORT-STATUS    PIC XX      VALUE SPACES.
001440*
001450 77  WS-EOF-CIRCUIT      PIC X       VALUE "N".
001460     88  WS-CIRCUIT-EOF               VALUE "Y".
001470 77  WS-EOF-OBS          PIC X       VALUE "N".
001480     88  WS-OBS-EOF                   VALUE "Y".
001490*
001500 01  WS-COUNTERS.
001510     03  WS-CIRCUITS-READ    PIC 9(4) COMP.
001520     03  WS-CIRCUITS-PASS    PIC 9(4) COMP.
001530     03  WS-CIRCUITS-FAIL    PIC 9(4) COMP.
001540     03  WS-CIRCUITS-NA      PIC 9(4) COMP.
001550     03  WS-FAIL-OVERLOAD    PIC 9(4) COMP.
001560     03  WS-FAIL-CAPACITY    PIC 9(4) COMP.
001570     03  WS-FAIL-FAULT       PIC 9(4) COMP.
001580     03  WS-FAIL-VOLTDROP    PIC 9(4) COMP.
001590     03  WS-OBS-C1           PIC 9(4) COMP.
001600     03  WS-OBS-C2           PIC 9(4) COMP.
001610     03  WS-OBS-C3           PIC 9(4) COMP.
001620     03  WS-OBS-FI           PIC 9(4) COMP.
001630     03  FILLER              PIC X(04).
001640 01  WS-COUNTERS-R REDEFINES WS-COUNTERS
001650                    PIC X(52).
001660*
001670 01  WS-REPORT-FLAGS.
001680     03  WS-OVERALL-RESULT   PIC X(13) VALUE SPACES.
001690     03  WS-REPORT-OK        PIC X     VALUE "Y".
001700         88  WS-REPORT-VALID           VALUE "Y".
001710     03  WS-HEADER-MSG       PIC X(40) VALUE SPACES.
001720     03  FILLER              PIC X(04).
001730 01  WS-REPORT-FLAGS-R REDEFINES WS-REPORT-FLAGS
001740                        PIC X(58).
001750*
001760 COPY "wseiclnk.cob".
001770*
001780 PROCEDURE            DIVISION.
001790*
001800 AA000-MAIN.
001810     PERFORM  AA010-OPEN-FILES       THRU AA010-EXIT.
001820     PERFORM  AA015-VALIDATE-HEADER  THRU AA015-EXIT.
001830     PERFORM  AA020-INIT-TOTALS      THRU AA020-EXIT.
001840     INITIATE EI-SUMMARY-REPORT.
001850     PERFORM  AA050-PROCESS-CIRCUITS THRU AA050-EXIT
001860              UNTIL WS-CIRCUIT-EOF.
001870     PERFORM  AA060-PROCESS-OBSERVATIONS THRU AA060-EXIT
001880              UNTIL WS-OBS-EOF.
001890     PERFORM  AA090-SET-OVERALL-VERDICT THRU AA090-EXIT.
001900     TERMINATE EI-SUMMARY-REPORT.
001910     PERFORM  AA095-CLOSE-FILES      THRU AA095-EXIT.
001920     STOP RUN.
001930*
001940*****************************************
001950*  OPEN ALL FILES; FATAL IF ANY INPUT  *
001960*    FILE CANNOT BE OPENED.            *
001970*****************************************
001980 AA010-OPEN-FILES.
001990     OPEN     INPUT  SUPPLY-FILE.
002000     IF       WS-SUPPLY-STATUS NOT = "00"
002010              DISPLAY "EI300 SY301 SUPPLY FILE NOT FOUND, STATUS "
002020                       WS-SUPPLY-STATUS
002030              STOP RUN.
002040     OPEN     INPUT  CIRCUIT-FILE.
002050     IF       WS-CIRCUIT-STATUS NOT = "00"
002060              DISPLAY "EI300 SY302 CIRCUIT FILE NOT FOUND, "
002070                       "STATUS " WS-CIRCUIT-STATUS
002080              STOP RUN.
002090     OPEN     INPUT  OBS-FILE.
002100     IF       WS-OBS-STATUS NOT = "00"
002110              DISPLAY "EI300 SY303 OBSERVATION FILE NOT FOUND, "
002120                       "STATUS " WS-OBS-STATUS
002130              STOP RUN.
002140     OPEN     OUTPUT SCHEDULE-FILE.
002150     OPEN     OUTPUT REPORT-FILE.
002160     READ     SUPPLY-FILE
002170              AT END
002180              DISPLAY "EI300 SY304 SUPPLY FILE IS EMPTY"
002190              STOP RUN.
002200 AA010-EXIT.
002210     EXIT.
002220*
002230*****************************************
002240*  U4 REPORT RULES - REQUIRED-FIELD    *
002250*    VALIDATION OF THE SUPPLY HEADER.  *
002260*****************************************
002270 AA015-VALIDATE-HEADER.
002280     MOVE     "Y" TO WS-REPORT-OK.
002290     IF       SUP-REPORT-ID = SPACES
002300              MOVE "N" TO WS-REPORT-OK
002310              DISPLAY "EI300 CTS103 REPORT-ID FIELD REQUIRED".
002320     IF       SUP-EARTH-ARRGT = SPACES
002330              MOVE "N" TO WS-REPORT-OK
002340              DISPLAY "EI300 CTS103 EARTHING-ARRGT FIELD "
002350                      "REQUIRED".
002360     IF       SUP-NOM-VOLTAGE = ZERO
002370              MOVE "N" TO WS-REPORT-OK
002380              DISPLAY "EI300 CTS103 NOMINAL-VOLTAGE FIELD "
002390                      "REQUIRED".
002400 AA015-EXIT.
002410     EXIT.
002420*
002430 AA020-INIT-TOTALS.
002440     MOVE     ZERO TO WS-CIRCUITS-READ WS-CIRCUITS-PASS
002450                       WS-CIRCUITS-FAIL WS-CIRCUITS-NA
002460                       WS-FAIL-OVERLOAD WS-FAIL-CAPACITY
002470                       WS-FAIL-FAULT WS-FAIL-VOLTDROP
002480                       WS-OBS-C1 WS-OBS-C2 WS-OBS-C3 WS-OBS-FI.
002490 AA020-EXIT.
002500     EXIT.
002510*
002520*****************************************
002530*  U4 STEP 2 - ONE CIRCUIT PER PASS.   *
002540*    EI100 IS CALLED UNCONDITIONALLY   *
002550*    SO MAX-ZS/CHK-FAULT ARE ALWAYS    *
002560*    AVAILABLE FOR THE ZS-ONLY BRANCH. *
002570*****************************************
002580 AA050-PROCESS-CIRCUITS.
002590     READ     CIRCUIT-FILE
002600              AT END
002610              MOVE "Y" TO WS-EOF-CIRCUIT
002620              GO TO AA050-EXIT.
002630     ADD      1 TO WS-CIRCUITS-READ.
002640     PERFORM  AA052-LOAD-CALL-PARMS  THRU AA052-EXIT.
002650     CALL     "EI100" USING EI100-PARMS.
002660     PERFORM  AA054-BUILD-RESULT     THRU AA054-EXIT.
002670     PERFORM  AA056-WRITE-SCHEDULE   THRU AA056-EXIT.
002680     GENERATE EI-RPT-DETAIL.
002690 AA050-EXIT.
002700     EXIT.
002710*
002720 AA052-LOAD-CALL-PARMS.
002730     MOVE     CIR-DEV-STD       TO L100-DEV-STD.
002740     MOVE     CIR-DEV-TYPE      TO L100-DEV-TYPE.
002750     MOVE     CIR-DEV-RATING    TO L100-DEV-RATING.
002760     MOVE     CIR-CABLE-TYPE    TO L100-CABLE-TYPE.
002770     MOVE     CIR-CABLE-CSA     TO L100-CABLE-CSA.
002780     MOVE     CIR-CPC-CSA       TO L100-CPC-CSA.
002790     MOVE     CIR-REF-METHOD    TO L100-REF-METHOD.
002800     MOVE     CIR-MEAS-ZS       TO L100-MEAS-ZS.
002810     MOVE     CIR-MEAS-R1R2     TO L100-MEAS-R1R2.
002820     MOVE     CIR-DESIGN-CURR   TO L100-DESIGN-CURR.
002830     MOVE     CIR-LENGTH        TO L100-LENGTH.
002840     MOVE     CIR-VOLTAGE       TO L100-VOLTAGE.
002850     MOVE     CIR-USE           TO L100-USE.
002860     MOVE     CIR-AMBIENT-TEMP  TO L100-AMBIENT-TEMP.
002870     MOVE     CIR-GROUPING      TO L100-GROUPING.
002880     MOVE     CIR-INSUL-CONTACT TO L100-INSUL-CONTACT.
002890 AA052-EXIT.
002900     EXIT.
002910*
002920*****************************************
002930*  U4 STEP 2 - CHOOSE THE RESULT       *
002940*    BRANCH AND THE CHECK COLUMNS TO   *
002950*    PUBLISH ON THE SCHEDULE/REPORT.   *
002960*****************************************
002970 AA054-BUILD-RESULT.
002980     IF       CIR-DESIGN-CURR > ZERO AND CIR-LENGTH > ZERO
002990              PERFORM AA054A-FULL-CHECK THRU AA054A-EXIT
003000              GO TO AA054-EXIT.
003010     IF       L100-MAX-ZS > ZERO AND L100-MEAS-ZS > ZERO
003020              PERFORM AA054B-ZS-ONLY-CHECK THRU AA054B-EXIT
003030              GO TO AA054-EXIT.
003040     PERFORM  AA054C-NOT-APPLICABLE THRU AA054C-EXIT.
003050 AA054-EXIT.
003060     EXIT.
003070*
003080 AA054A-FULL-CHECK.
003090     MOVE     L100-RESULT       TO SCH-RESULT.
003100     MOVE     L100-CHK-OVERLOAD TO SCH-CHK-OVERLOAD.
003110     MOVE     L100-CHK-CAPACITY TO SCH-CHK-CAPACITY.
003120     MOVE     L100-CHK-FAULT    TO SCH-CHK-FAULT.
003130     MOVE     L100-CHK-VOLTDROP TO SCH-CHK-VOLTDROP.
003140     PERFORM  AA057-TALLY-RESULT THRU AA057-EXIT.
003150 AA054A-EXIT.
003160     EXIT.
003170*
003180 AA054B-ZS-ONLY-CHECK.
003190     MOVE     "-" TO SCH-CHK-OVERLOAD.
003200     MOVE     "-" TO SCH-CHK-CAPACITY.
003210     MOVE     "-" TO SCH-CHK-VOLTDROP.
003220     MOVE     L100-CHK-FAULT TO SCH-CHK-FAULT.
003230     IF       L100-MEAS-ZS NOT > L100-MAX-ZS
003240              MOVE "PASS" TO SCH-RESULT
003250     ELSE
003260              MOVE "FAIL" TO SCH-RESULT.
003270     PERFORM  AA057-TALLY-RESULT THRU AA057-EXIT.
003280 AA054B-EXIT.
003290     EXIT.
003300*
003310 AA054C-NOT-APPLICABLE.
003320     MOVE     "-"   TO SCH-CHK-OVERLOAD SCH-CHK-CAPACITY
003330                        SCH-CHK-FAULT   SCH-CHK-VOLTDROP.
003340     MOVE     "N/A " TO SCH-RESULT.
003350     PERFORM  AA057-TALLY-RESULT THRU AA057-EXIT.
003360 AA054C-EXIT.
003370     EXIT.
003380*
003390 AA057-TALLY-RESULT.
003400     IF       SCH-RESULT = "PASS"
003410              ADD 1 TO WS-CIRCUITS-PASS.
003420     IF       SCH-RESULT = "FAIL"
003430              ADD 1 TO WS-CIRCUITS-FAIL.
003440     IF       SCH-RESULT = "N/A "
003450              ADD 1 TO WS-CIRCUITS-NA.
003460     IF       SCH-CHK-OVERLOAD = "F"
003470              ADD 1 TO WS-FAIL-OVERLOAD.
003480     IF       SCH-CHK-CAPACITY = "F"
003490              ADD 1 TO WS-FAIL-CAPACITY.
003500     IF       SCH-CHK-FAULT = "F"
003510              ADD 1 TO WS-FAIL-FAULT.
003520     IF       SCH-CHK-VOLTDROP = "F"
003530              ADD 1 TO WS-FAIL-VOLTDROP.
003540 AA057-EXIT.
003550     EXIT.
003560*
003570*****************************************
003580*  CARRY R1 IDENTIFICATION PLUS THE    *
003590*    EI100 RESULTS ONTO THE OUTPUT R3. *
003600*****************************************
003610 AA056-WRITE-SCHEDULE.
003620     MOVE     CIR-NO              TO SCH-NO.
003630     MOVE     CIR-DESC            TO SCH-DESC.
003640     MOVE     CIR-DEV-STD         TO SCH-DEV-STD.
003650     MOVE     CIR-DEV-TYPE        TO SCH-DEV-TYPE.
003660     MOVE     CIR-DEV-RATING      TO SCH-DEV-RATING.
003670     MOVE     CIR-CABLE-TYPE      TO SCH-CABLE-TYPE.
003680     MOVE     CIR-CABLE-CSA       TO SCH-CABLE-CSA.
003690     MOVE     CIR-CPC-CSA         TO SCH-CPC-CSA.
003700     MOVE     CIR-REF-METHOD      TO SCH-REF-METHOD.
003710     MOVE     CIR-MEAS-ZS         TO SCH-MEAS-ZS.
003720     MOVE     CIR-MEAS-R1R2       TO SCH-MEAS-R1R2.
003730     MOVE     CIR-INSUL-RES       TO SCH-INSUL-RES.
003740     MOVE     CIR-DESIGN-CURR     TO SCH-DESIGN-CURR.
003750     MOVE     CIR-LENGTH          TO SCH-LENGTH.
003760     MOVE     CIR-VOLTAGE         TO SCH-VOLTAGE.
003770     MOVE     CIR-USE             TO SCH-USE.
003780     MOVE     CIR-AMBIENT-TEMP    TO SCH-AMBIENT-TEMP.
003790     MOVE     CIR-GROUPING        TO SCH-GROUPING.
003800     MOVE     CIR-INSUL-CONTACT   TO SCH-INSUL-CONTACT.
003810     MOVE     L100-MAX-ZS         TO SCH-MAX-ZS.
003820     MOVE     L100-CABLE-RATING   TO SCH-CABLE-RATING.
003830     MOVE     L100-VOLT-DROP      TO SCH-VOLT-DROP.
003840     MOVE     L100-VOLT-DROP-PCT  TO SCH-VOLT-DROP-PCT.
003850     WRITE    EI-SCHEDULE-RECORD.
003860 AA056-EXIT.
003870     EXIT.
003880*
003890*****************************************
003900*  U4 STEP 4 - OBSERVATION COUNTS BY   *
003910*    CODE.                             *
003920*****************************************
003930 AA060-PROCESS-OBSERVATIONS.
003940     READ     OBS-FILE
003950              AT END
003960              MOVE "Y" TO WS-EOF-OBS
003970              GO TO AA060-EXIT.
003980     IF       OBS-CODE = "C1"
003990              ADD 1 TO WS-OBS-C1.
004000     IF       OBS-CODE = "C2"
004010              ADD 1 TO WS-OBS-C2.
004020     IF       OBS-CODE = "C3"
004030              ADD 1 TO WS-OBS-C3.
004040     IF       OBS-CODE = "FI"
004050              ADD 1 TO WS-OBS-FI.
004060 AA060-EXIT.
004070     EXIT.
004080*
004090*****************************************
004100*  U4 STEP 5 - OVERALL VERDICT.        *
004110*****************************************
004120 AA090-SET-OVERALL-VERDICT.
004130     IF       WS-CIRCUITS-FAIL = ZERO
004140              AND WS-OBS-C1 = ZERO
004150              AND WS-OBS-C2 = ZERO
004160              MOVE "SATISFACTORY" TO WS-OVERALL-RESULT
004170     ELSE
004180              MOVE "UNSATISFACTORY" TO WS-OVERALL-RESULT.
004190     IF       WS-REPORT-VALID
004200              MOVE SPACES TO WS-HEADER-MSG
004210     ELSE
004220              MOVE "REPORT INVALID - HEADER FIELD(S) MISSING"
004230                TO WS-HEADER-MSG.
004240 AA090-EXIT.
004250     EXIT.
004260*
004270 AA095-CLOSE-FILES.
004280     CLOSE    SUPPLY-FILE CIRCUIT-FILE OBS-FILE
004290              SCHEDULE-FILE REPORT-FILE.
004300 AA095-EXIT.
004310     EXIT.
004320*
004330*****************************************
004340*  25/01/26 RMA - REPORT WRITER LAYOUT *
004350*    FOR THE EICR SUMMARY, REWORKED    *
004360*    FROM THE OLD CHECK REGISTER PRINT.*
004370*****************************************
004380 REPORT SECTION.
004390*
004400 RD  EI-SUMMARY-REPORT
004410     CONTROL      FINAL
004420     PAGE LIMIT   60 LINES
004430     HEADING      1
004440     FIRST DETAIL 5
004450     LAST  DETAIL 56.
004460*
004470 01  EI-RPT-HEAD TYPE PAGE HEADING.
004480     03  LINE  1.
004490         05  COL   1  PIC X(11)   VALUE "EICR REPORT".
004500         05  COL  14  PIC X(12)   SOURCE SUP-REPORT-ID.
004510         05  COL  30  PIC X(18)   VALUE "EARTHING ARRGT : ".
004520         05  COL  48  PIC X(6)    SOURCE SUP-EARTH-ARRGT.
004530         05  COL  58  PIC X(18)   VALUE "NOMINAL VOLTAGE : ".
004540         05  COL  77  PIC ZZZ9    SOURCE SUP-NOM-VOLTAGE.
004550     03  LINE  2.
004560         05  COL   1  PIC X(9)    VALUE "MEAS ZE :".
004570         05  COL  11  PIC Z9.999  SOURCE SUP-MEAS-ZE.
004580         05  COL  22  PIC X(10)   VALUE "MEAS IPF :".
004590         05  COL  33  PIC ZZ9.99  SOURCE SUP-MEAS-IPF.
004600         05  COL  46  PIC X(16)   SOURCE SUP-LIVE-COND.
004610     03  LINE  4.
004620         05  COL   1  PIC X(3)    VALUE "NO.".
004630         05  COL   6  PIC X(13)   VALUE "DESCRIPTION".
004640         05  COL  37  PIC X(11)   VALUE "DEVICE STD".
004650         05  COL  50  PIC X(2)    VALUE "TY".
004660         05  COL  53  PIC X(3)    VALUE "AMP".
004670         05  COL  58  PIC X(2)    VALUE "IZ".
004680         05  COL  66  PIC X(5)    VALUE "MAXZS".
004690         05  COL  73  PIC X(6)    VALUE "MEASZS".
004700         05  COL  81  PIC X(3)    VALUE "VD%".
004710         05  COL  87  PIC X(10)   VALUE "O  C  F  V".
004720         05  COL  98  PIC X(6)    VALUE "RESULT".
004730*
004740 01  EI-RPT-DETAIL TYPE IS DETAIL.
004750     03  LINE + 1.
004760         05  COL   1  PIC 9(3)     SOURCE CIR-NO.
004770         05  COL   6  PIC X(30)    SOURCE CIR-DESC.
004780         05  COL  37  PIC X(12)    SOURCE CIR-DEV-STD.
004790         05  COL  50  PIC X(2)     SOURCE CIR-DEV-TYPE.
004800         05  COL  53  PIC ZZ9      SOURCE CIR-DEV-RATING.
004810         05  COL  58  PIC ZZZ9.99  SOURCE SCH-CABLE-RATING.
004820         05  COL  66  PIC ZZ9.99   SOURCE SCH-MAX-ZS.
004830         05  COL  73  PIC ZZ9.999  SOURCE CIR-MEAS-ZS.
004840         05  COL  81  PIC Z9.99    SOURCE SCH-VOLT-DROP-PCT.
004850         05  COL  87  PIC X        SOURCE SCH-CHK-OVERLOAD.
004860         05  COL  90  PIC X        SOURCE SCH-CHK-CAPACITY.
004870         05  COL  93  PIC X        SOURCE SCH-CHK-FAULT.
004880         05  COL  96  PIC X        SOURCE SCH-CHK-VOLTDROP.
004890         05  COL 100  PIC X(4)     SOURCE SCH-RESULT.
004900*
004910 01  EI-RPT-TOTALS TYPE CONTROL FOOTING FINAL.
004920     03  LINE + 2.
004930         05  COL   1  PIC X(30)
004940                  VALUE "CIRCUITS READ/PASS/FAIL/N-A  :".
004950         05  COL  32  PIC ZZZ9    SOURCE WS-CIRCUITS-READ.
004960         05  COL  38  PIC ZZZ9    SOURCE WS-CIRCUITS-PASS.
004970         05  COL  44  PIC ZZZ9    SOURCE WS-CIRCUITS-FAIL.
004980         05  COL  50  PIC ZZZ9    SOURCE WS-CIRCUITS-NA.
004990     03  LINE + 1.
005000         05  COL   1  PIC X(30)
005010                  VALUE "FAILS - O/LOAD CAPY FAULT VOLT:".
005020         05  COL  32  PIC ZZZ9    SOURCE WS-FAIL-OVERLOAD.
005030         05  COL  38  PIC ZZZ9    SOURCE WS-FAIL-CAPACITY.
005040         05  COL  44  PIC ZZZ9    SOURCE WS-FAIL-FAULT.
005050         05  COL  50  PIC ZZZ9    SOURCE WS-FAIL-VOLTDROP.
005060     03  LINE + 1.
005070         05  COL   1  PIC X(30)
005080                  VALUE "OBSERVATIONS - C1 C2 C3 FI   :".
005090         05  COL  32  PIC ZZZ9    SOURCE WS-OBS-C1.
005100         05  COL  38  PIC ZZZ9    SOURCE WS-OBS-C2.
005110         05  COL  44  PIC ZZZ9    SOURCE WS-OBS-C3.
005120         05  COL  50  PIC ZZZ9    SOURCE WS-OBS-FI.
005130     03  LINE + 2.
005140         05  COL   1  PIC X(19)
005150                  VALUE "OVERALL ASSESSMENT:".
005160         05  COL  21  PIC X(14)   SOURCE WS-OVERALL-RESULT.
005170     03  LINE + 1.
005180         05  COL   1  PIC X(40)   SOURCE WS-HEADER-MSG.
005190*
