000100*****************************************
000110*                                       *
000120*  RECORD DEFINITION FOR CIRCUIT       *
000130*   MEASUREMENT FILE (INPUT)           *
000140*     SEQUENTIAL, ASCENDING CIR-NO     *
000150*****************************************
000160* NATURAL FIELD WIDTH TOTALS 102 BYTES - THIS RUNS
000170*  LONGER THAN THE 80-BYTE FIGURE IN THE ORIGINAL
000180*  SITE FILE-LAYOUT NOTE; THE EXTRA FIELDS ADDED
000190*  SINCE THAT NOTE WAS WRITTEN ACCOUNT FOR IT.
000200*
000210* 10/01/26 VBC - CREATED.
000220* 19/01/26 VBC - ADDED CIR-INSUL-CONTACT FLAG.
000230*
000240 01  EI-CIRCUIT-RECORD.
000250     03  CIR-NO              PIC 9(3).
000260     03  CIR-DESC            PIC X(30).
000270     03  CIR-DEV-STD         PIC X(12).
000280     03  CIR-DEV-TYPE        PIC XX.
000290     03  CIR-DEV-RATING      PIC 9(3).
000300     03  CIR-CABLE-TYPE      PIC X.
000310*                   P=THERMOPLASTIC 70C, S=THERMOSETTING 90C
000320     03  CIR-CABLE-CSA       PIC 9(3)V99.
000330     03  CIR-CPC-CSA         PIC 9(3)V99.
000340     03  CIR-REF-METHOD      PIC X.
000350     03  CIR-MEAS-ZS         PIC 9(3)V999.
000360     03  CIR-MEAS-R1R2       PIC 9(3)V999.
000370     03  CIR-INSUL-RES       PIC 9(5)V99.
000380     03  CIR-DESIGN-CURR     PIC 9(3)V99.
000390*                   ZERO = NOT SUPPLIED.
000400     03  CIR-LENGTH          PIC 9(3)V99.
000410*                   METRES, ZERO = NOT SUPPLIED.
000420     03  CIR-VOLTAGE         PIC 9(3).
000430*                   ZERO DEFAULTS TO 230 IN EI100.
000440     03  CIR-USE             PIC X.
000450*                   L=LIGHTING, P=POWER/OTHER.
000460     03  CIR-AMBIENT-TEMP    PIC S9(3).
000470*                   ZERO DEFAULTS TO 30 IN EI100.
000480     03  CIR-GROUPING        PIC 9(2).
000490*                   ZERO DEFAULTS TO 1 IN EI100.
000500     03  CIR-INSUL-CONTACT   PIC X.
000510*                   Y=TOTALLY SURROUNDED, N=NOT IN CONTACT.
000520     03  FILLER              PIC X.
000530 01  EI-CIRCUIT-RECORD-X REDEFINES EI-CIRCUIT-RECORD
000540                         PIC X(102).
000550*
