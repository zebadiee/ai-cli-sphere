*****************************************
*                                       *
*  EI700 - PLAN GOVERNANCE.  PRUNES    *
*    AND RANKS A SET OF UP TO THREE    *
*    CANDIDATE REMEDIATION PLANS,      *
*    THEN ROLLS FORWARD THE POLICY'S   *
*    CALIBRATION AND AGENT PREFERENCE  *
*    STATE FOR THE NEXT RUN.           *
*****************************************
*
 IDENTIFICATION    DIVISION.
*
 PROGRAM-ID.        EI700.
*
 AUTHOR.            S J MEATHREL.
*
 INSTALLATION.      KESTREL COMPLIANCE SYSTEMS,
                     ELECTRICAL TEST DIVISION.
*
 DATE-WRITTEN.      03/10/1994.
*
 DATE-COMPILED.
*
 SECURITY.          CONFIDENTIAL - KESTREL COMPLIANCE
                     SYSTEMS INTERNAL USE ONLY.  NOT FOR
                     DISCLOSURE OUTSIDE THE DEPARTMENT.
*
*****************************************
*          CHANGE LOG FOR EI700        *
*****************************************
* 03/10/94 SJM  - ORIGINAL ISSUE, REQ NO CTS-059 (THEN THE
*                 REMEDIATION-PLAN RISK SCORER FOR THE OLD
*                 PAPER-BASED WORKS-ORDER SYSTEM).
* 08/02/96 SJM  - ADDED THE SANDBOX-ONLY ACTION RULE, CTS-064.
* 27/01/98 TJV  - YEAR 2000 REVIEW - NO DATE FIELDS HELD, NO
*                 CHANGE REQUIRED.
* 14/06/99 TJV  - Y2K SIGN-OFF, SUITE CTS-090.
* 19/07/07 SJM  - CALIBRATION PENALTY EVENT STREAM ADDED SO A
*                 PLAN SOURCE THAT KEEPS OVER-PROMISING GETS
*                 DISCOUNTED ON THE NEXT RUN, CTS-181.
* 03/03/15 SJM  - AGENT PREFERENCE WEIGHT LEARNING ADDED FOR
*                 THE THREE PLAN SOURCES, CTS-221.
* 11/01/26 RMA  - RE-WRITTEN AS EI700 FOR THE NEW EICR BATCH
*                 SUITE, REQ CTS-303.  CALIBRATION AND
*                 PREFERENCE STATE HAVE NO CARRY-FORWARD FILE
*                 IN THIS SUITE, SO BOTH ARE SEEDED FROM A
*                 FIXED SAMPLE EVENT LIST AND SIMPLY REPORTED
*                 AT END OF JOB FOR THE POLICY FILE TO PICK UP
*                 BY HAND UNTIL A CARRY-FORWARD FILE IS AGREED.
* 04/02/26 RMA  - W-SANDBOX-PREFIX WAS HELD UPPER CASE WHILE
*                 STEP-TARGET PATHS ARRIVE LOWER CASE - THE
*                 COMPARE AT AA115 NEVER MATCHED, SO EVERY
*                 APPLY_PATCH/WRITE_FILE STEP WAS WRONGLY
*                 TREATED AS OUTSIDE THE SANDBOX AND THE WHOLE
*                 PLAN REJECTED.  PREFIX NOW HELD LOWER CASE TO
*                 MATCH THE REGISTERED PATH, REQ CTS-314.
*
*****************************************
*
 ENVIRONMENT        DIVISION.
*
 CONFIGURATION      SECTION.
*
 SPECIAL-NAMES.
     CLASS POSITIVE-DIGIT IS "0123456789"
     C01 IS TOP-OF-FORM.
*
 INPUT-OUTPUT        SECTION.
*
 FILE-CONTROL.
     SELECT PLAN-FILE   ASSIGN TO PLAN-FILE
            ORGANIZATION IS LINE SEQUENTIAL
            FILE STATUS  IS WS-PLAN-STATUS.
     SELECT RANK-FILE   ASSIGN TO RANK-FILE
            ORGANIZATION IS LINE SEQUENTIAL
            FILE STATUS  IS WS-RANK-STATUS.
*
 DATA                DIVISION.
*
 FILE                SECTION.
*
 FD  PLAN-FILE
     LABEL RECORDS ARE STANDARD.
 COPY "wseiplan.cob".
*
 FD  RANK-FILE
     LABEL RECORDS ARE STANDARD.
 COPY "wseirank.cob".
*
 WORKING-STORAGE     SECTION.
*
 77  WS-PLAN-STATUS      PIC XX  VALUE SPACES.
 77  WS-RANK-STATUS      PIC XX  VALUE SPACES.
*
 77  WS-EOF-PLAN         PIC X   VALUE "N".
     88  WS-PLAN-EOF                VALUE "Y".
*
 77  WS-PLAN-COUNT       PIC 9 COMP VALUE ZERO.
 77  WS-APPR-COUNT       PIC 9 COMP VALUE ZERO.
 77  WS-REJ-COUNT        PIC 9 COMP VALUE ZERO.
*
 77  W-SUB               PIC 9   COMP.
 77  W-STEP-SUB          PIC 9(2) COMP.
 77  W-EV-SUB            PIC 9   COMP.
 77  W-OUT-SUB           PIC 9   COMP.
 77  W-CHK-SUB           PIC 9   COMP.
 77  W-RANK-NO           PIC 9   COMP.
 77  W-PLAN-PTR          PIC 9   COMP.
 77  W-SORT-I            PIC 9   COMP.
 77  W-SORT-J            PIC 9   COMP.
 77  W-IDX-HOLD          PIC 9   COMP.
*
 77  WS-FOUND-SW         PIC X       VALUE "N".
     88  WS-FOUND                      VALUE "Y".
     88  WS-NOT-FOUND                  VALUE "N".
 77  W-SBX-HIT           PIC X       VALUE "N".
*
*                   THE PLAN SET READ FROM PLAN-FILE, PRUNED
*                   AND SCORED IN PLACE.
 01  W-PLAN-TAB.
     03  W-PLAN-ENTRY    OCCURS 3.
         05  W-PLN-ID            PIC X.
         05  W-PLN-CONFIDENCE    PIC 9V999.
         05  W-PLN-STEP-COUNT    PIC 9(2).
         05  W-PLN-STEP          OCCURS 10.
             07  W-PLN-STEP-ACTION  PIC X(16).
             07  W-PLN-STEP-TARGET  PIC X(30).
         05  W-PLN-STATUS        PIC X(8).
         05  W-PLN-REASON        PIC X(60).
         05  W-PLN-CALIB-MULT    PIC 9V999.
         05  W-PLN-CONF-COMP     PIC 9V999.
         05  W-PLN-HIST-BONUS    PIC 9V999.
         05  W-PLN-FINAL-SCORE   PIC 9V999.
         05  FILLER              PIC X(04).
*
 01  W-APPR-IDX-TAB.
     03  W-APPR-IDX      OCCURS 3 PIC 9.
 01  W-REJ-IDX-TAB.
     03  W-REJ-IDX       OCCURS 3 PIC 9.
*
*                   POLICY DEFAULTS, REQ CTS-059/CTS-064.
 77  W-MIN-CONFIDENCE    PIC 9V999   VALUE 0.750.
 77  W-SANDBOX-PREFIX    PIC X(16)   VALUE "/tmp/ct-sandbox/".
*
 01  W-FORBIDDEN-TAB.
     03  FILLER  PIC X(16) VALUE "DELETE_REPO     ".
     03  FILLER  PIC X(16) VALUE "DROP_TABLE      ".
 01  W-FORBIDDEN-TAB-R REDEFINES W-FORBIDDEN-TAB.
     03  W-FORBIDDEN-ENTRY  OCCURS 2 PIC X(16).
*
 01  W-SANDBOX-TAB.
     03  FILLER  PIC X(16) VALUE "APPLY_PATCH     ".
     03  FILLER  PIC X(16) VALUE "WRITE_FILE      ".
 01  W-SANDBOX-TAB-R REDEFINES W-SANDBOX-TAB.
     03  W-SANDBOX-ENTRY    OCCURS 2 PIC X(16).
*
*                   CTS-181 CALIBRATION PENALTY STATE, KEYED
*                   ON THE PLAN SOURCE LETTER (THE LIVE POLICY
*                   KEYS THIS ON INTENT/MODE - THIS SUITE'S
*                   PLAN RECORDS CARRY ONLY THE SOURCE LETTER,
*                   SO THAT IS THE KEY HERE).
 01  W-CALIB-TAB.
     03  W-CALIB-ENTRY  OCCURS 3.
         05  W-CALIB-ID       PIC X.
         05  W-CALIB-PENALTY  PIC 9V999.
         05  FILLER           PIC X(02).
*
*                   SAMPLE OUTCOME EVENT STREAM (NO CARRY-
*                   FORWARD FILE EXISTS YET FOR THIS, SEE
*                   CHANGE LOG 11/01/26).
 01  W-CALIB-EVENT-LITS.
     03  FILLER  PIC X(9) VALUE "ADECAY   ".
     03  FILLER  PIC X(9) VALUE "BRECOVERY".
     03  FILLER  PIC X(9) VALUE "CRESET   ".
     03  FILLER  PIC X(9) VALUE "ARECOVERY".
     03  FILLER  PIC X(9) VALUE "BDECAY   ".
 01  W-CALIB-EVENT-TAB REDEFINES W-CALIB-EVENT-LITS.
     03  W-CALIB-EVENT-ENTRY  OCCURS 5.
         05  W-CALIB-EV-ID    PIC X.
         05  W-CALIB-EV-CODE  PIC X(8).
*
*                   CTS-221 AGENT PREFERENCE WEIGHT STATE, ONE
*                   WEIGHT PER PLAN SOURCE LETTER.
 01  W-PREF-TAB.
     03  W-PREF-ENTRY  OCCURS 3.
         05  W-PREF-ID      PIC X.
         05  W-PREF-WEIGHT  PIC 9V999.
         05  FILLER         PIC X(02).
*
*                   SAMPLE HUMAN PLAN-SELECTION EVENT STREAM.
 01  W-PREF-EVENT-LITS       PIC X(3) VALUE "BAC".
 01  W-PREF-EVENT-TAB REDEFINES W-PREF-EVENT-LITS.
     03  W-PREF-EVENT-ENTRY  OCCURS 3 PIC X.
*
*                   REVIEW QUALITY SCORE WORKING FIELDS, ONE
*                   SAMPLE PHASE REVIEW (NO FILE CARRIES THIS
*                   YET, SEE CHANGE LOG 11/01/26).
 77  W-RQ-SCORE          PIC 9V99.
 77  W-RQ-PHASE-OK       PIC X VALUE "Y".
     88  W-RQ-PHASE-SUCCEEDED   VALUE "Y".
 77  W-RQ-SUMMARY-LEN    PIC 9(3) COMP VALUE 44.
 77  W-RQ-HAS-RECOMM     PIC X VALUE "Y".
 77  W-RQ-CONFIDENCE     PIC 9V999 VALUE 0.850.
 77  W-RQ-EXPLAIN        PIC X(16).
*
*                   PHASE DEPENDENCY CHECK SAMPLE DATA.
 01  W-DEP-TAB.
     03  FILLER  PIC X(8) VALUE "VALIDATE".
     03  FILLER  PIC X(8) VALUE "SCORE   ".
 01  W-DEP-TAB-R REDEFINES W-DEP-TAB.
     03  W-DEP-ENTRY  OCCURS 2 PIC X(8).
 01  W-DONE-TAB.
     03  FILLER  PIC X(8) VALUE "VALIDATE".
     03  FILLER  PIC X(8) VALUE "PRUNE   ".
     03  FILLER  PIC X(8) VALUE "SCORE   ".
 01  W-DONE-TAB-R REDEFINES W-DONE-TAB.
     03  W-DONE-ENTRY  OCCURS 3 PIC X(8).
 77  W-DEP-ELIGIBLE      PIC X VALUE "Y".
*
*                   APPROVAL PATTERN COUNTERS, SAMPLE EVENT.
 01  W-APPR-PAT-TAB.
     03  W-APPR-PAT-ENTRY  OCCURS 3.
         05  W-APPR-PAT-FROM  PIC X(8).
         05  W-APPR-PAT-TO    PIC X(8).
         05  W-APPR-PAT-CNT   PIC 9(4) COMP.
         05  FILLER           PIC X(02).
 77  W-EV-FROM           PIC X(8) VALUE "PRUNE   ".
 77  W-EV-TO             PIC X(8) VALUE "SCORE   ".
*
 PROCEDURE            DIVISION.
*
 AA000-MAIN.
     PERFORM  AA010-OPEN-FILES            THRU AA010-EXIT.
     PERFORM  AA050-READ-PLANS            THRU AA050-EXIT
              UNTIL WS-PLAN-EOF OR WS-PLAN-COUNT = 3.
     MOVE     ZERO TO W-SUB.
     PERFORM  AA110-PRUNE-ONE-PLAN        THRU AA110-EXIT
              VARYING W-SUB FROM 1 BY 1
              UNTIL W-SUB > WS-PLAN-COUNT.
     PERFORM  AA200-RANK-PLANS            THRU AA200-EXIT.
     PERFORM  AA500-WRITE-RANKINGS        THRU AA500-EXIT.
     PERFORM  AA300-CALIBRATE-PENALTIES   THRU AA300-EXIT.
     PERFORM  AA400-LEARN-PREFERENCES     THRU AA400-EXIT.
     PERFORM  AA600-SCORE-REVIEW-QUALITY  THRU AA600-EXIT.
     PERFORM  AA610-CHECK-PHASE-DEPENDENCY THRU AA610-EXIT.
     PERFORM  AA620-RECORD-APPROVAL-PATTERN THRU AA620-EXIT.
     PERFORM  AA900-DISPLAY-TOTALS        THRU AA900-EXIT.
     CLOSE    PLAN-FILE RANK-FILE.
     STOP RUN.
*
 AA010-OPEN-FILES.
     OPEN     INPUT  PLAN-FILE.
     IF       WS-PLAN-STATUS NOT = "00"
              DISPLAY "EI700 SY701 PLAN FILE NOT FOUND, "
                       "STATUS " WS-PLAN-STATUS
              STOP RUN.
     OPEN     OUTPUT RANK-FILE.
     MOVE     "A"   TO W-CALIB-ID(1).
     MOVE     "B"   TO W-CALIB-ID(2).
     MOVE     "C"   TO W-CALIB-ID(3).
     MOVE     1.000 TO W-CALIB-PENALTY(1) W-CALIB-PENALTY(2)
                       W-CALIB-PENALTY(3).
     MOVE     "A"   TO W-PREF-ID(1).
     MOVE     "B"   TO W-PREF-ID(2).
     MOVE     "C"   TO W-PREF-ID(3).
     MOVE     1.000 TO W-PREF-WEIGHT(1) W-PREF-WEIGHT(2)
                       W-PREF-WEIGHT(3).
     MOVE     "VALIDATE" TO W-APPR-PAT-FROM(1).
     MOVE     "PRUNE   " TO W-APPR-PAT-TO(1).
     MOVE     "PRUNE   " TO W-APPR-PAT-FROM(2).
     MOVE     "SCORE   " TO W-APPR-PAT-TO(2).
     MOVE     "SCORE   " TO W-APPR-PAT-FROM(3).
     MOVE     "RANK    " TO W-APPR-PAT-TO(3).
     MOVE     ZERO TO W-APPR-PAT-CNT(1) W-APPR-PAT-CNT(2)
                       W-APPR-PAT-CNT(3).
 AA010-EXIT.
     EXIT.
*
*****************************************
*  U7 STEP 1 - READ ONE PLAN SET OF    *
*    UP TO THREE PLANS.                *
*****************************************
 AA050-READ-PLANS.
     READ     PLAN-FILE
              AT END
              MOVE "Y" TO WS-EOF-PLAN
              GO TO AA050-EXIT.
     ADD      1 TO WS-PLAN-COUNT.
     MOVE     PLN-ID            TO W-PLN-ID(WS-PLAN-COUNT).
     MOVE     PLN-CONFIDENCE
              TO W-PLN-CONFIDENCE(WS-PLAN-COUNT).
     MOVE     PLN-STEP-COUNT
              TO W-PLN-STEP-COUNT(WS-PLAN-COUNT).
     MOVE     PLN-STEP          TO W-PLN-STEP(WS-PLAN-COUNT).
 AA050-EXIT.
     EXIT.
*
*****************************************
*  U7 STEP 2 - PRUNE.                  *
*****************************************
 AA110-PRUNE-ONE-PLAN.
     MOVE     "APPROVED" TO W-PLN-STATUS(W-SUB).
     MOVE     SPACES      TO W-PLN-REASON(W-SUB).
     IF       W-PLN-CONFIDENCE(W-SUB) NOT < W-MIN-CONFIDENCE
              GO TO AA112-CHECK-FORBIDDEN.
     MOVE     "REJECTED" TO W-PLN-STATUS(W-SUB).
     MOVE     "CONFIDENCE BELOW THRESHOLD" TO W-PLN-REASON(W-SUB).
     GO TO AA110-EXIT.
 AA112-CHECK-FORBIDDEN.
     MOVE     "N" TO WS-FOUND-SW.
     MOVE     ZERO TO W-STEP-SUB.
     PERFORM  AA113-SCAN-FORBIDDEN THRU AA113-EXIT
              VARYING W-STEP-SUB FROM 1 BY 1
              UNTIL W-STEP-SUB > W-PLN-STEP-COUNT(W-SUB)
                 OR WS-FOUND.
     IF       WS-NOT-FOUND
              GO TO AA114-CHECK-SANDBOX.
     MOVE     "REJECTED" TO W-PLN-STATUS(W-SUB).
     MOVE     "ACTION FORBIDDEN BY POLICY" TO W-PLN-REASON(W-SUB).
     GO TO AA110-EXIT.
 AA114-CHECK-SANDBOX.
     MOVE     "N" TO WS-FOUND-SW.
     MOVE     ZERO TO W-STEP-SUB.
     PERFORM  AA115-SCAN-SANDBOX THRU AA115-EXIT
              VARYING W-STEP-SUB FROM 1 BY 1
              UNTIL W-STEP-SUB > W-PLN-STEP-COUNT(W-SUB)
                 OR WS-FOUND.
     IF       WS-NOT-FOUND
              GO TO AA110-EXIT.
     MOVE     "REJECTED" TO W-PLN-STATUS(W-SUB).
     MOVE     "SANDBOX-ONLY ACTION OUTSIDE SANDBOX"
              TO W-PLN-REASON(W-SUB).
 AA110-EXIT.
     EXIT.
*
 AA113-SCAN-FORBIDDEN.
     IF       W-PLN-STEP-ACTION(W-SUB, W-STEP-SUB)
              = W-FORBIDDEN-ENTRY(1)
              MOVE "Y" TO WS-FOUND-SW.
     IF       W-PLN-STEP-ACTION(W-SUB, W-STEP-SUB)
              = W-FORBIDDEN-ENTRY(2)
              MOVE "Y" TO WS-FOUND-SW.
 AA113-EXIT.
     EXIT.
*
 AA115-SCAN-SANDBOX.
     MOVE     "N" TO W-SBX-HIT.
     IF       W-PLN-STEP-ACTION(W-SUB, W-STEP-SUB)
              = W-SANDBOX-ENTRY(1)
              MOVE "Y" TO W-SBX-HIT.
     IF       W-PLN-STEP-ACTION(W-SUB, W-STEP-SUB)
              = W-SANDBOX-ENTRY(2)
              MOVE "Y" TO W-SBX-HIT.
     IF       W-SBX-HIT = "N"
              GO TO AA115-EXIT.
     IF       W-PLN-STEP-TARGET(W-SUB, W-STEP-SUB)(1:16)
              = W-SANDBOX-PREFIX
              GO TO AA115-EXIT.
     MOVE     "Y" TO WS-FOUND-SW.
 AA115-EXIT.
     EXIT.
*
*****************************************
*  U7 STEP 3 - RANK SURVIVING PLANS.   *
*    BASE CALIBRATION PENALTY FOR      *
*    THIS RUN DEFAULTS TO 1.000 - THE  *
*    CALIBRATE STEP BELOW (U7 STEP 4)  *
*    ROLLS THE PENALTY FORWARD FOR THE *
*    NEXT RUN, PER CTS-181.            *
*****************************************
 AA200-RANK-PLANS.
     MOVE     ZERO TO W-SUB.
     PERFORM  AA210-SCORE-ONE-PLAN THRU AA210-EXIT
              VARYING W-SUB FROM 1 BY 1
              UNTIL W-SUB > WS-PLAN-COUNT.
     MOVE     ZERO TO W-SUB.
     PERFORM  AA240-PARTITION-PLANS THRU AA240-EXIT
              VARYING W-SUB FROM 1 BY 1
              UNTIL W-SUB > WS-PLAN-COUNT.
     PERFORM  AA250-SORT-APPROVED THRU AA250-EXIT.
 AA200-EXIT.
     EXIT.
*
 AA210-SCORE-ONE-PLAN.
     IF       W-PLN-STATUS(W-SUB) NOT = "APPROVED"
              GO TO AA210-EXIT.
     IF       W-PLN-ID(W-SUB) = "A"
              MOVE 1.000 TO W-PLN-CALIB-MULT(W-SUB)
     ELSE
     IF       W-PLN-ID(W-SUB) = "B"
              MOVE 0.980 TO W-PLN-CALIB-MULT(W-SUB)
     ELSE
              MOVE 0.950 TO W-PLN-CALIB-MULT(W-SUB).
     COMPUTE  W-PLN-CONF-COMP(W-SUB) ROUNDED =
              W-PLN-CONFIDENCE(W-SUB) * W-PLN-CALIB-MULT(W-SUB).
     MOVE     0.025 TO W-PLN-HIST-BONUS(W-SUB).
     COMPUTE  W-PLN-FINAL-SCORE(W-SUB) ROUNDED =
              W-PLN-CONF-COMP(W-SUB) + W-PLN-HIST-BONUS(W-SUB).
     IF       W-PLN-FINAL-SCORE(W-SUB) > 1.000
              MOVE 1.000 TO W-PLN-FINAL-SCORE(W-SUB).
 AA210-EXIT.
     EXIT.
*
 AA240-PARTITION-PLANS.
     IF       W-PLN-STATUS(W-SUB) = "APPROVED"
              ADD 1 TO WS-APPR-COUNT
              MOVE W-SUB TO W-APPR-IDX(WS-APPR-COUNT)
     ELSE
              ADD 1 TO WS-REJ-COUNT
              MOVE W-SUB TO W-REJ-IDX(WS-REJ-COUNT).
 AA240-EXIT.
     EXIT.
*
*  STABLE BUBBLE SORT OF THE APPROVED INDEX ARRAY, DESCENDING
*  ON FINAL SCORE - THERE ARE NEVER MORE THAN 3 ENTRIES.
 AA250-SORT-APPROVED.
     IF       WS-APPR-COUNT < 2
              GO TO AA250-EXIT.
     MOVE     1 TO W-SORT-I.
 AA252-OUTER-LOOP.
     IF       W-SORT-I > WS-APPR-COUNT - 1
              GO TO AA250-EXIT.
     MOVE     1 TO W-SORT-J.
 AA254-INNER-LOOP.
     IF       W-SORT-J > WS-APPR-COUNT - W-SORT-I
              GO TO AA256-NEXT-OUTER.
     IF       W-PLN-FINAL-SCORE(W-APPR-IDX(W-SORT-J)) <
              W-PLN-FINAL-SCORE(W-APPR-IDX(W-SORT-J + 1))
              PERFORM AA258-SWAP-IDX THRU AA258-EXIT.
     ADD      1 TO W-SORT-J.
     GO       TO AA254-INNER-LOOP.
 AA256-NEXT-OUTER.
     ADD      1 TO W-SORT-I.
     GO       TO AA252-OUTER-LOOP.
 AA250-EXIT.
     EXIT.
*
 AA258-SWAP-IDX.
     MOVE     W-APPR-IDX(W-SORT-J)     TO W-IDX-HOLD.
     MOVE     W-APPR-IDX(W-SORT-J + 1) TO W-APPR-IDX(W-SORT-J).
     MOVE     W-IDX-HOLD
              TO W-APPR-IDX(W-SORT-J + 1).
 AA258-EXIT.
     EXIT.
*
 AA500-WRITE-RANKINGS.
     MOVE     ZERO TO W-RANK-NO.
     MOVE     ZERO TO W-OUT-SUB.
     PERFORM  AA510-WRITE-APPROVED THRU AA510-EXIT
              VARYING W-OUT-SUB FROM 1 BY 1
              UNTIL W-OUT-SUB > WS-APPR-COUNT.
     MOVE     ZERO TO W-OUT-SUB.
     PERFORM  AA520-WRITE-REJECTED THRU AA520-EXIT
              VARYING W-OUT-SUB FROM 1 BY 1
              UNTIL W-OUT-SUB > WS-REJ-COUNT.
 AA500-EXIT.
     EXIT.
*
 AA510-WRITE-APPROVED.
     ADD      1 TO W-RANK-NO.
     MOVE     W-APPR-IDX(W-OUT-SUB) TO W-PLAN-PTR.
     MOVE     W-RANK-NO                     TO RNK-RANK.
     MOVE     W-PLN-ID(W-PLAN-PTR)          TO RNK-PLAN-ID.
     MOVE     "APPROVED"                    TO RNK-STATUS.
     MOVE     W-PLN-CONFIDENCE(W-PLAN-PTR)  TO RNK-BASE-CONF.
     MOVE     W-PLN-CALIB-MULT(W-PLAN-PTR)  TO RNK-CALIB-MULT.
     MOVE     W-PLN-CONF-COMP(W-PLAN-PTR)   TO RNK-CONF-COMP.
     MOVE     W-PLN-HIST-BONUS(W-PLAN-PTR)  TO RNK-HIST-BONUS.
     MOVE     W-PLN-FINAL-SCORE(W-PLAN-PTR) TO RNK-FINAL-SCORE.
     MOVE     SPACES                        TO RNK-REJECT-REASON.
     WRITE    EI-RANKING-RECORD.
 AA510-EXIT.
     EXIT.
*
 AA520-WRITE-REJECTED.
     ADD      1 TO W-RANK-NO.
     MOVE     W-REJ-IDX(W-OUT-SUB) TO W-PLAN-PTR.
     MOVE     W-RANK-NO                     TO RNK-RANK.
     MOVE     W-PLN-ID(W-PLAN-PTR)          TO RNK-PLAN-ID.
     MOVE     "REJECTED"                    TO RNK-STATUS.
     MOVE     W-PLN-CONFIDENCE(W-PLAN-PTR)  TO RNK-BASE-CONF.
     MOVE     ZERO TO RNK-CALIB-MULT RNK-CONF-COMP
                       RNK-HIST-BONUS RNK-FINAL-SCORE.
     MOVE     W-PLN-REASON(W-PLAN-PTR)      TO RNK-REJECT-REASON.
     WRITE    EI-RANKING-RECORD.
 AA520-EXIT.
     EXIT.
*
*****************************************
*  U7 STEP 4 - CALIBRATE, CTS-181.     *
*****************************************
 AA300-CALIBRATE-PENALTIES.
     MOVE     ZERO TO W-EV-SUB.
     PERFORM  AA310-APPLY-CALIBRATION-EVENT THRU AA310-EXIT
              VARYING W-EV-SUB FROM 1 BY 1
              UNTIL W-EV-SUB > 5.
     MOVE     ZERO TO W-SUB.
     PERFORM  AA320-DISPLAY-CALIB THRU AA320-EXIT
              VARYING W-SUB FROM 1 BY 1
              UNTIL W-SUB > 3.
 AA300-EXIT.
     EXIT.
*
 AA310-APPLY-CALIBRATION-EVENT.
     MOVE     "N" TO WS-FOUND-SW.
     MOVE     ZERO TO W-SUB.
     PERFORM  AA312-FIND-CALIB-ENTRY THRU AA312-EXIT
              VARYING W-SUB FROM 1 BY 1
              UNTIL W-SUB > 3 OR WS-FOUND.
     IF       WS-NOT-FOUND
              GO TO AA310-EXIT.
     IF       W-CALIB-EV-CODE(W-EV-SUB) = "DECAY   "
              GO TO AA314-DECAY.
     IF       W-CALIB-EV-CODE(W-EV-SUB) = "RECOVERY"
              GO TO AA316-RECOVERY.
     IF       W-CALIB-EV-CODE(W-EV-SUB) = "RESET   "
              GO TO AA318-RESET.
     GO       TO AA310-EXIT.
 AA314-DECAY.
     COMPUTE  W-CALIB-PENALTY(W-SUB) ROUNDED =
              W-CALIB-PENALTY(W-SUB) * 0.85.
     IF       W-CALIB-PENALTY(W-SUB) < 0.300
              MOVE 0.300 TO W-CALIB-PENALTY(W-SUB).
     GO       TO AA310-EXIT.
 AA316-RECOVERY.
     COMPUTE  W-CALIB-PENALTY(W-SUB) ROUNDED =
              W-CALIB-PENALTY(W-SUB) + 0.05.
     IF       W-CALIB-PENALTY(W-SUB) > 1.000
              MOVE 1.000 TO W-CALIB-PENALTY(W-SUB).
     GO       TO AA310-EXIT.
 AA318-RESET.
     MOVE     1.000 TO W-CALIB-PENALTY(W-SUB).
 AA310-EXIT.
     EXIT.
*
 AA312-FIND-CALIB-ENTRY.
     IF       W-CALIB-ID(W-SUB) = W-CALIB-EV-ID(W-EV-SUB)
              MOVE "Y" TO WS-FOUND-SW.
 AA312-EXIT.
     EXIT.
*
 AA320-DISPLAY-CALIB.
     DISPLAY  "EI700 CALIB PENALTY " W-CALIB-ID(W-SUB)
              " = " W-CALIB-PENALTY(W-SUB).
 AA320-EXIT.
     EXIT.
*
*****************************************
*  U7 STEP 5 - PREFERENCE LEARNING,    *
*    CTS-221.                          *
*****************************************
 AA400-LEARN-PREFERENCES.
     MOVE     ZERO TO W-EV-SUB.
     PERFORM  AA410-APPLY-PREFERENCE-EVENT THRU AA410-EXIT
              VARYING W-EV-SUB FROM 1 BY 1
              UNTIL W-EV-SUB > 3.
     MOVE     ZERO TO W-SUB.
     PERFORM  AA420-DISPLAY-PREF THRU AA420-EXIT
              VARYING W-SUB FROM 1 BY 1
              UNTIL W-SUB > 3.
 AA400-EXIT.
     EXIT.
*
 AA410-APPLY-PREFERENCE-EVENT.
     MOVE     ZERO TO W-SUB.
     PERFORM  AA412-DECAY-ONE-WEIGHT THRU AA412-EXIT
              VARYING W-SUB FROM 1 BY 1
              UNTIL W-SUB > 3.
     MOVE     "N" TO WS-FOUND-SW.
     MOVE     ZERO TO W-SUB.
     PERFORM  AA414-FIND-PREF-ENTRY THRU AA414-EXIT
              VARYING W-SUB FROM 1 BY 1
              UNTIL W-SUB > 3 OR WS-FOUND.
     IF       WS-NOT-FOUND
              GO TO AA410-EXIT.
     COMPUTE  W-PREF-WEIGHT(W-SUB) ROUNDED =
              W-PREF-WEIGHT(W-SUB) + 0.15.
     IF       W-PREF-WEIGHT(W-SUB) > 1.500
              MOVE 1.500 TO W-PREF-WEIGHT(W-SUB).
 AA410-EXIT.
     EXIT.
*
 AA412-DECAY-ONE-WEIGHT.
     COMPUTE  W-PREF-WEIGHT(W-SUB) ROUNDED =
              W-PREF-WEIGHT(W-SUB) * 0.95.
     IF       W-PREF-WEIGHT(W-SUB) < 0.500
              MOVE 0.500 TO W-PREF-WEIGHT(W-SUB).
 AA412-EXIT.
     EXIT.
*
 AA414-FIND-PREF-ENTRY.
     IF       W-PREF-ID(W-SUB) = W-PREF-EVENT-ENTRY(W-EV-SUB)
              MOVE "Y" TO WS-FOUND-SW.
 AA414-EXIT.
     EXIT.
*
 AA420-DISPLAY-PREF.
     DISPLAY  "EI700 PREF WEIGHT   " W-PREF-ID(W-SUB)
              " = " W-PREF-WEIGHT(W-SUB).
 AA420-EXIT.
     EXIT.
*
*****************************************
*  ADVISORY RULES WITH NO RECORD LAYOUT *
*  OF THEIR OWN - EXERCISED HERE ONCE   *
*  AGAINST A FIXED SAMPLE SO THE POLICY *
*  MODULE STAYS A SINGLE CALLABLE UNIT. *
*****************************************
 AA600-SCORE-REVIEW-QUALITY.
     MOVE     0.50 TO W-RQ-SCORE.
     IF       W-RQ-PHASE-SUCCEEDED
              ADD 0.20 TO W-RQ-SCORE.
     IF       W-RQ-SUMMARY-LEN > 20
              ADD 0.15 TO W-RQ-SCORE.
     IF       W-RQ-HAS-RECOMM = "Y"
              ADD 0.15 TO W-RQ-SCORE.
     IF       W-RQ-CONFIDENCE NOT < 0.800
              ADD 0.10 TO W-RQ-SCORE.
     IF       W-RQ-SCORE > 1.00
              MOVE 1.00 TO W-RQ-SCORE.
     IF       W-RQ-SCORE < 0.70
              MOVE "ADVISORY CAUTION" TO W-RQ-EXPLAIN
     ELSE
              MOVE "STANDARD        " TO W-RQ-EXPLAIN.
     DISPLAY  "EI700 REVIEW QUALITY SCORE = " W-RQ-SCORE
              " " W-RQ-EXPLAIN.
 AA600-EXIT.
     EXIT.
*
 AA610-CHECK-PHASE-DEPENDENCY.
     MOVE     "Y" TO W-DEP-ELIGIBLE.
     MOVE     ZERO TO W-CHK-SUB.
     PERFORM  AA612-CHECK-ONE-DEP THRU AA612-EXIT
              VARYING W-CHK-SUB FROM 1 BY 1
              UNTIL W-CHK-SUB > 2.
     DISPLAY  "EI700 PHASE DEPENDENCY ELIGIBLE = "
              W-DEP-ELIGIBLE.
 AA610-EXIT.
     EXIT.
*
 AA612-CHECK-ONE-DEP.
     MOVE     "N" TO WS-FOUND-SW.
     MOVE     ZERO TO W-SUB.
     PERFORM  AA614-MATCH-DONE THRU AA614-EXIT
              VARYING W-SUB FROM 1 BY 1
              UNTIL W-SUB > 3 OR WS-FOUND.
     IF       WS-NOT-FOUND
              MOVE "N" TO W-DEP-ELIGIBLE.
 AA612-EXIT.
     EXIT.
*
 AA614-MATCH-DONE.
     IF       W-DONE-ENTRY(W-SUB) = W-DEP-ENTRY(W-CHK-SUB)
              MOVE "Y" TO WS-FOUND-SW.
 AA614-EXIT.
     EXIT.
*
 AA620-RECORD-APPROVAL-PATTERN.
     MOVE     "N" TO WS-FOUND-SW.
     MOVE     ZERO TO W-SUB.
     PERFORM  AA622-MATCH-PATTERN THRU AA622-EXIT
              VARYING W-SUB FROM 1 BY 1
              UNTIL W-SUB > 3 OR WS-FOUND.
     IF       WS-NOT-FOUND
              GO TO AA620-EXIT.
     ADD      1 TO W-APPR-PAT-CNT(W-SUB).
     DISPLAY  "EI700 APPROVAL PATTERN " W-EV-FROM "->"
              W-EV-TO " COUNT = " W-APPR-PAT-CNT(W-SUB).
 AA620-EXIT.
     EXIT.
*
 AA622-MATCH-PATTERN.
     IF       W-APPR-PAT-FROM(W-SUB) = W-EV-FROM
              AND W-APPR-PAT-TO(W-SUB) = W-EV-TO
              MOVE "Y" TO WS-FOUND-SW.
 AA622-EXIT.
     EXIT.
*
 AA900-DISPLAY-TOTALS.
     DISPLAY  "EI700 PLANS READ     - " WS-PLAN-COUNT.
     DISPLAY  "EI700 PLANS APPROVED - " WS-APPR-COUNT.
     DISPLAY  "EI700 PLANS REJECTED - " WS-REJ-COUNT.
 AA900-EXIT.
     EXIT.
*
