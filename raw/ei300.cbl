*****************************************
*                                       *
*  EI300 - EICR SUMMARY REPORT         *
*    BUILDER.  READS THE SUPPLY AND    *
*    CIRCUIT FILES, CALLS EI100 FOR    *
*    EACH CIRCUIT, WRITES THE CIRCUIT  *
*    SCHEDULE AND THE PRINTABLE        *
*    SUMMARY REPORT.                   *
*****************************************
*
 IDENTIFICATION    DIVISION.
*
 PROGRAM-ID.        EI300.
*
 AUTHOR.            R M ASHDOWN.
*
 INSTALLATION.      KESTREL COMPLIANCE SYSTEMS,
                     ELECTRICAL TEST DIVISION.
*
 DATE-WRITTEN.      22/03/1989.
*
 DATE-COMPILED.
*
 SECURITY.          CONFIDENTIAL - KESTREL COMPLIANCE
                     SYSTEMS INTERNAL USE ONLY.  NOT FOR
                     DISCLOSURE OUTSIDE THE DEPARTMENT.
*
*****************************************
*          CHANGE LOG FOR EI300        *
*****************************************
* 22/03/89 RMA  - ORIGINAL ISSUE, REQ NO CTS-005.
* 14/08/90 RMA  - ADDED CABLE CAPACITY CHECK COLUMN, REQ
*                 CTS-022.
* 23/07/91 PKO  - GROUPING FACTOR NOW CARRIED FROM CIRCUIT
*                 RECORD, REQ CTS-041.
* 19/09/92 PKO  - THERMAL INSULATION FACTOR COLUMN ADDED.
* 30/03/94 RMA  - CONTROL TOTALS SPLIT BY FAILED CHECK TYPE,
*                 REQ CTS-067.
* 08/05/95 TJV  - TIDY OF PARAGRAPH NAMES, NO LOGIC CHANGE.
* 27/01/98 TJV  - YEAR 2000 REVIEW: REPORT DATE FIELDS ARE
*                 SUPPLIED BY THE CALLER, NO JULIAN/2-DIGIT
*                 YEAR HELD IN THIS PROGRAM.
* 14/06/99 TJV  - Y2K SIGN-OFF, REQ CTS-088.
* 30/10/01 PKO  - REQUIRED-FIELD CHECK ADDED FOR THE REPORT
*                 HEADER (REPORT-ID, EARTHING-ARRGT, NOMINAL-
*                 VOLTAGE), REQ CTS-103.
* 04/09/08 TJV  - OVERALL ASSESSMENT NOW FAILS ON ANY C1/C2
*                 OBSERVATION AS WELL AS A FAILED CIRCUIT,
*                 REQ CTS-140.
* 21/06/11 SJM  - RE-KEYED FOR BS 7671:2008 (17TH ED), REQ
*                 CTS-162.
* 03/04/18 RMA  - RE-ISSUED FOR BS 7671:2018 (18TH ED), REQ
*                 CTS-210.
* 11/01/26 RMA  - RE-WRITTEN AS EI300 FOR THE NEW EICR BATCH
*                 SUITE, REPLACING THE CTS-SERIES WORKSHEET
*                 PRINT MACRO, REQ CTS-301.  REPORT WRITER
*                 LAYOUT CARRIED OVER FROM THE OLD CHECK
*                 REGISTER PRINT, REWORKED FOR THE SCHEDULE.
* 25/01/26 RMA  - DROPPED THE N/A BRANCH CHECK COLUMNS TO A
*                 DASH WHEN NEITHER THE FULL CIRCUIT CHECK NOR
*                 THE ZS-ONLY CHECK COULD BE RUN, REQ CTS-308.
* 02/02/26 RMA  - HEADER-VALID FLAG WAS BEING SET BY AA015
*                 AND NEVER LOOKED AT AGAIN.  AA090 NOW CARRIES
*                 IT INTO WS-HEADER-MSG, PRINTED AS A NEW LINE
*                 ON THE SUMMARY REPORT SO A MISSING HEADER
*                 FIELD SHOWS ON THE REPORT ITSELF, NOT JUST
*                 ON THE CONSOLE, REQ CTS-312.
* 03/02/26 RMA  - DROPPED THE WSEITABS COPYBOOK, CARRIED OVER
*                 FROM AN EARLY DRAFT BEFORE THE TABLE LOOKUPS
*                 WERE MOVED INTO EI100 - NOT A SINGLE T-TABLE
*                 FIELD WAS REFERENCED IN THIS PROGRAM, REQ
*                 CTS-313.
*
*****************************************
*
 ENVIRONMENT        DIVISION.
*
 CONFIGURATION      SECTION.
*
 SPECIAL-NAMES.
     CLASS POSITIVE-DIGIT IS "0123456789"
     CLASS CHECK-RESULT   IS "PF-"
     C01 IS TOP-OF-FORM.
*
 INPUT-OUTPUT        SECTION.
*
 FILE-CONTROL.
     SELECT SUPPLY-FILE   ASSIGN TO SUPPLY-FILE
            ORGANIZATION  IS LINE SEQUENTIAL
            FILE STATUS   IS WS-SUPPLY-STATUS.
     SELECT CIRCUIT-FILE  ASSIGN TO CIRCUIT-FILE
            ORGANIZATION  IS LINE SEQUENTIAL
            FILE STATUS   IS WS-CIRCUIT-STATUS.
     SELECT OBS-FILE      ASSIGN TO OBS-FILE
            ORGANIZATION  IS LINE SEQUENTIAL
            FILE STATUS   IS WS-OBS-STATUS.
     SELECT SCHEDULE-FILE ASSIGN TO SCHEDULE-FILE
            ORGANIZATION  IS LINE SEQUENTIAL
            FILE STATUS   IS WS-SCHED-STATUS.
     SELECT REPORT-FILE   ASSIGN TO REPORT-FILE
            ORGANIZATION  IS LINE SEQUENTIAL
            FILE STATUS   IS WS-REPORT-STATUS.
*
 DATA                DIVISION.
*
 FILE                SECTION.
*
 FD  SUPPLY-FILE
     LABEL RECORDS ARE STANDARD.
 COPY "wseisupp.cob".
*
 FD  CIRCUIT-FILE
     LABEL RECORDS ARE STANDARD.
 COPY "wseicirc.cob".
*
 FD  OBS-FILE
     LABEL RECORDS ARE STANDARD.
 COPY "wseiobs.cob".
*
 FD  SCHEDULE-FILE
     LABEL RECORDS ARE STANDARD.
 COPY "wseisch.cob".
*
 FD  REPORT-FILE
     LABEL RECORDS ARE STANDARD
     REPORT IS EI-SUMMARY-REPORT.
*
 WORKING-STORAGE     SECTION.
*
 77  WS-SUPPLY-STATUS    PIC XX      VALUE SPACES.
 77  WS-CIRCUIT-STATUS   PIC XX      VALUE SPACES.
 77  WS-OBS-STATUS       PIC XX      VALUE SPACES.
 77  WS-SCHED-STATUS     PIC XX      VALUE SPACES.
 77  WS-REPORT-STATUS    PIC XX      VALUE SPACES.
*
 77  WS-EOF-CIRCUIT      PIC X       VALUE "N".
     88  WS-CIRCUIT-EOF               VALUE "Y".
 77  WS-EOF-OBS          PIC X       VALUE "N".
     88  WS-OBS-EOF                   VALUE "Y".
*
 01  WS-COUNTERS.
     03  WS-CIRCUITS-READ    PIC 9(4) COMP.
     03  WS-CIRCUITS-PASS    PIC 9(4) COMP.
     03  WS-CIRCUITS-FAIL    PIC 9(4) COMP.
     03  WS-CIRCUITS-NA      PIC 9(4) COMP.
     03  WS-FAIL-OVERLOAD    PIC 9(4) COMP.
     03  WS-FAIL-CAPACITY    PIC 9(4) COMP.
     03  WS-FAIL-FAULT       PIC 9(4) COMP.
     03  WS-FAIL-VOLTDROP    PIC 9(4) COMP.
     03  WS-OBS-C1           PIC 9(4) COMP.
     03  WS-OBS-C2           PIC 9(4) COMP.
     03  WS-OBS-C3           PIC 9(4) COMP.
     03  WS-OBS-FI           PIC 9(4) COMP.
     03  FILLER              PIC X(04).
 01  WS-COUNTERS-R REDEFINES WS-COUNTERS
                    PIC X(52).
*
 01  WS-REPORT-FLAGS.
     03  WS-OVERALL-RESULT   PIC X(13) VALUE SPACES.
     03  WS-REPORT-OK        PIC X     VALUE "Y".
         88  WS-REPORT-VALID           VALUE "Y".
     03  WS-HEADER-MSG       PIC X(40) VALUE SPACES.
     03  FILLER              PIC X(04).
 01  WS-REPORT-FLAGS-R REDEFINES WS-REPORT-FLAGS
                        PIC X(58).
*
 COPY "wseiclnk.cob".
*
 PROCEDURE            DIVISION.
*
 AA000-MAIN.
     PERFORM  AA010-OPEN-FILES       THRU AA010-EXIT.
     PERFORM  AA015-VALIDATE-HEADER  THRU AA015-EXIT.
     PERFORM  AA020-INIT-TOTALS      THRU AA020-EXIT.
     INITIATE EI-SUMMARY-REPORT.
     PERFORM  AA050-PROCESS-CIRCUITS THRU AA050-EXIT
              UNTIL WS-CIRCUIT-EOF.
     PERFORM  AA060-PROCESS-OBSERVATIONS THRU AA060-EXIT
              UNTIL WS-OBS-EOF.
     PERFORM  AA090-SET-OVERALL-VERDICT THRU AA090-EXIT.
     TERMINATE EI-SUMMARY-REPORT.
     PERFORM  AA095-CLOSE-FILES      THRU AA095-EXIT.
     STOP RUN.
*
*****************************************
*  OPEN ALL FILES; FATAL IF ANY INPUT  *
*    FILE CANNOT BE OPENED.            *
*****************************************
 AA010-OPEN-FILES.
     OPEN     INPUT  SUPPLY-FILE.
     IF       WS-SUPPLY-STATUS NOT = "00"
              DISPLAY "EI300 SY301 SUPPLY FILE NOT FOUND, STATUS "
                       WS-SUPPLY-STATUS
              STOP RUN.
     OPEN     INPUT  CIRCUIT-FILE.
     IF       WS-CIRCUIT-STATUS NOT = "00"
              DISPLAY "EI300 SY302 CIRCUIT FILE NOT FOUND, "
                       "STATUS " WS-CIRCUIT-STATUS
              STOP RUN.
     OPEN     INPUT  OBS-FILE.
     IF       WS-OBS-STATUS NOT = "00"
              DISPLAY "EI300 SY303 OBSERVATION FILE NOT FOUND, "
                       "STATUS " WS-OBS-STATUS
              STOP RUN.
     OPEN     OUTPUT SCHEDULE-FILE.
     OPEN     OUTPUT REPORT-FILE.
     READ     SUPPLY-FILE
              AT END
              DISPLAY "EI300 SY304 SUPPLY FILE IS EMPTY"
              STOP RUN.
 AA010-EXIT.
     EXIT.
*
*****************************************
*  U4 REPORT RULES - REQUIRED-FIELD    *
*    VALIDATION OF THE SUPPLY HEADER.  *
*****************************************
 AA015-VALIDATE-HEADER.
     MOVE     "Y" TO WS-REPORT-OK.
     IF       SUP-REPORT-ID = SPACES
              MOVE "N" TO WS-REPORT-OK
              DISPLAY "EI300 CTS103 REPORT-ID FIELD REQUIRED".
     IF       SUP-EARTH-ARRGT = SPACES
              MOVE "N" TO WS-REPORT-OK
              DISPLAY "EI300 CTS103 EARTHING-ARRGT FIELD "
                      "REQUIRED".
     IF       SUP-NOM-VOLTAGE = ZERO
              MOVE "N" TO WS-REPORT-OK
              DISPLAY "EI300 CTS103 NOMINAL-VOLTAGE FIELD "
                      "REQUIRED".
 AA015-EXIT.
     EXIT.
*
 AA020-INIT-TOTALS.
     MOVE     ZERO TO WS-CIRCUITS-READ WS-CIRCUITS-PASS
                       WS-CIRCUITS-FAIL WS-CIRCUITS-NA
                       WS-FAIL-OVERLOAD WS-FAIL-CAPACITY
                       WS-FAIL-FAULT WS-FAIL-VOLTDROP
                       WS-OBS-C1 WS-OBS-C2 WS-OBS-C3 WS-OBS-FI.
 AA020-EXIT.
     EXIT.
*
*****************************************
*  U4 STEP 2 - ONE CIRCUIT PER PASS.   *
*    EI100 IS CALLED UNCONDITIONALLY   *
*    SO MAX-ZS/CHK-FAULT ARE ALWAYS    *
*    AVAILABLE FOR THE ZS-ONLY BRANCH. *
*****************************************
 AA050-PROCESS-CIRCUITS.
     READ     CIRCUIT-FILE
              AT END
              MOVE "Y" TO WS-EOF-CIRCUIT
              GO TO AA050-EXIT.
     ADD      1 TO WS-CIRCUITS-READ.
     PERFORM  AA052-LOAD-CALL-PARMS  THRU AA052-EXIT.
     CALL     "EI100" USING EI100-PARMS.
     PERFORM  AA054-BUILD-RESULT     THRU AA054-EXIT.
     PERFORM  AA056-WRITE-SCHEDULE   THRU AA056-EXIT.
     GENERATE EI-RPT-DETAIL.
 AA050-EXIT.
     EXIT.
*
 AA052-LOAD-CALL-PARMS.
     MOVE     CIR-DEV-STD       TO L100-DEV-STD.
     MOVE     CIR-DEV-TYPE      TO L100-DEV-TYPE.
     MOVE     CIR-DEV-RATING    TO L100-DEV-RATING.
     MOVE     CIR-CABLE-TYPE    TO L100-CABLE-TYPE.
     MOVE     CIR-CABLE-CSA     TO L100-CABLE-CSA.
     MOVE     CIR-CPC-CSA       TO L100-CPC-CSA.
     MOVE     CIR-REF-METHOD    TO L100-REF-METHOD.
     MOVE     CIR-MEAS-ZS       TO L100-MEAS-ZS.
     MOVE     CIR-MEAS-R1R2     TO L100-MEAS-R1R2.
     MOVE     CIR-DESIGN-CURR   TO L100-DESIGN-CURR.
     MOVE     CIR-LENGTH        TO L100-LENGTH.
     MOVE     CIR-VOLTAGE       TO L100-VOLTAGE.
     MOVE     CIR-USE           TO L100-USE.
     MOVE     CIR-AMBIENT-TEMP  TO L100-AMBIENT-TEMP.
     MOVE     CIR-GROUPING      TO L100-GROUPING.
     MOVE     CIR-INSUL-CONTACT TO L100-INSUL-CONTACT.
 AA052-EXIT.
     EXIT.
*
*****************************************
*  U4 STEP 2 - CHOOSE THE RESULT       *
*    BRANCH AND THE CHECK COLUMNS TO   *
*    PUBLISH ON THE SCHEDULE/REPORT.   *
*****************************************
 AA054-BUILD-RESULT.
     IF       CIR-DESIGN-CURR > ZERO AND CIR-LENGTH > ZERO
              PERFORM AA054A-FULL-CHECK THRU AA054A-EXIT
              GO TO AA054-EXIT.
     IF       L100-MAX-ZS > ZERO AND L100-MEAS-ZS > ZERO
              PERFORM AA054B-ZS-ONLY-CHECK THRU AA054B-EXIT
              GO TO AA054-EXIT.
     PERFORM  AA054C-NOT-APPLICABLE THRU AA054C-EXIT.
 AA054-EXIT.
     EXIT.
*
 AA054A-FULL-CHECK.
     MOVE     L100-RESULT       TO SCH-RESULT.
     MOVE     L100-CHK-OVERLOAD TO SCH-CHK-OVERLOAD.
     MOVE     L100-CHK-CAPACITY TO SCH-CHK-CAPACITY.
     MOVE     L100-CHK-FAULT    TO SCH-CHK-FAULT.
     MOVE     L100-CHK-VOLTDROP TO SCH-CHK-VOLTDROP.
     PERFORM  AA057-TALLY-RESULT THRU AA057-EXIT.
 AA054A-EXIT.
     EXIT.
*
 AA054B-ZS-ONLY-CHECK.
     MOVE     "-" TO SCH-CHK-OVERLOAD.
     MOVE     "-" TO SCH-CHK-CAPACITY.
     MOVE     "-" TO SCH-CHK-VOLTDROP.
     MOVE     L100-CHK-FAULT TO SCH-CHK-FAULT.
     IF       L100-MEAS-ZS NOT > L100-MAX-ZS
              MOVE "PASS" TO SCH-RESULT
     ELSE
              MOVE "FAIL" TO SCH-RESULT.
     PERFORM  AA057-TALLY-RESULT THRU AA057-EXIT.
 AA054B-EXIT.
     EXIT.
*
 AA054C-NOT-APPLICABLE.
     MOVE     "-"   TO SCH-CHK-OVERLOAD SCH-CHK-CAPACITY
                        SCH-CHK-FAULT   SCH-CHK-VOLTDROP.
     MOVE     "N/A " TO SCH-RESULT.
     PERFORM  AA057-TALLY-RESULT THRU AA057-EXIT.
 AA054C-EXIT.
     EXIT.
*
 AA057-TALLY-RESULT.
     IF       SCH-RESULT = "PASS"
              ADD 1 TO WS-CIRCUITS-PASS.
     IF       SCH-RESULT = "FAIL"
              ADD 1 TO WS-CIRCUITS-FAIL.
     IF       SCH-RESULT = "N/A "
              ADD 1 TO WS-CIRCUITS-NA.
     IF       SCH-CHK-OVERLOAD = "F"
              ADD 1 TO WS-FAIL-OVERLOAD.
     IF       SCH-CHK-CAPACITY = "F"
              ADD 1 TO WS-FAIL-CAPACITY.
     IF       SCH-CHK-FAULT = "F"
              ADD 1 TO WS-FAIL-FAULT.
     IF       SCH-CHK-VOLTDROP = "F"
              ADD 1 TO WS-FAIL-VOLTDROP.
 AA057-EXIT.
     EXIT.
*
*****************************************
*  CARRY R1 IDENTIFICATION PLUS THE    *
*    EI100 RESULTS ONTO THE OUTPUT R3. *
*****************************************
 AA056-WRITE-SCHEDULE.
     MOVE     CIR-NO              TO SCH-NO.
     MOVE     CIR-DESC            TO SCH-DESC.
     MOVE     CIR-DEV-STD         TO SCH-DEV-STD.
     MOVE     CIR-DEV-TYPE        TO SCH-DEV-TYPE.
     MOVE     CIR-DEV-RATING      TO SCH-DEV-RATING.
     MOVE     CIR-CABLE-TYPE      TO SCH-CABLE-TYPE.
     MOVE     CIR-CABLE-CSA       TO SCH-CABLE-CSA.
     MOVE     CIR-CPC-CSA         TO SCH-CPC-CSA.
     MOVE     CIR-REF-METHOD      TO SCH-REF-METHOD.
     MOVE     CIR-MEAS-ZS         TO SCH-MEAS-ZS.
     MOVE     CIR-MEAS-R1R2       TO SCH-MEAS-R1R2.
     MOVE     CIR-INSUL-RES       TO SCH-INSUL-RES.
     MOVE     CIR-DESIGN-CURR     TO SCH-DESIGN-CURR.
     MOVE     CIR-LENGTH          TO SCH-LENGTH.
     MOVE     CIR-VOLTAGE         TO SCH-VOLTAGE.
     MOVE     CIR-USE             TO SCH-USE.
     MOVE     CIR-AMBIENT-TEMP    TO SCH-AMBIENT-TEMP.
     MOVE     CIR-GROUPING        TO SCH-GROUPING.
     MOVE     CIR-INSUL-CONTACT   TO SCH-INSUL-CONTACT.
     MOVE     L100-MAX-ZS         TO SCH-MAX-ZS.
     MOVE     L100-CABLE-RATING   TO SCH-CABLE-RATING.
     MOVE     L100-VOLT-DROP      TO SCH-VOLT-DROP.
     MOVE     L100-VOLT-DROP-PCT  TO SCH-VOLT-DROP-PCT.
     WRITE    EI-SCHEDULE-RECORD.
 AA056-EXIT.
     EXIT.
*
*****************************************
*  U4 STEP 4 - OBSERVATION COUNTS BY   *
*    CODE.                             *
*****************************************
 AA060-PROCESS-OBSERVATIONS.
     READ     OBS-FILE
              AT END
              MOVE "Y" TO WS-EOF-OBS
              GO TO AA060-EXIT.
     IF       OBS-CODE = "C1"
              ADD 1 TO WS-OBS-C1.
     IF       OBS-CODE = "C2"
              ADD 1 TO WS-OBS-C2.
     IF       OBS-CODE = "C3"
              ADD 1 TO WS-OBS-C3.
     IF       OBS-CODE = "FI"
              ADD 1 TO WS-OBS-FI.
 AA060-EXIT.
     EXIT.
*
*****************************************
*  U4 STEP 5 - OVERALL VERDICT.        *
*****************************************
 AA090-SET-OVERALL-VERDICT.
     IF       WS-CIRCUITS-FAIL = ZERO
              AND WS-OBS-C1 = ZERO
              AND WS-OBS-C2 = ZERO
              MOVE "SATISFACTORY" TO WS-OVERALL-RESULT
     ELSE
              MOVE "UNSATISFACTORY" TO WS-OVERALL-RESULT.
     IF       WS-REPORT-VALID
              MOVE SPACES TO WS-HEADER-MSG
     ELSE
              MOVE "REPORT INVALID - HEADER FIELD(S) MISSING"
                TO WS-HEADER-MSG.
 AA090-EXIT.
     EXIT.
*
 AA095-CLOSE-FILES.
     CLOSE    SUPPLY-FILE CIRCUIT-FILE OBS-FILE
              SCHEDULE-FILE REPORT-FILE.
 AA095-EXIT.
     EXIT.
*
*****************************************
*  25/01/26 RMA - REPORT WRITER LAYOUT *
*    FOR THE EICR SUMMARY, REWORKED    *
*    FROM THE OLD CHECK REGISTER PRINT.*
*****************************************
 REPORT SECTION.
*
 RD  EI-SUMMARY-REPORT
     CONTROL      FINAL
     PAGE LIMIT   60 LINES
     HEADING      1
     FIRST DETAIL 5
     LAST  DETAIL 56.
*
 01  EI-RPT-HEAD TYPE PAGE HEADING.
     03  LINE  1.
         05  COL   1  PIC X(11)   VALUE "EICR REPORT".
         05  COL  14  PIC X(12)   SOURCE SUP-REPORT-ID.
         05  COL  30  PIC X(18)   VALUE "EARTHING ARRGT : ".
         05  COL  48  PIC X(6)    SOURCE SUP-EARTH-ARRGT.
         05  COL  58  PIC X(18)   VALUE "NOMINAL VOLTAGE : ".
         05  COL  77  PIC ZZZ9    SOURCE SUP-NOM-VOLTAGE.
     03  LINE  2.
         05  COL   1  PIC X(9)    VALUE "MEAS ZE :".
         05  COL  11  PIC Z9.999  SOURCE SUP-MEAS-ZE.
         05  COL  22  PIC X(10)   VALUE "MEAS IPF :".
         05  COL  33  PIC ZZ9.99  SOURCE SUP-MEAS-IPF.
         05  COL  46  PIC X(16)   SOURCE SUP-LIVE-COND.
     03  LINE  4.
         05  COL   1  PIC X(3)    VALUE "NO.".
         05  COL   6  PIC X(13)   VALUE "DESCRIPTION".
         05  COL  37  PIC X(11)   VALUE "DEVICE STD".
         05  COL  50  PIC X(2)    VALUE "TY".
         05  COL  53  PIC X(3)    VALUE "AMP".
         05  COL  58  PIC X(2)    VALUE "IZ".
         05  COL  66  PIC X(5)    VALUE "MAXZS".
         05  COL  73  PIC X(6)    VALUE "MEASZS".
         05  COL  81  PIC X(3)    VALUE "VD%".
         05  COL  87  PIC X(10)   VALUE "O  C  F  V".
         05  COL  98  PIC X(6)    VALUE "RESULT".
*
 01  EI-RPT-DETAIL TYPE IS DETAIL.
     03  LINE + 1.
         05  COL   1  PIC 9(3)     SOURCE CIR-NO.
         05  COL   6  PIC X(30)    SOURCE CIR-DESC.
         05  COL  37  PIC X(12)    SOURCE CIR-DEV-STD.
         05  COL  50  PIC X(2)     SOURCE CIR-DEV-TYPE.
         05  COL  53  PIC ZZ9      SOURCE CIR-DEV-RATING.
         05  COL  58  PIC ZZZ9.99  SOURCE SCH-CABLE-RATING.
         05  COL  66  PIC ZZ9.99   SOURCE SCH-MAX-ZS.
         05  COL  73  PIC ZZ9.999  SOURCE CIR-MEAS-ZS.
         05  COL  81  PIC Z9.99    SOURCE SCH-VOLT-DROP-PCT.
         05  COL  87  PIC X        SOURCE SCH-CHK-OVERLOAD.
         05  COL  90  PIC X        SOURCE SCH-CHK-CAPACITY.
         05  COL  93  PIC X        SOURCE SCH-CHK-FAULT.
         05  COL  96  PIC X        SOURCE SCH-CHK-VOLTDROP.
         05  COL 100  PIC X(4)     SOURCE SCH-RESULT.
*
 01  EI-RPT-TOTALS TYPE CONTROL FOOTING FINAL.
     03  LINE + 2.
         05  COL   1  PIC X(30)
                  VALUE "CIRCUITS READ/PASS/FAIL/N-A  :".
         05  COL  32  PIC ZZZ9    SOURCE WS-CIRCUITS-READ.
         05  COL  38  PIC ZZZ9    SOURCE WS-CIRCUITS-PASS.
         05  COL  44  PIC ZZZ9    SOURCE WS-CIRCUITS-FAIL.
         05  COL  50  PIC ZZZ9    SOURCE WS-CIRCUITS-NA.
     03  LINE + 1.
         05  COL   1  PIC X(30)
                  VALUE "FAILS - O/LOAD CAPY FAULT VOLT:".
         05  COL  32  PIC ZZZ9    SOURCE WS-FAIL-OVERLOAD.
         05  COL  38  PIC ZZZ9    SOURCE WS-FAIL-CAPACITY.
         05  COL  44  PIC ZZZ9    SOURCE WS-FAIL-FAULT.
         05  COL  50  PIC ZZZ9    SOURCE WS-FAIL-VOLTDROP.
     03  LINE + 1.
         05  COL   1  PIC X(30)
                  VALUE "OBSERVATIONS - C1 C2 C3 FI   :".
         05  COL  32  PIC ZZZ9    SOURCE WS-OBS-C1.
         05  COL  38  PIC ZZZ9    SOURCE WS-OBS-C2.
         05  COL  44  PIC ZZZ9    SOURCE WS-OBS-C3.
         05  COL  50  PIC ZZZ9    SOURCE WS-OBS-FI.
     03  LINE + 2.
         05  COL   1  PIC X(19)
                  VALUE "OVERALL ASSESSMENT:".
         05  COL  21  PIC X(14)   SOURCE WS-OVERALL-RESULT.
     03  LINE + 1.
         05  COL   1  PIC X(40)   SOURCE WS-HEADER-MSG.
*
