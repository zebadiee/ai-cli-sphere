*****************************************
*                                       *
*  LINKAGE PARAMETERS FOR CALL TO      *
*    "EI100" - TABLE LOOKUP /          *
*    CALCULATION / VALIDATION SERVICE  *
*****************************************
* 11/01/26 VBC - CREATED.
* 21/01/26 VBC - ADDED L100-ISSUE-TAB FOR CHECK FAILURE TEXT.
*
 01  EI100-PARMS.
     03  L100-IN.
         05  L100-DEV-STD       PIC X(12).
         05  L100-DEV-TYPE      PIC XX.
         05  L100-DEV-RATING    PIC 9(3).
         05  L100-CABLE-TYPE    PIC X.
         05  L100-CABLE-CSA     PIC 9(3)V99.
         05  L100-CPC-CSA       PIC 9(3)V99.
         05  L100-REF-METHOD    PIC X.
         05  L100-MEAS-ZS       PIC 9(3)V999.
         05  L100-MEAS-R1R2     PIC 9(3)V999.
         05  L100-DESIGN-CURR   PIC 9(3)V99.
         05  L100-LENGTH        PIC 9(3)V99.
         05  L100-VOLTAGE       PIC 9(3).
         05  L100-USE           PIC X.
         05  L100-AMBIENT-TEMP  PIC S9(3).
         05  L100-GROUPING      PIC 9(2).
         05  L100-INSUL-CONTACT PIC X.
     03  L100-OUT.
         05  L100-MAX-ZS        PIC 9(3)V99.
         05  L100-CABLE-RATING  PIC 9(3)V99.
         05  L100-VOLT-DROP     PIC 9(3)V99.
         05  L100-VOLT-DROP-PCT PIC 9(2)V99.
         05  L100-CHK-OVERLOAD  PIC X.
         05  L100-CHK-CAPACITY  PIC X.
         05  L100-CHK-FAULT     PIC X.
         05  L100-CHK-VOLTDROP  PIC X.
         05  L100-RESULT        PIC X(4).
         05  L100-ISSUE-COUNT   PIC 9.
         05  L100-ISSUE-TAB     OCCURS 4.
             07  L100-ISSUE     PIC X(40).
     03  FILLER              PIC X(04).
*
* SECONDARY ENTRY EI100-IB - DESIGN CURRENT IB FROM P/U/PF.
 01  EI100-IB-PARMS.
     03  L300-POWER          PIC 9(6)V99.
     03  L300-VOLTAGE        PIC 9(3).
     03  L300-PF             PIC 9V99.
     03  L300-PHASE-CODE     PIC X.
*                   1 = SINGLE PHASE, 3 = THREE PHASE.
     03  L300-IB             PIC 9(3)V99.
     03  FILLER              PIC X(04).
*
* SECONDARY ENTRY EI100-R1R2 - THEORETICAL CONDUCTOR
*   RESISTANCE FROM CSA/LENGTH/TEMPERATURE (C4).
 01  EI100-R1R2-PARMS.
     03  L400-LIVE-CSA       PIC 9(3)V99.
     03  L400-CPC-CSA        PIC 9(3)V99.
     03  L400-LENGTH         PIC 9(3)V99.
     03  L400-TEMP           PIC S9(3).
     03  L400-R1R2           PIC 9(3)V9999.
     03  FILLER              PIC X(04).
*
