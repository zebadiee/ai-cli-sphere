*****************************************
*                                       *
*  RECORD DEFINITION FOR CIRCUIT       *
*   MEASUREMENT FILE (INPUT)           *
*     SEQUENTIAL, ASCENDING CIR-NO     *
*****************************************
* NATURAL FIELD WIDTH TOTALS 102 BYTES - THIS RUNS
*  LONGER THAN THE 80-BYTE FIGURE IN THE ORIGINAL
*  SITE FILE-LAYOUT NOTE; THE EXTRA FIELDS ADDED
*  SINCE THAT NOTE WAS WRITTEN ACCOUNT FOR IT.
*
* 10/01/26 VBC - CREATED.
* 19/01/26 VBC - ADDED CIR-INSUL-CONTACT FLAG.
*
 01  EI-CIRCUIT-RECORD.
     03  CIR-NO              PIC 9(3).
     03  CIR-DESC            PIC X(30).
     03  CIR-DEV-STD         PIC X(12).
     03  CIR-DEV-TYPE        PIC XX.
     03  CIR-DEV-RATING      PIC 9(3).
     03  CIR-CABLE-TYPE      PIC X.
*                   P=THERMOPLASTIC 70C, S=THERMOSETTING 90C
     03  CIR-CABLE-CSA       PIC 9(3)V99.
     03  CIR-CPC-CSA         PIC 9(3)V99.
     03  CIR-REF-METHOD      PIC X.
     03  CIR-MEAS-ZS         PIC 9(3)V999.
     03  CIR-MEAS-R1R2       PIC 9(3)V999.
     03  CIR-INSUL-RES       PIC 9(5)V99.
     03  CIR-DESIGN-CURR     PIC 9(3)V99.
*                   ZERO = NOT SUPPLIED.
     03  CIR-LENGTH          PIC 9(3)V99.
*                   METRES, ZERO = NOT SUPPLIED.
     03  CIR-VOLTAGE         PIC 9(3).
*                   ZERO DEFAULTS TO 230 IN EI100.
     03  CIR-USE             PIC X.
*                   L=LIGHTING, P=POWER/OTHER.
     03  CIR-AMBIENT-TEMP    PIC S9(3).
*                   ZERO DEFAULTS TO 30 IN EI100.
     03  CIR-GROUPING        PIC 9(2).
*                   ZERO DEFAULTS TO 1 IN EI100.
     03  CIR-INSUL-CONTACT   PIC X.
*                   Y=TOTALLY SURROUNDED, N=NOT IN CONTACT.
     03  FILLER              PIC X.
 01  EI-CIRCUIT-RECORD-X REDEFINES EI-CIRCUIT-RECORD
                         PIC X(102).
*
