*****************************************
*                                       *
*  RECORD DEFINITION FOR INTENT        *
*   DISPOSITION FILE (OUTPUT)          *
*     WRITTEN BY EI600                 *
*****************************************
* FILE SIZE 132 BYTES.
*
* 18/01/26 VBC - CREATED.
*
 01  EI-DISPOSITION-RECORD.
     03  DSP-SEQ-NO          PIC 9(4).
     03  DSP-STATUS          PIC X(8).
*                   ACCEPTED OR REJECTED.
     03  DSP-REASON          PIC X(40).
*                   BLANK WHEN ACCEPTED.
     03  DSP-CODE            PIC X(16).
     03  DSP-SOURCE          PIC X(20).
     03  DSP-TARGET          PIC X(20).
     03  DSP-CONFIDENCE      PIC 9V999.
     03  DSP-MODE            PIC X(12).
*                   ABOVE 5 FIELDS = EI-INTENT-RECORD.
     03  FILLER              PIC X(8).
 01  EI-DISPOSIT-RECORD-X REDEFINES EI-DISPOSITION-RECORD
                          PIC X(132).
*
