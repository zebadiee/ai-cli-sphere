*****************************************
*                                       *
*  EI600 - INTENT VALIDATION.  READS   *
*    PROPOSED INTENT RECORDS, APPLIES  *
*    THE FOUR ACCEPTANCE RULES IN      *
*    ORDER AND WRITES A DISPOSITION    *
*    RECORD FOR EVERY INTENT READ.     *
*****************************************
*
 IDENTIFICATION    DIVISION.
*
 PROGRAM-ID.        EI600.
*
 AUTHOR.            P K ODUYA.
*
 INSTALLATION.      KESTREL COMPLIANCE SYSTEMS,
                     ELECTRICAL TEST DIVISION.
*
 DATE-WRITTEN.      11/06/1990.
*
 DATE-COMPILED.
*
 SECURITY.          CONFIDENTIAL - KESTREL COMPLIANCE
                     SYSTEMS INTERNAL USE ONLY.  NOT FOR
                     DISCLOSURE OUTSIDE THE DEPARTMENT.
*
*****************************************
*          CHANGE LOG FOR EI600        *
*****************************************
* 11/06/90 PKO  - ORIGINAL ISSUE, REQ NO CTS-026.
* 02/03/93 RMA  - ADDED VERIFY_ACCOUNT AND REQUIRE_MFA INTENT
*                 CODES FOR THE ACCOUNT-CONTROL WORK, CTS-052.
* 19/09/96 TJV  - ADDED FLAG_FOR_REVIEW AND ALLOW CODES, CTS-066.
* 27/01/98 TJV  - YEAR 2000 REVIEW - NO DATE FIELDS HELD, NO
*                 CHANGE REQUIRED.
* 21/06/11 SJM  - BLANK CONFIDENCE NOW DEFAULTS TO 0.500 RATHER
*                 THAN BEING REJECTED, REQ CTS-161.
* 11/01/26 RMA  - RE-WRITTEN AS EI600 FOR THE NEW EICR BATCH
*                 SUITE, REPLACING THE CTS-SERIES AGENT-INTENT
*                 GATE, REQ CTS-302.
* 02/02/26 RMA  - INPUT FILE RENAMED INTENT-IN TO INTENT-FILE TO
*                 MATCH THE REGISTERED FILE NAME, REQ CTS-311.
*
*****************************************
*
 ENVIRONMENT        DIVISION.
*
 CONFIGURATION      SECTION.
*
 SPECIAL-NAMES.
     CLASS POSITIVE-DIGIT IS "0123456789"
     C01 IS TOP-OF-FORM.
*
 INPUT-OUTPUT        SECTION.
*
 FILE-CONTROL.
     SELECT INTENT-FILE  ASSIGN TO INTENT-FILE
            ORGANIZATION IS LINE SEQUENTIAL
            FILE STATUS  IS WS-INT-IN-STATUS.
     SELECT INTENT-DISP  ASSIGN TO INTENT-DISP
            ORGANIZATION IS LINE SEQUENTIAL
            FILE STATUS  IS WS-INT-DISP-STATUS.
*
 DATA                DIVISION.
*
 FILE                SECTION.
*
 FD  INTENT-FILE
     LABEL RECORDS ARE STANDARD.
 COPY "wseiint.cob".
*
 FD  INTENT-DISP
     LABEL RECORDS ARE STANDARD.
 COPY "wseidisp.cob".
*
 WORKING-STORAGE     SECTION.
*
 77  WS-INT-IN-STATUS    PIC XX  VALUE SPACES.
 77  WS-INT-DISP-STATUS  PIC XX  VALUE SPACES.
*
 77  WS-EOF-INT          PIC X   VALUE "N".
     88  WS-INT-EOF                VALUE "Y".
*
 01  WS-TOTALS.
     03  WS-INT-READ         PIC 9(5) COMP.
     03  WS-INT-ACCEPTED     PIC 9(5) COMP.
     03  WS-INT-REJECTED     PIC 9(5) COMP.
     03  FILLER              PIC X(05).
 01  WS-TOTALS-R REDEFINES WS-TOTALS
                 PIC X(20).
*
 77  WS-SEQ-NO               PIC 9(4) COMP VALUE ZERO.
*
 77  WS-DSP-STATUS-HOLD      PIC X(8).
 77  WS-DSP-REASON-HOLD      PIC X(40).
*
*                   INTENT CODE WHITELIST, CTS-052/CTS-066.
 01  W-INTENT-CODE-TAB.
     03  FILLER  PIC X(16) VALUE "INSPECT_REPO    ".
     03  FILLER  PIC X(16) VALUE "SUMMARISE_LOGS  ".
     03  FILLER  PIC X(16) VALUE "ANALYZE_CODE    ".
     03  FILLER  PIC X(16) VALUE "PLAN_ACTION     ".
     03  FILLER  PIC X(16) VALUE "APPLY_PATCH     ".
     03  FILLER  PIC X(16) VALUE "BLOCK_PURCHASE  ".
     03  FILLER  PIC X(16) VALUE "VERIFY_ACCOUNT  ".
     03  FILLER  PIC X(16) VALUE "REQUIRE_MFA     ".
     03  FILLER  PIC X(16) VALUE "FLAG_FOR_REVIEW ".
     03  FILLER  PIC X(16) VALUE "ALLOW           ".
 01  W-INTENT-CODE-TAB-R REDEFINES W-INTENT-CODE-TAB.
     03  W-INTENT-CODE-ENTRY OCCURS 10 TIMES
                             PIC X(16).
*
*                   INTENT MODE WHITELIST.
 01  W-MODE-TAB.
     03  FILLER  PIC X(12) VALUE "REASON-ONLY ".
     03  FILLER  PIC X(12) VALUE "SIMULATE    ".
     03  FILLER  PIC X(12) VALUE "PROPOSE     ".
 01  W-MODE-TAB-R REDEFINES W-MODE-TAB.
     03  W-MODE-ENTRY        OCCURS 3 TIMES
                             PIC X(12).
*
 77  W-TAB-SUB               PIC 9(2) COMP.
 77  WS-FOUND-SW             PIC X       VALUE "N".
     88  WS-FOUND                        VALUE "Y".
     88  WS-NOT-FOUND                    VALUE "N".
*
 PROCEDURE            DIVISION.
*
 AA000-MAIN.
     PERFORM  AA010-OPEN-FILES         THRU AA010-EXIT.
     PERFORM  AA100-VALIDATE-INTENTS   THRU AA100-EXIT
              UNTIL WS-INT-EOF.
     PERFORM  AA900-DISPLAY-TOTALS     THRU AA900-EXIT.
     CLOSE    INTENT-FILE INTENT-DISP.
     STOP RUN.
*
 AA010-OPEN-FILES.
     OPEN     INPUT  INTENT-FILE.
     IF       WS-INT-IN-STATUS NOT = "00"
              DISPLAY "EI600 SY601 INTENT FILE NOT FOUND, "
                       "STATUS " WS-INT-IN-STATUS
              STOP RUN.
     OPEN     OUTPUT INTENT-DISP.
     MOVE     ZERO TO WS-INT-READ WS-INT-ACCEPTED WS-INT-REJECTED
                       WS-SEQ-NO.
 AA010-EXIT.
     EXIT.
*
*****************************************
*  U6 - THE FOUR RULES, APPLIED IN     *
*    ORDER; FIRST FAILURE WINS.        *
*****************************************
 AA100-VALIDATE-INTENTS.
     READ     INTENT-FILE
              AT END
              MOVE "Y" TO WS-EOF-INT
              GO TO AA100-EXIT.
     ADD      1 TO WS-INT-READ.
     PERFORM  AA110-VALIDATE-ONE-INTENT THRU AA110-EXIT.
     PERFORM  AA150-WRITE-DISPOSITION   THRU AA150-EXIT.
     IF       WS-DSP-STATUS-HOLD = "ACCEPTED"
              ADD 1 TO WS-INT-ACCEPTED
     ELSE
              ADD 1 TO WS-INT-REJECTED.
 AA100-EXIT.
     EXIT.
*
 AA110-VALIDATE-ONE-INTENT.
     MOVE     "ACCEPTED" TO WS-DSP-STATUS-HOLD.
     MOVE     SPACES      TO WS-DSP-REASON-HOLD.
     MOVE     "N" TO WS-FOUND-SW.
     MOVE     ZERO TO W-TAB-SUB.
     PERFORM  AA111-MATCH-CODE THRU AA111-EXIT
              VARYING W-TAB-SUB FROM 1 BY 1
              UNTIL W-TAB-SUB > 10 OR WS-FOUND.
     IF       WS-FOUND
              GO TO AA112-CHECK-SOURCE.
     MOVE     "REJECTED" TO WS-DSP-STATUS-HOLD.
     MOVE     "UNKNOWN INTENT CODE" TO WS-DSP-REASON-HOLD.
     GO TO AA110-EXIT.
 AA112-CHECK-SOURCE.
     IF       INT-SOURCE NOT = SPACES
              GO TO AA114-CHECK-CONFIDENCE.
     MOVE     "REJECTED" TO WS-DSP-STATUS-HOLD.
     MOVE     "SOURCE REQUIRED" TO WS-DSP-REASON-HOLD.
     GO TO AA110-EXIT.
 AA114-CHECK-CONFIDENCE.
     IF       INT-CONFIDENCE-R = SPACES
              MOVE 0.500 TO INT-CONFIDENCE
              GO TO AA116-CHECK-MODE.
     IF       INT-CONFIDENCE NOT > 1.000
              GO TO AA116-CHECK-MODE.
     MOVE     "REJECTED" TO WS-DSP-STATUS-HOLD.
     MOVE     "CONFIDENCE OUT OF RANGE" TO WS-DSP-REASON-HOLD.
     GO TO AA110-EXIT.
 AA116-CHECK-MODE.
     IF       INT-MODE NOT = SPACES
              GO TO AA116B-MATCH-MODE.
     MOVE     "PROPOSE     " TO INT-MODE.
     GO TO AA110-EXIT.
 AA116B-MATCH-MODE.
     MOVE     "N" TO WS-FOUND-SW.
     MOVE     ZERO TO W-TAB-SUB.
     PERFORM  AA117-MATCH-MODE THRU AA117-EXIT
              VARYING W-TAB-SUB FROM 1 BY 1
              UNTIL W-TAB-SUB > 3 OR WS-FOUND.
     IF       WS-FOUND
              GO TO AA110-EXIT.
     MOVE     "REJECTED" TO WS-DSP-STATUS-HOLD.
     MOVE     "INVALID MODE" TO WS-DSP-REASON-HOLD.
 AA110-EXIT.
     EXIT.
*
 AA111-MATCH-CODE.
     IF       INT-CODE = W-INTENT-CODE-ENTRY(W-TAB-SUB)
              MOVE "Y" TO WS-FOUND-SW.
 AA111-EXIT.
     EXIT.
*
 AA117-MATCH-MODE.
     IF       INT-MODE = W-MODE-ENTRY(W-TAB-SUB)
              MOVE "Y" TO WS-FOUND-SW.
 AA117-EXIT.
     EXIT.
*
 AA150-WRITE-DISPOSITION.
     ADD      1 TO WS-SEQ-NO.
     MOVE     WS-SEQ-NO          TO DSP-SEQ-NO.
     MOVE     WS-DSP-STATUS-HOLD TO DSP-STATUS.
     MOVE     WS-DSP-REASON-HOLD TO DSP-REASON.
     MOVE     INT-CODE           TO DSP-CODE.
     MOVE     INT-SOURCE         TO DSP-SOURCE.
     MOVE     INT-TARGET         TO DSP-TARGET.
     MOVE     INT-CONFIDENCE     TO DSP-CONFIDENCE.
     MOVE     INT-MODE           TO DSP-MODE.
     WRITE    EI-DISPOSITION-RECORD.
 AA150-EXIT.
     EXIT.
*
 AA900-DISPLAY-TOTALS.
     DISPLAY  "EI600 INTENTS READ     - " WS-INT-READ.
     DISPLAY  "EI600 INTENTS ACCEPTED - " WS-INT-ACCEPTED.
     DISPLAY  "EI600 INTENTS REJECTED - " WS-INT-REJECTED.
 AA900-EXIT.
     EXIT.
*
