*****************************************
*                                       *
*  RECORD DEFINITION FOR EVIDENCE      *
*   MASTER FILE (OUTPUT)               *
*     WRITTEN BY EI500, KEY EVM-ID     *
*****************************************
* FILE SIZE 170 BYTES.
*
* 15/01/26 VBC - CREATED.
* 23/01/26 VBC - EVM-ID FORMAT FIXED TO EVD-YYYYMMDD-NNNNNNNN.
*
 01  EI-EVIDENCE-MASTER-RECORD.
     03  EVM-ID              PIC X(21).
*                   EVD-YYYYMMDD-NNNNNNNN.
     03  EVM-STATUS          PIC X(8).
*                   VALID    OR REJECTED.
     03  EVM-REJECT-REASON   PIC X(40).
     03  EVM-SEQ-NO          PIC 9(4).
     03  EVM-IMAGE-FORMAT    PIC X(4).
     03  EVM-FILE-SIZE       PIC 9(9).
     03  EVM-IMG-WIDTH       PIC 9(5).
     03  EVM-IMG-HEIGHT      PIC 9(5).
     03  EVM-DESCRIPTION     PIC X(30).
     03  EVM-LOCATION        PIC X(20).
     03  EVM-INSPECTOR       PIC X(20).
*                   ABOVE 8 FIELDS = EI-EVIDENCE-RECORD.
     03  FILLER              PIC X(4).
 01  EI-EVID-MST-RECORD-X REDEFINES EI-EVIDENCE-MASTER-RECORD
                          PIC X(170).
*
