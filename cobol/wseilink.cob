000100*****************************************
000110*                                       *
000120*  RECORD DEFINITION FOR EVIDENCE      *
000130*   LINK REQUEST / MASTER FILE         *
000140*     LINK-REQ (IN), LINK-MST (OUT)    *
000150*****************************************
000160* FILE SIZE 40 BYTES.
000170*
000180* 16/01/26 VBC - CREATED.
000190*
000200 01  EI-LINK-RECORD.
000210     03  LNK-REPORT-ID       PIC X(12).
000220     03  LNK-OBS-ITEM        PIC X(6).
000230     03  LNK-EVIDENCE-ID     PIC X(21).
000240     03  FILLER              PIC X.
000250 01  EI-LINK-RECORD-X REDEFINES EI-LINK-RECORD
000260                      PIC X(40).
000270*
