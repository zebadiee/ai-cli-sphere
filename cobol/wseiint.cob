000100*****************************************
000110*                                       *
000120*  RECORD DEFINITION FOR INTENT        *
000130*   FILE (INPUT) TO EI600              *
000140*****************************************
000150* FILE SIZE 80 BYTES.
000160*
000170* 18/01/26 VBC - CREATED.
000180* 24/01/26 VBC - ADDED INT-CONFIDENCE-R FOR BLANK TEST.
000190*
000200 01  EI-INTENT-RECORD.
000210     03  INT-CODE            PIC X(16).
000220     03  INT-SOURCE          PIC X(20).
000230     03  INT-TARGET          PIC X(20).
000240     03  INT-CONFIDENCE      PIC 9V999.
000250     03  INT-CONFIDENCE-R REDEFINES INT-CONFIDENCE
000260                         PIC X(4).
000270*                   USED TO TEST FOR SPACES BEFORE NUMERIC READ.
000280     03  INT-MODE            PIC X(12).
000290*                   BLANK ON INPUT DEFAULTS TO PROPOSE.
000300     03  FILLER              PIC X(8).
000310 01  EI-INTENT-RECORD-X REDEFINES EI-INTENT-RECORD
000320                        PIC X(80).
000330*
