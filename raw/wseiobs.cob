*****************************************
*                                       *
*  RECORD DEFINITION FOR OBSERVATION   *
*   FILE (INPUT/OUTPUT)                *
*     ITEM NUMBERS E.G. 5.18           *
*****************************************
* FILE SIZE 100 BYTES.
*
* 12/01/26 VBC - CREATED.
* 03/02/26 VBC - OBS-TEXT TRIMMED TO 58 TO HOLD THE RECORD AT
*                THE REGISTERED 100 BYTES; FILLER KEPT AS A
*                PAD FOR FUTURE FIELDS.
*
 01  EI-OBSERVATION-RECORD.
     03  OBS-REPORT-ID       PIC X(12).
     03  OBS-ITEM            PIC X(6).
     03  OBS-CODE            PIC XX.
*                   C1, C2, C3 OR FI.
     03  OBS-REFERENCE       PIC X(20).
     03  OBS-TEXT            PIC X(58).
     03  FILLER              PIC X(02).
 01  EI-OBSERV-RECORD-X REDEFINES EI-OBSERVATION-RECORD
                        PIC X(100).
*
