000100*****************************************
000110*                                       *
000120*  LINKAGE PARAMETERS FOR CALL TO      *
000130*    "EI100" - TABLE LOOKUP /          *
000140*    CALCULATION / VALIDATION SERVICE  *
000150*****************************************
000160* 11/01/26 VBC - CREATED.
000170* 21/01/26 VBC - ADDED L100-ISSUE-TAB FOR CHECK FAILURE TEXT.
000180*
000190 01  EI100-PARMS.
000200     03  L100-IN.
000210         05  L100-DEV-STD       PIC X(12).
000220         05  L100-DEV-TYPE      PIC XX.
000230         05  L100-DEV-RATING    PIC 9(3).
000240         05  L100-CABLE-TYPE    PIC X.
000250         05  L100-CABLE-CSA     PIC 9(3)V99.
000260         05  L100-CPC-CSA       PIC 9(3)V99.
000270         05  L100-REF-METHOD    PIC X.
000280         05  L100-MEAS-ZS       PIC 9(3)V999.
000290         05  L100-MEAS-R1R2     PIC 9(3)V999.
000300         05  L100-DESIGN-CURR   PIC 9(3)V99.
000310         05  L100-LENGTH        PIC 9(3)V99.
000320         05  L100-VOLTAGE       PIC 9(3).
000330         05  L100-USE           PIC X.
000340         05  L100-AMBIENT-TEMP  PIC S9(3).
000350         05  L100-GROUPING      PIC 9(2).
000360         05  L100-INSUL-CONTACT PIC X.
000370     03  L100-OUT.
000380         05  L100-MAX-ZS        PIC 9(3)V99.
000390         05  L100-CABLE-RATING  PIC 9(3)V99.
000400         05  L100-VOLT-DROP     PIC 9(3)V99.
000410         05  L100-VOLT-DROP-PCT PIC 9(2)V99.
000420         05  L100-CHK-OVERLOAD  PIC X.
000430         05  L100-CHK-CAPACITY  PIC X.
000440         05  L100-CHK-FAULT     PIC X.
000450         05  L100-CHK-VOLTDROP  PIC X.
000460         05  L100-RESULT        PIC X(4).
000470         05  L100-ISSUE-COUNT   PIC 9.
000480         05  L100-ISSUE-TAB     OCCURS 4.
000490             07  L100-ISSUE     PIC X(40).
000500     03  FILLER              PIC X(04).
000510*
000520* SECONDARY ENTRY EI100-IB - DESIGN CURRENT IB FROM P/U/PF.
000530 01  EI100-IB-PARMS.
000540     03  L300-POWER          PIC 9(6)V99.
000550     03  L300-VOLTAGE        PIC 9(3).
000560     03  L300-PF             PIC 9V99.
000570     03  L300-PHASE-CODE     PIC X.
000580*                   1 = SINGLE PHASE, 3 = THREE PHASE.
000590     03  L300-IB             PIC 9(3)V99.
000600     03  FILLER              PIC X(04).
000610*
000620* SECONDARY ENTRY EI100-R1R2 - THEORETICAL CONDUCTOR
000630*   RESISTANCE FROM CSA/LENGTH/TEMPERATURE (C4).
000640 01  EI100-R1R2-PARMS.
000650     03  L400-LIVE-CSA       PIC 9(3)V99.
000660     03  L400-CPC-CSA        PIC 9(3)V99.
000670     03  L400-LENGTH         PIC 9(3)V99.
000680     03  L400-TEMP           PIC S9(3).
000690     03  L400-R1R2           PIC 9(3)V9999.
000700     03  FILLER              PIC X(04).
000710*
