000100*****************************************
000110*                                       *
000120*  EI500 - EVIDENCE REGISTER.  READS   *
000130*    EVIDENCE METADATA, VALIDATES AND  *
000140*    ASSIGNS AN EVIDENCE-ID, THEN      *
000150*    RESOLVES LINK REQUESTS AGAINST    *
000160*    VALID EVIDENCE.                   *
000170*****************************************
000180*
000190 IDENTIFICATION    DIVISION.
000200*
000210 PROGRAM-ID.        EI500.
000220*
000230 AUTHOR.            P K ODUYA.
000240*
000250 INSTALLATION.      KESTREL COMPLIANCE SYSTEMS,
000260                     ELECTRICAL TEST DIVISION.
000270*
000280 DATE-WRITTEN.      04/06/1990.
000290*
000300 DATE-COMPILED.
000310*
000320 SECURITY.          CONFIDENTIAL - KESTREL COMPLIANCE
000330                     SYSTEMS INTERNAL USE ONLY.  NOT FOR
000340                     DISCLOSURE OUTSIDE THE DEPARTMENT.
000350*
000360*****************************************
000370*          CHANGE LOG FOR EI500        *
000380*****************************************
000390* 04/06/90 PKO  - ORIGINAL ISSUE, REQ NO CTS-025.
000400* 17/11/92 PKO  - ADDED IMAGE DIMENSION RULE, REQ CTS-048.
000410* 09/01/95 RMA  - FILE SIZE LIMIT RAISED TO 50 MB WITH THE NEW
000420*                 CTS-071 IMAGING GEAR.
000430* 08/05/95 TJV  - TIDY OF PARAGRAPH NAMES, NO LOGIC CHANGE.
000440* 27/01/98 TJV  - YEAR 2000 REVIEW FLAGGED THE 2-DIGIT DATE
000450*                 SPECIAL REGISTER USED FOR EVIDENCE-ID.
000460* 14/06/99 TJV  - Y2K FIX REQ CTS-088: EVIDENCE-ID NOW BUILT
000470*                 FROM ACCEPT ... FROM DATE YYYYMMDD, A 4-DIGIT
000480*                 CENTURY REPLACING THE OLD 2-DIGIT YEAR.
000490* 21/06/11 SJM  - HEIC/HEIF FORMATS ADDED FOR SITE PHONE
000500*                 PHOTOS, REQ CTS-163.
000510* 11/01/26 RMA  - RE-WRITTEN AS EI500 FOR THE NEW EICR BATCH
000520*                 SUITE, REPLACING THE CTS-SERIES PHOTO LOG,
000530*                 REQ CTS-301.
000540* 26/01/26 RMA  - DUPLICATE (REPORT, ITEM, EVIDENCE) TRIPLES ON
000550*                 A RE-RUN NOW SKIPPED SILENTLY RATHER THAN
000560*                 REPORTED, REQ CTS-309.
000570*
000580*****************************************
000590*
000600 ENVIRONMENT        DIVISION.
000610*
000620 CONFIGURATION      SECTION.
000630*
000640 SPECIAL-NAMES.
000650     CLASS POSITIVE-DIGIT IS "0123456789"
000660     C01 IS TOP-OF-FORM.
000670*
000680 INPUT-OUTPUT        SECTION.
000690*
000700 FILE-CONTROL.
000710     SELECT EVIDENCE-IN   ASSIGN TO EVIDENCE-IN
000720            ORGANIZATION  IS LINE SEQUENTIAL
000730            FILE STATUS   IS WS-EVD-IN-STATUS.
000740     SELECT EVIDENCE-MST  ASSIGN TO EVIDENCE-MST
000750            ORGANIZATION  IS LINE SEQUENTIAL
000760            FILE STATUS   IS WS-EVD-MST-STATUS.
000770     SELECT LINK-REQ      ASSIGN TO LINK-REQ
000780            ORGANIZATION  IS LINE SEQUENTIAL
000790            FILE STATUS   IS WS-LINK-REQ-STATUS.
000800     SELECT LINK-MST      ASSIGN TO LINK-MST
000810            ORGANIZATION  IS LINE SEQUENTIAL
000820            FILE STATUS   IS WS-LINK-MST-STATUS.
000830*
000840 DATA                DIVISION.
000850*
000860 FILE                SECTION.
000870*
000880 FD  EVIDENCE-IN
000890     LABEL RECORDS ARE STANDARD.
000900 COPY "wseievid.cob".
000910*
000920 FD  EVIDENCE-MST
000930     LABEL RECORDS ARE STANDARD.
000940 COPY "wseivmst.cob".
000950*
000960 FD  LINK-REQ
000970     LABEL RECORDS ARE STANDARD.
000980 COPY "wseilink.cob".
000990*
001000 FD  LINK-MST
001010     LABEL RECORDS ARE STANDARD.
001020 COPY "wseilink.cob" REPLACING ==EI-LINK-RECORD-X==
001030                      BY       ==EI-LINK-MASTER-RECORD-X==
001040                                ==EI-LINK-RECORD==
001050                      BY       ==EI-LINK-MASTER-RECORD==
001060                                ==LNK-==
001070                      BY       ==LKM-==.
001080*
001090 WORKING-STORAGE     SECTION.
001100*
001110 77  WS-EVD-IN-STATUS    PIC XX      VALUE SPACES.
001120 77  WS-EVD-MST-STATUS   PIC XX      VALUE SPACES.
001130 77  WS-LINK-REQ-STATUS  PIC XX      VALUE SPACES.
001140 77  WS-LINK-MST-STATUS  PIC XX      VALUE SPACES.
001150*
001160 77  WS-EOF-EVD          PIC X       VALUE "N".
001170     88  WS-EVD-EOF                    VALUE "Y".
001180 77  WS-EOF-LINK         PIC X       VALUE "N".
001190     88  WS-LINK-EOF                   VALUE "Y".
001200*
001210 01  WS-TOTALS.
001220     03  WS-EVD-READ         PIC 9(5) COMP.
001230     03  WS-EVD-VALID        PIC 9(5) COMP.
001240     03  WS-EVD-REJECTED     PIC 9(5) COMP.
001250     03  WS-LNK-REQUESTED    PIC 9(5) COMP.
001260     03  WS-LNK-CREATED      PIC 9(5) COMP.
001270     03  WS-LNK-DUPLICATE    PIC 9(5) COMP.
001280     03  WS-LNK-ERRORS       PIC 9(5) COMP.
001290     03  FILLER              PIC X(05).
001300 01  WS-TOTALS-R REDEFINES WS-TOTALS
001310                 PIC X(40).
001320*
001330 01  WS-RUN-DATE-8           PIC 9(8).
001340 01  WS-RUN-DATE-GRP REDEFINES WS-RUN-DATE-8.
001350     03  WS-RUN-CCYY         PIC 9(4).
001360     03  WS-RUN-MM           PIC 99.
001370     03  WS-RUN-DD           PIC 99.
001380*
001390 01  WS-SEQ-8                PIC 9(8).
001400*
001410 77  WS-EVID-STATUS-HOLD     PIC X(8).
001420 77  WS-EVID-REASON-HOLD     PIC X(40).
001430*
001440 01  WS-EVIDENCE-TAB.
001450     03  WS-EVIDENCE-ENTRY   OCCURS 500.
001460         05  WS-EVIDENCE-ID       PIC X(21).
001470         05  WS-EVIDENCE-STATUS   PIC X(8).
001480         05  FILLER               PIC X(02).
001490 01  WS-EVIDENCE-COUNT       PIC 9(4) COMP VALUE ZERO.
001500 77  WS-EVID-SUB             PIC 9(4) COMP.
001510*
001520 01  WS-LINK-SEEN-TAB.
001530     03  WS-LINK-SEEN-ENTRY  OCCURS 500
001540                              PIC X(39).
001550 01  WS-LINK-SEEN-COUNT      PIC 9(4) COMP VALUE ZERO.
001560 77  WS-LINK-SUB             PIC 9(4) COMP.
001570*
001580 01  WS-LINK-KEY             PIC X(39).
001590 77  WS-FOUND-SW             PIC X       VALUE "N".
001600     88  WS-FOUND                        VALUE "Y".
001610     88  WS-NOT-FOUND                    VALUE "N".
001620*
001630 PROCEDURE            DIVISION.
001640*
001650 AA000-MAIN.
001660     PERFORM  AA010-OPEN-FILES       THRU AA010-EXIT.
001670     ACCEPT   WS-RUN-DATE-8 FROM DATE YYYYMMDD.
001680     PERFORM  AA100-VALIDATE-EVIDENCE THRU AA100-EXIT
001690              UNTIL WS-EVD-EOF.
001700     PERFORM  AA200-PROCESS-LINKS    THRU AA200-EXIT
001710              UNTIL WS-LINK-EOF.
001720     PERFORM  AA900-DISPLAY-TOTALS   THRU AA900-EXIT.
001730     CLOSE    EVIDENCE-IN EVIDENCE-MST LINK-REQ LINK-MST.
001740     STOP RUN.
001750*
001760 AA010-OPEN-FILES.
001770     OPEN     INPUT  EVIDENCE-IN.
001780     IF       WS-EVD-IN-STATUS NOT = "00"
001790              DISPLAY "EI500 SY501 EVIDENCE FILE NOT FOUND, "
001800                       "STATUS " WS-EVD-IN-STATUS
001810              STOP RUN.
001820     OPEN     INPUT  LINK-REQ.
001830     IF       WS-LINK-REQ-STATUS NOT = "00"
001840              DISPLAY "EI500 SY502 LINK REQUEST FILE NOT "
001850                       "FOUND, STATUS " WS-LINK-REQ-STATUS
001860              STOP RUN.
001870     OPEN     OUTPUT EVIDENCE-MST.
001880     OPEN     OUTPUT LINK-MST.
001890     MOVE     ZERO TO WS-EVD-READ WS-EVD-VALID WS-EVD-REJECTED
001900                       WS-LNK-REQUESTED WS-LNK-CREATED
001910                       WS-LNK-DUPLICATE WS-LNK-ERRORS.
001920     MOVE     ZERO TO WS-EVIDENCE-COUNT WS-LINK-SEEN-COUNT.
001930 AA010-EXIT.
001940     EXIT.
001950*
001960*****************************************
001970*  U5 STEP 1 - VALIDATE, ASSIGN THE    *
001980*    EVIDENCE-ID AND WRITE THE MASTER. *
001990*****************************************
002000 AA100-VALIDATE-EVIDENCE.
002010     READ     EVIDENCE-IN
002020              AT END
002030              MOVE "Y" TO WS-EOF-EVD
002040              GO TO AA100-EXIT.
002050     ADD      1 TO WS-EVD-READ.
002060     PERFORM  AA110-VALIDATE-ONE-EVIDENCE THRU AA110-EXIT.
002070     PERFORM  AA120-ASSIGN-EVIDENCE-ID    THRU AA120-EXIT.
002080     PERFORM  AA130-BUILD-MASTER-RECORD   THRU AA130-EXIT.
002090     WRITE    EI-EVIDENCE-MASTER-RECORD.
002100     IF       EVM-STATUS = "VALID   "
002110              ADD 1 TO WS-EVD-VALID
002120              PERFORM AA140-REMEMBER-EVIDENCE THRU AA140-EXIT
002130     ELSE
002140              ADD 1 TO WS-EVD-REJECTED.
002150 AA100-EXIT.
002160     EXIT.
002170*
002180*  U5 VALIDATION ORDER: FORMAT, THEN SIZE, THEN DIMENSIONS.
002190 AA110-VALIDATE-ONE-EVIDENCE.
002200     MOVE     "VALID   " TO WS-EVID-STATUS-HOLD.
002210     MOVE     SPACES      TO WS-EVID-REASON-HOLD.
002220     IF       EVD-IMAGE-FORMAT = "JPEG" OR
002230              EVD-IMAGE-FORMAT = "JPG " OR
002240              EVD-IMAGE-FORMAT = "PNG " OR
002250              EVD-IMAGE-FORMAT = "HEIC" OR
002260              EVD-IMAGE-FORMAT = "HEIF"
002270              GO TO AA112-CHECK-SIZE.
002280     MOVE     "REJECTED" TO WS-EVID-STATUS-HOLD.
002290     MOVE     "INVALID IMAGE FORMAT" TO WS-EVID-REASON-HOLD.
002300     GO TO AA110-EXIT.
002310 AA112-CHECK-SIZE.
002320     IF       EVD-FILE-SIZE > ZERO
002330              AND EVD-FILE-SIZE NOT > 52428800
002340              GO TO AA114-CHECK-DIMS.
002350     MOVE     "REJECTED" TO WS-EVID-STATUS-HOLD.
002360     MOVE     "FILE SIZE OUT OF RANGE" TO WS-EVID-REASON-HOLD.
002370     GO TO AA110-EXIT.
002380 AA114-CHECK-DIMS.
002390     IF       EVD-IMG-WIDTH NOT < 100
002400              AND EVD-IMG-HEIGHT NOT < 100
002410              GO TO AA110-EXIT.
002420     MOVE     "REJECTED" TO WS-EVID-STATUS-HOLD.
002430     MOVE     "IMAGE DIMENSIONS TOO SMALL" TO WS-EVID-REASON-HOLD.
002440 AA110-EXIT.
002450     EXIT.
002460*
002470*  14/06/99 TJV - Y2K FIX, EVIDENCE-ID NOW KEYED ON THE 4 DIGIT
002480*    CENTURY FROM ACCEPT FROM DATE YYYYMMDD (SEE MAIN).
002490 AA120-ASSIGN-EVIDENCE-ID.
002500     MOVE     EVD-SEQ-NO TO WS-SEQ-8.
002510 AA120-EXIT.
002520     EXIT.
002530*
002540 AA130-BUILD-MASTER-RECORD.
002550     STRING   "EVD-"          DELIMITED BY SIZE
002560              WS-RUN-DATE-8   DELIMITED BY SIZE
002570              "-"             DELIMITED BY SIZE
002580              WS-SEQ-8        DELIMITED BY SIZE
002590              INTO EVM-ID.
002600     MOVE     WS-EVID-STATUS-HOLD  TO EVM-STATUS.
002610     MOVE     WS-EVID-REASON-HOLD  TO EVM-REJECT-REASON.
002620     MOVE     EVD-SEQ-NO        TO EVM-SEQ-NO.
002630     MOVE     EVD-IMAGE-FORMAT  TO EVM-IMAGE-FORMAT.
002640     MOVE     EVD-FILE-SIZE     TO EVM-FILE-SIZE.
002650     MOVE     EVD-IMG-WIDTH     TO EVM-IMG-WIDTH.
002660     MOVE     EVD-IMG-HEIGHT    TO EVM-IMG-HEIGHT.
002670     MOVE     EVD-DESCRIPTION   TO EVM-DESCRIPTION.
002680     MOVE     EVD-LOCATION      TO EVM-LOCATION.
002690     MOVE     EVD-INSPECTOR     TO EVM-INSPECTOR.
002700 AA130-EXIT.
002710     EXIT.
002720*
002730 AA140-REMEMBER-EVIDENCE.
002740     ADD      1 TO WS-EVIDENCE-COUNT.
002750     MOVE     EVM-ID     TO WS-EVIDENCE-ID(WS-EVIDENCE-COUNT).
002760     MOVE     EVM-STATUS TO WS-EVIDENCE-STATUS(WS-EVIDENCE-COUNT).
002770 AA140-EXIT.
002780     EXIT.
002790*
002800*****************************************
002810*  U5 STEP 2 - RESOLVE A LINK REQUEST  *
002820*    AGAINST THE EVIDENCE JUST READ.   *
002830*****************************************
002840 AA200-PROCESS-LINKS.
002850     READ     LINK-REQ
002860              AT END
002870              MOVE "Y" TO WS-EOF-LINK
002880              GO TO AA200-EXIT.
002890     ADD      1 TO WS-LNK-REQUESTED.
002900     MOVE     "N" TO WS-FOUND-SW.
002910     MOVE     ZERO TO WS-EVID-SUB.
002920     PERFORM  AA210-MATCH-EVIDENCE THRU AA210-EXIT
002930              VARYING WS-EVID-SUB FROM 1 BY 1
002940              UNTIL WS-EVID-SUB > WS-EVIDENCE-COUNT
002950                 OR WS-FOUND.
002960     IF       WS-NOT-FOUND
002970              ADD 1 TO WS-LNK-ERRORS
002980              DISPLAY "EI500 CTS301 UNKNOWN EVIDENCE "
002990                       LNK-EVIDENCE-ID
003000              GO TO AA200-EXIT.
003010     IF       WS-EVIDENCE-STATUS(WS-EVID-SUB) NOT = "VALID   "
003020              ADD 1 TO WS-LNK-ERRORS
003030              DISPLAY "EI500 CTS301 REJECTED EVIDENCE "
003040                       LNK-EVIDENCE-ID
003050              GO TO AA200-EXIT.
003060     PERFORM  AA220-CHECK-DUPLICATE THRU AA220-EXIT.
003070 AA200-EXIT.
003080     EXIT.
003090*
003100 AA210-MATCH-EVIDENCE.
003110     IF       LNK-EVIDENCE-ID = WS-EVIDENCE-ID(WS-EVID-SUB)
003120              MOVE "Y" TO WS-FOUND-SW.
003130 AA210-EXIT.
003140     EXIT.
003150*
003160 AA220-CHECK-DUPLICATE.
003170     STRING   LNK-REPORT-ID   DELIMITED BY SIZE
003180              LNK-OBS-ITEM    DELIMITED BY SIZE
003190              LNK-EVIDENCE-ID DELIMITED BY SIZE
003200              INTO WS-LINK-KEY.
003210     MOVE     "N" TO WS-FOUND-SW.
003220     MOVE     ZERO TO WS-LINK-SUB.
003230     PERFORM  AA222-MATCH-KEY THRU AA222-EXIT
003240              VARYING WS-LINK-SUB FROM 1 BY 1
003250              UNTIL WS-LINK-SUB > WS-LINK-SEEN-COUNT
003260                 OR WS-FOUND.
003270     IF       WS-FOUND
003280              ADD 1 TO WS-LNK-DUPLICATE
003290              GO TO AA220-EXIT.
003300     ADD      1 TO WS-LINK-SEEN-COUNT.
003310     MOVE     WS-LINK-KEY
003320              TO WS-LINK-SEEN-ENTRY(WS-LINK-SEEN-COUNT).
003330     MOVE     LNK-REPORT-ID   TO LKM-REPORT-ID.
003340     MOVE     LNK-OBS-ITEM    TO LKM-OBS-ITEM.
003350     MOVE     LNK-EVIDENCE-ID TO LKM-EVIDENCE-ID.
003360     WRITE    EI-LINK-MASTER-RECORD.
003370     ADD      1 TO WS-LNK-CREATED.
003380 AA220-EXIT.
003390     EXIT.
003400*
003410 AA222-MATCH-KEY.
003420     IF       WS-LINK-KEY = WS-LINK-SEEN-ENTRY(WS-LINK-SUB)
003430              MOVE "Y" TO WS-FOUND-SW.
003440 AA222-EXIT.
003450     EXIT.
003460*
003470 AA900-DISPLAY-TOTALS.
003480     DISPLAY  "EI500 EVIDENCE READ     - " WS-EVD-READ.
003490     DISPLAY  "EI500 EVIDENCE VALID    - " WS-EVD-VALID.
003500     DISPLAY  "EI500 EVIDENCE REJECTED - " WS-EVD-REJECTED.
003510     DISPLAY  "EI500 LINKS REQUESTED   - " WS-LNK-REQUESTED.
003520     DISPLAY  "EI500 LINKS CREATED     - " WS-LNK-CREATED.
003530     DISPLAY  "EI500 LINKS DUPLICATE   - " WS-LNK-DUPLICATE.
003540     DISPLAY  "EI500 LINKS ERRORS      - " WS-LNK-ERRORS.
003550 AA900-EXIT.
003560     EXIT.
003570*
