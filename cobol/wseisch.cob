000100*****************************************
000110*                                       *
000120*  RECORD DEFINITION FOR CIRCUIT       *
000130*   SCHEDULE FILE (OUTPUT)             *
000140*     WRITTEN BY EI300, KEYED OFF      *
000150*     EI-CIRCUIT-RECORD (WSEICIRC)     *
000160*****************************************
000170* FILE SIZE 132 BYTES.
000180*
000190* 12/01/26 VBC - CREATED.
000200* 20/01/26 VBC - ADDED SCH-RESULT N/A CASE.
000210*
000220 01  EI-SCHEDULE-RECORD.
000230     03  SCH-NO              PIC 9(3).
000240     03  SCH-DESC            PIC X(30).
000250     03  SCH-DEV-STD         PIC X(12).
000260     03  SCH-DEV-TYPE        PIC XX.
000270     03  SCH-DEV-RATING      PIC 9(3).
000280     03  SCH-CABLE-TYPE      PIC X.
000290     03  SCH-CABLE-CSA       PIC 9(3)V99.
000300     03  SCH-CPC-CSA         PIC 9(3)V99.
000310     03  SCH-REF-METHOD      PIC X.
000320     03  SCH-MEAS-ZS         PIC 9(3)V999.
000330     03  SCH-MEAS-R1R2       PIC 9(3)V999.
000340     03  SCH-INSUL-RES       PIC 9(5)V99.
000350     03  SCH-DESIGN-CURR     PIC 9(3)V99.
000360     03  SCH-LENGTH          PIC 9(3)V99.
000370     03  SCH-VOLTAGE         PIC 9(3).
000380     03  SCH-USE             PIC X.
000390     03  SCH-AMBIENT-TEMP    PIC S9(3).
000400     03  SCH-GROUPING        PIC 9(2).
000410     03  SCH-INSUL-CONTACT   PIC X.
000420*                    ABOVE 19 FIELDS = EI-CIRCUIT-RECORD.
000430     03  SCH-MAX-ZS          PIC 9(3)V99.
000440*                    ZERO = NOT FOUND IN T1.
000450     03  SCH-CABLE-RATING    PIC 9(3)V99.
000460*                    ADJUSTED IZ.
000470     03  SCH-VOLT-DROP       PIC 9(3)V99.
000480     03  SCH-VOLT-DROP-PCT   PIC 9(2)V99.
000490     03  SCH-CHK-OVERLOAD    PIC X.
000500     03  SCH-CHK-CAPACITY    PIC X.
000510     03  SCH-CHK-FAULT       PIC X.
000520     03  SCH-CHK-VOLTDROP    PIC X.
000530*                    ABOVE 4 PRINT AS P/F/- ON THE REPORT.
000540     03  SCH-RESULT          PIC X(4).
000550*                    PASS, FAIL OR N/A.
000560     03  FILLER              PIC X(4).
000570 01  EI-SCHEDULE-RECORD-X REDEFINES EI-SCHEDULE-RECORD
000580                          PIC X(132).
000590*
