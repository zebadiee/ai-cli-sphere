000100*****************************************
000110*                                       *
000120*  RECORD DEFINITION FOR PLAN          *
000130*   RANKING FILE (OUTPUT)              *
000140*     WRITTEN BY EI700                 *
000150*****************************************
000160* FILE SIZE 132 BYTES.
000170*
000180* 20/01/26 VBC - CREATED.
000190*
000200 01  EI-RANKING-RECORD.
000210     03  RNK-RANK            PIC 9.
000220*                   1 = BEST.
000230     03  RNK-PLAN-ID         PIC X.
000240     03  RNK-STATUS          PIC X(8).
000250*                   APPROVED OR REJECTED.
000260     03  RNK-BASE-CONF       PIC 9V999.
000270     03  RNK-CALIB-MULT      PIC 9V999.
000280     03  RNK-CONF-COMP       PIC 9V999.
000290     03  RNK-HIST-BONUS      PIC 9V999.
000300     03  RNK-FINAL-SCORE     PIC 9V999.
000310     03  RNK-REJECT-REASON   PIC X(60).
000320*                   BLANK WHEN APPROVED.
000330     03  FILLER              PIC X(42).
000340 01  EI-RANKING-RECORD-X REDEFINES EI-RANKING-RECORD
000350                         PIC X(132).
000360*
