*****************************************
*                                       *
*  RECORD DEFINITION FOR CIRCUIT       *
*   SCHEDULE FILE (OUTPUT)             *
*     WRITTEN BY EI300, KEYED OFF      *
*     EI-CIRCUIT-RECORD (WSEICIRC)     *
*****************************************
* FILE SIZE 132 BYTES.
*
* 12/01/26 VBC - CREATED.
* 20/01/26 VBC - ADDED SCH-RESULT N/A CASE.
*
 01  EI-SCHEDULE-RECORD.
     03  SCH-NO              PIC 9(3).
     03  SCH-DESC            PIC X(30).
     03  SCH-DEV-STD         PIC X(12).
     03  SCH-DEV-TYPE        PIC XX.
     03  SCH-DEV-RATING      PIC 9(3).
     03  SCH-CABLE-TYPE      PIC X.
     03  SCH-CABLE-CSA       PIC 9(3)V99.
     03  SCH-CPC-CSA         PIC 9(3)V99.
     03  SCH-REF-METHOD      PIC X.
     03  SCH-MEAS-ZS         PIC 9(3)V999.
     03  SCH-MEAS-R1R2       PIC 9(3)V999.
     03  SCH-INSUL-RES       PIC 9(5)V99.
     03  SCH-DESIGN-CURR     PIC 9(3)V99.
     03  SCH-LENGTH          PIC 9(3)V99.
     03  SCH-VOLTAGE         PIC 9(3).
     03  SCH-USE             PIC X.
     03  SCH-AMBIENT-TEMP    PIC S9(3).
     03  SCH-GROUPING        PIC 9(2).
     03  SCH-INSUL-CONTACT   PIC X.
*                    ABOVE 19 FIELDS = EI-CIRCUIT-RECORD.
     03  SCH-MAX-ZS          PIC 9(3)V99.
*                    ZERO = NOT FOUND IN T1.
     03  SCH-CABLE-RATING    PIC 9(3)V99.
*                    ADJUSTED IZ.
     03  SCH-VOLT-DROP       PIC 9(3)V99.
     03  SCH-VOLT-DROP-PCT   PIC 9(2)V99.
     03  SCH-CHK-OVERLOAD    PIC X.
     03  SCH-CHK-CAPACITY    PIC X.
     03  SCH-CHK-FAULT       PIC X.
     03  SCH-CHK-VOLTDROP    PIC X.
*                    ABOVE 4 PRINT AS P/F/- ON THE REPORT.
     03  SCH-RESULT          PIC X(4).
*                    PASS, FAIL OR N/A.
     03  FILLER              PIC X(4).
 01  EI-SCHEDULE-RECORD-X REDEFINES EI-SCHEDULE-RECORD
                          PIC X(132).
*
