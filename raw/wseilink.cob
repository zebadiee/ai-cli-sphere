*****************************************
*                                       *
*  RECORD DEFINITION FOR EVIDENCE      *
*   LINK REQUEST / MASTER FILE         *
*     LINK-REQ (IN), LINK-MST (OUT)    *
*****************************************
* FILE SIZE 40 BYTES.
*
* 16/01/26 VBC - CREATED.
*
 01  EI-LINK-RECORD.
     03  LNK-REPORT-ID       PIC X(12).
     03  LNK-OBS-ITEM        PIC X(6).
     03  LNK-EVIDENCE-ID     PIC X(21).
     03  FILLER              PIC X.
 01  EI-LINK-RECORD-X REDEFINES EI-LINK-RECORD
                      PIC X(40).
*
