000100*****************************************
000110*                                       *
000120*  RECORD DEFINITION FOR INTENT        *
000130*   DISPOSITION FILE (OUTPUT)          *
000140*     WRITTEN BY EI600                 *
000150*****************************************
000160* FILE SIZE 132 BYTES.
000170*
000180* 18/01/26 VBC - CREATED.
000190*
000200 01  EI-DISPOSITION-RECORD.
000210     03  DSP-SEQ-NO          PIC 9(4).
000220     03  DSP-STATUS          PIC X(8).
000230*                   ACCEPTED OR REJECTED.
000240     03  DSP-REASON          PIC X(40).
000250*                   BLANK WHEN ACCEPTED.
000260     03  DSP-CODE            PIC X(16).
000270     03  DSP-SOURCE          PIC X(20).
000280     03  DSP-TARGET          PIC X(20).
000290     03  DSP-CONFIDENCE      PIC 9V999.
000300     03  DSP-MODE            PIC X(12).
000310*                   ABOVE 5 FIELDS = EI-INTENT-RECORD.
000320     03  FILLER              PIC X(8).
000330 01  EI-DISPOSIT-RECORD-X REDEFINES EI-DISPOSITION-RECORD
000340                          PIC X(132).
000350*
