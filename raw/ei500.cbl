*****************************************
*                                       *
*  EI500 - EVIDENCE REGISTER.  READS   *
*    EVIDENCE METADATA, VALIDATES AND  *
*    ASSIGNS AN EVIDENCE-ID, THEN      *
*    RESOLVES LINK REQUESTS AGAINST    *
*    VALID EVIDENCE.                   *
*****************************************
*
 IDENTIFICATION    DIVISION.
*
 PROGRAM-ID.        EI500.
*
 AUTHOR.            P K ODUYA.
*
 INSTALLATION.      KESTREL COMPLIANCE SYSTEMS,
                     ELECTRICAL TEST DIVISION.
*
 DATE-WRITTEN.      04/06/1990.
*
 DATE-COMPILED.
*
 SECURITY.          CONFIDENTIAL - KESTREL COMPLIANCE
                     SYSTEMS INTERNAL USE ONLY.  NOT FOR
                     DISCLOSURE OUTSIDE THE DEPARTMENT.
*
*****************************************
*          CHANGE LOG FOR EI500        *
*****************************************
* 04/06/90 PKO  - ORIGINAL ISSUE, REQ NO CTS-025.
* 17/11/92 PKO  - ADDED IMAGE DIMENSION RULE, REQ CTS-048.
* 09/01/95 RMA  - FILE SIZE LIMIT RAISED TO 50 MB WITH THE NEW
*                 CTS-071 IMAGING GEAR.
* 08/05/95 TJV  - TIDY OF PARAGRAPH NAMES, NO LOGIC CHANGE.
* 27/01/98 TJV  - YEAR 2000 REVIEW FLAGGED THE 2-DIGIT DATE
*                 SPECIAL REGISTER USED FOR EVIDENCE-ID.
* 14/06/99 TJV  - Y2K FIX REQ CTS-088: EVIDENCE-ID NOW BUILT
*                 FROM ACCEPT ... FROM DATE YYYYMMDD, A 4-DIGIT
*                 CENTURY REPLACING THE OLD 2-DIGIT YEAR.
* 21/06/11 SJM  - HEIC/HEIF FORMATS ADDED FOR SITE PHONE
*                 PHOTOS, REQ CTS-163.
* 11/01/26 RMA  - RE-WRITTEN AS EI500 FOR THE NEW EICR BATCH
*                 SUITE, REPLACING THE CTS-SERIES PHOTO LOG,
*                 REQ CTS-301.
* 26/01/26 RMA  - DUPLICATE (REPORT, ITEM, EVIDENCE) TRIPLES ON
*                 A RE-RUN NOW SKIPPED SILENTLY RATHER THAN
*                 REPORTED, REQ CTS-309.
*
*****************************************
*
 ENVIRONMENT        DIVISION.
*
 CONFIGURATION      SECTION.
*
 SPECIAL-NAMES.
     CLASS POSITIVE-DIGIT IS "0123456789"
     C01 IS TOP-OF-FORM.
*
 INPUT-OUTPUT        SECTION.
*
 FILE-CONTROL.
     SELECT EVIDENCE-IN   ASSIGN TO EVIDENCE-IN
            ORGANIZATION  IS LINE SEQUENTIAL
            FILE STATUS   IS WS-EVD-IN-STATUS.
     SELECT EVIDENCE-MST  ASSIGN TO EVIDENCE-MST
            ORGANIZATION  IS LINE SEQUENTIAL
            FILE STATUS   IS WS-EVD-MST-STATUS.
     SELECT LINK-REQ      ASSIGN TO LINK-REQ
            ORGANIZATION  IS LINE SEQUENTIAL
            FILE STATUS   IS WS-LINK-REQ-STATUS.
     SELECT LINK-MST      ASSIGN TO LINK-MST
            ORGANIZATION  IS LINE SEQUENTIAL
            FILE STATUS   IS WS-LINK-MST-STATUS.
*
 DATA                DIVISION.
*
 FILE                SECTION.
*
 FD  EVIDENCE-IN
     LABEL RECORDS ARE STANDARD.
 COPY "wseievid.cob".
*
 FD  EVIDENCE-MST
     LABEL RECORDS ARE STANDARD.
 COPY "wseivmst.cob".
*
 FD  LINK-REQ
     LABEL RECORDS ARE STANDARD.
 COPY "wseilink.cob".
*
 FD  LINK-MST
     LABEL RECORDS ARE STANDARD.
 COPY "wseilink.cob" REPLACING ==EI-LINK-RECORD-X==
                      BY       ==EI-LINK-MASTER-RECORD-X==
                                ==EI-LINK-RECORD==
                      BY       ==EI-LINK-MASTER-RECORD==
                                ==LNK-==
                      BY       ==LKM-==.
*
 WORKING-STORAGE     SECTION.
*
 77  WS-EVD-IN-STATUS    PIC XX      VALUE SPACES.
 77  WS-EVD-MST-STATUS   PIC XX      VALUE SPACES.
 77  WS-LINK-REQ-STATUS  PIC XX      VALUE SPACES.
 77  WS-LINK-MST-STATUS  PIC XX      VALUE SPACES.
*
 77  WS-EOF-EVD          PIC X       VALUE "N".
     88  WS-EVD-EOF                    VALUE "Y".
 77  WS-EOF-LINK         PIC X       VALUE "N".
     88  WS-LINK-EOF                   VALUE "Y".
*
 01  WS-TOTALS.
     03  WS-EVD-READ         PIC 9(5) COMP.
     03  WS-EVD-VALID        PIC 9(5) COMP.
     03  WS-EVD-REJECTED     PIC 9(5) COMP.
     03  WS-LNK-REQUESTED    PIC 9(5) COMP.
     03  WS-LNK-CREATED      PIC 9(5) COMP.
     03  WS-LNK-DUPLICATE    PIC 9(5) COMP.
     03  WS-LNK-ERRORS       PIC 9(5) COMP.
     03  FILLER              PIC X(05).
 01  WS-TOTALS-R REDEFINES WS-TOTALS
                 PIC X(40).
*
 01  WS-RUN-DATE-8           PIC 9(8).
 01  WS-RUN-DATE-GRP REDEFINES WS-RUN-DATE-8.
     03  WS-RUN-CCYY         PIC 9(4).
     03  WS-RUN-MM           PIC 99.
     03  WS-RUN-DD           PIC 99.
*
 01  WS-SEQ-8                PIC 9(8).
*
 77  WS-EVID-STATUS-HOLD     PIC X(8).
 77  WS-EVID-REASON-HOLD     PIC X(40).
*
 01  WS-EVIDENCE-TAB.
     03  WS-EVIDENCE-ENTRY   OCCURS 500.
         05  WS-EVIDENCE-ID       PIC X(21).
         05  WS-EVIDENCE-STATUS   PIC X(8).
         05  FILLER               PIC X(02).
 01  WS-EVIDENCE-COUNT       PIC 9(4) COMP VALUE ZERO.
 77  WS-EVID-SUB             PIC 9(4) COMP.
*
 01  WS-LINK-SEEN-TAB.
     03  WS-LINK-SEEN-ENTRY  OCCURS 500
                              PIC X(39).
 01  WS-LINK-SEEN-COUNT      PIC 9(4) COMP VALUE ZERO.
 77  WS-LINK-SUB             PIC 9(4) COMP.
*
 01  WS-LINK-KEY             PIC X(39).
 77  WS-FOUND-SW             PIC X       VALUE "N".
     88  WS-FOUND                        VALUE "Y".
     88  WS-NOT-FOUND                    VALUE "N".
*
 PROCEDURE            DIVISION.
*
 AA000-MAIN.
     PERFORM  AA010-OPEN-FILES       THRU AA010-EXIT.
     ACCEPT   WS-RUN-DATE-8 FROM DATE YYYYMMDD.
     PERFORM  AA100-VALIDATE-EVIDENCE THRU AA100-EXIT
              UNTIL WS-EVD-EOF.
     PERFORM  AA200-PROCESS-LINKS    THRU AA200-EXIT
              UNTIL WS-LINK-EOF.
     PERFORM  AA900-DISPLAY-TOTALS   THRU AA900-EXIT.
     CLOSE    EVIDENCE-IN EVIDENCE-MST LINK-REQ LINK-MST.
     STOP RUN.
*
 AA010-OPEN-FILES.
     OPEN     INPUT  EVIDENCE-IN.
     IF       WS-EVD-IN-STATUS NOT = "00"
              DISPLAY "EI500 SY501 EVIDENCE FILE NOT FOUND, "
                       "STATUS " WS-EVD-IN-STATUS
              STOP RUN.
     OPEN     INPUT  LINK-REQ.
     IF       WS-LINK-REQ-STATUS NOT = "00"
              DISPLAY "EI500 SY502 LINK REQUEST FILE NOT "
                       "FOUND, STATUS " WS-LINK-REQ-STATUS
              STOP RUN.
     OPEN     OUTPUT EVIDENCE-MST.
     OPEN     OUTPUT LINK-MST.
     MOVE     ZERO TO WS-EVD-READ WS-EVD-VALID WS-EVD-REJECTED
                       WS-LNK-REQUESTED WS-LNK-CREATED
                       WS-LNK-DUPLICATE WS-LNK-ERRORS.
     MOVE     ZERO TO WS-EVIDENCE-COUNT WS-LINK-SEEN-COUNT.
 AA010-EXIT.
     EXIT.
*
*****************************************
*  U5 STEP 1 - VALIDATE, ASSIGN THE    *
*    EVIDENCE-ID AND WRITE THE MASTER. *
*****************************************
 AA100-VALIDATE-EVIDENCE.
     READ     EVIDENCE-IN
              AT END
              MOVE "Y" TO WS-EOF-EVD
              GO TO AA100-EXIT.
     ADD      1 TO WS-EVD-READ.
     PERFORM  AA110-VALIDATE-ONE-EVIDENCE THRU AA110-EXIT.
     PERFORM  AA120-ASSIGN-EVIDENCE-ID    THRU AA120-EXIT.
     PERFORM  AA130-BUILD-MASTER-RECORD   THRU AA130-EXIT.
     WRITE    EI-EVIDENCE-MASTER-RECORD.
     IF       EVM-STATUS = "VALID   "
              ADD 1 TO WS-EVD-VALID
              PERFORM AA140-REMEMBER-EVIDENCE THRU AA140-EXIT
     ELSE
              ADD 1 TO WS-EVD-REJECTED.
 AA100-EXIT.
     EXIT.
*
*  U5 VALIDATION ORDER: FORMAT, THEN SIZE, THEN DIMENSIONS.
 AA110-VALIDATE-ONE-EVIDENCE.
     MOVE     "VALID   " TO WS-EVID-STATUS-HOLD.
     MOVE     SPACES      TO WS-EVID-REASON-HOLD.
     IF       EVD-IMAGE-FORMAT = "JPEG" OR
              EVD-IMAGE-FORMAT = "JPG " OR
              EVD-IMAGE-FORMAT = "PNG " OR
              EVD-IMAGE-FORMAT = "HEIC" OR
              EVD-IMAGE-FORMAT = "HEIF"
              GO TO AA112-CHECK-SIZE.
     MOVE     "REJECTED" TO WS-EVID-STATUS-HOLD.
     MOVE     "INVALID IMAGE FORMAT" TO WS-EVID-REASON-HOLD.
     GO TO AA110-EXIT.
 AA112-CHECK-SIZE.
     IF       EVD-FILE-SIZE > ZERO
              AND EVD-FILE-SIZE NOT > 52428800
              GO TO AA114-CHECK-DIMS.
     MOVE     "REJECTED" TO WS-EVID-STATUS-HOLD.
     MOVE     "FILE SIZE OUT OF RANGE" TO WS-EVID-REASON-HOLD.
     GO TO AA110-EXIT.
 AA114-CHECK-DIMS.
     IF       EVD-IMG-WIDTH NOT < 100
              AND EVD-IMG-HEIGHT NOT < 100
              GO TO AA110-EXIT.
     MOVE     "REJECTED" TO WS-EVID-STATUS-HOLD.
     MOVE     "IMAGE DIMENSIONS TOO SMALL" TO WS-EVID-REASON-HOLD.
 AA110-EXIT.
     EXIT.
*
*  14/06/99 TJV - Y2K FIX, EVIDENCE-ID NOW KEYED ON THE 4 DIGIT
*    CENTURY FROM ACCEPT FROM DATE YYYYMMDD (SEE MAIN).
 AA120-ASSIGN-EVIDENCE-ID.
     MOVE     EVD-SEQ-NO TO WS-SEQ-8.
 AA120-EXIT.
     EXIT.
*
 AA130-BUILD-MASTER-RECORD.
     STRING   "EVD-"          DELIMITED BY SIZE
              WS-RUN-DATE-8   DELIMITED BY SIZE
              "-"             DELIMITED BY SIZE
              WS-SEQ-8        DELIMITED BY SIZE
              INTO EVM-ID.
     MOVE     WS-EVID-STATUS-HOLD  TO EVM-STATUS.
     MOVE     WS-EVID-REASON-HOLD  TO EVM-REJECT-REASON.
     MOVE     EVD-SEQ-NO        TO EVM-SEQ-NO.
     MOVE     EVD-IMAGE-FORMAT  TO EVM-IMAGE-FORMAT.
     MOVE     EVD-FILE-SIZE     TO EVM-FILE-SIZE.
     MOVE     EVD-IMG-WIDTH     TO EVM-IMG-WIDTH.
     MOVE     EVD-IMG-HEIGHT    TO EVM-IMG-HEIGHT.
     MOVE     EVD-DESCRIPTION   TO EVM-DESCRIPTION.
     MOVE     EVD-LOCATION      TO EVM-LOCATION.
     MOVE     EVD-INSPECTOR     TO EVM-INSPECTOR.
 AA130-EXIT.
     EXIT.
*
 AA140-REMEMBER-EVIDENCE.
     ADD      1 TO WS-EVIDENCE-COUNT.
     MOVE     EVM-ID     TO WS-EVIDENCE-ID(WS-EVIDENCE-COUNT).
     MOVE     EVM-STATUS TO WS-EVIDENCE-STATUS(WS-EVIDENCE-COUNT).
 AA140-EXIT.
     EXIT.
*
*****************************************
*  U5 STEP 2 - RESOLVE A LINK REQUEST  *
*    AGAINST THE EVIDENCE JUST READ.   *
*****************************************
 AA200-PROCESS-LINKS.
     READ     LINK-REQ
              AT END
              MOVE "Y" TO WS-EOF-LINK
              GO TO AA200-EXIT.
     ADD      1 TO WS-LNK-REQUESTED.
     MOVE     "N" TO WS-FOUND-SW.
     MOVE     ZERO TO WS-EVID-SUB.
     PERFORM  AA210-MATCH-EVIDENCE THRU AA210-EXIT
              VARYING WS-EVID-SUB FROM 1 BY 1
              UNTIL WS-EVID-SUB > WS-EVIDENCE-COUNT
                 OR WS-FOUND.
     IF       WS-NOT-FOUND
              ADD 1 TO WS-LNK-ERRORS
              DISPLAY "EI500 CTS301 UNKNOWN EVIDENCE "
                       LNK-EVIDENCE-ID
              GO TO AA200-EXIT.
     IF       WS-EVIDENCE-STATUS(WS-EVID-SUB) NOT = "VALID   "
              ADD 1 TO WS-LNK-ERRORS
              DISPLAY "EI500 CTS301 REJECTED EVIDENCE "
                       LNK-EVIDENCE-ID
              GO TO AA200-EXIT.
     PERFORM  AA220-CHECK-DUPLICATE THRU AA220-EXIT.
 AA200-EXIT.
     EXIT.
*
 AA210-MATCH-EVIDENCE.
     IF       LNK-EVIDENCE-ID = WS-EVIDENCE-ID(WS-EVID-SUB)
              MOVE "Y" TO WS-FOUND-SW.
 AA210-EXIT.
     EXIT.
*
 AA220-CHECK-DUPLICATE.
     STRING   LNK-REPORT-ID   DELIMITED BY SIZE
              LNK-OBS-ITEM    DELIMITED BY SIZE
              LNK-EVIDENCE-ID DELIMITED BY SIZE
              INTO WS-LINK-KEY.
     MOVE     "N" TO WS-FOUND-SW.
     MOVE     ZERO TO WS-LINK-SUB.
     PERFORM  AA222-MATCH-KEY THRU AA222-EXIT
              VARYING WS-LINK-SUB FROM 1 BY 1
              UNTIL WS-LINK-SUB > WS-LINK-SEEN-COUNT
                 OR WS-FOUND.
     IF       WS-FOUND
              ADD 1 TO WS-LNK-DUPLICATE
              GO TO AA220-EXIT.
     ADD      1 TO WS-LINK-SEEN-COUNT.
     MOVE     WS-LINK-KEY
              TO WS-LINK-SEEN-ENTRY(WS-LINK-SEEN-COUNT).
     MOVE     LNK-REPORT-ID   TO LKM-REPORT-ID.
     MOVE     LNK-OBS-ITEM    TO LKM-OBS-ITEM.
     MOVE     LNK-EVIDENCE-ID TO LKM-EVIDENCE-ID.
     WRITE    EI-LINK-MASTER-RECORD.
     ADD      1 TO WS-LNK-CREATED.
 AA220-EXIT.
     EXIT.
*
 AA222-MATCH-KEY.
     IF       WS-LINK-KEY = WS-LINK-SEEN-ENTRY(WS-LINK-SUB)
              MOVE "Y" TO WS-FOUND-SW.
 AA222-EXIT.
     EXIT.
*
 AA900-DISPLAY-TOTALS.
     DISPLAY  "EI500 EVIDENCE READ     - " WS-EVD-READ.
     DISPLAY  "EI500 EVIDENCE VALID    - " WS-EVD-VALID.
     DISPLAY  "EI500 EVIDENCE REJECTED - " WS-EVD-REJECTED.
     DISPLAY  "EI500 LINKS REQUESTED   - " WS-LNK-REQUESTED.
     DISPLAY  "EI500 LINKS CREATED     - " WS-LNK-CREATED.
     DISPLAY  "EI500 LINKS DUPLICATE   - " WS-LNK-DUPLICATE.
     DISPLAY  "EI500 LINKS ERRORS      - " WS-LNK-ERRORS.
 AA900-EXIT.
     EXIT.
*
