000100*****************************************
000110*                                       *
000120*  EI600 - INTENT VALIDATION.  READS   *
000130*    PROPOSED INTENT RECORDS, APPLIES  *
000140*    THE FOUR ACCEPTANCE RULES IN      *
000150*    ORDER AND WRITES A DISPOSITION    *
000160*    RECORD FOR EVERY INTENT READ.     *
000170*****************************************
000180*
000190 IDENTIFICATION    DIVISION.
000200*
000210 PROGRAM-ID.        EI600.
000220*
000230 AUTHOR.            P K ODUYA.
000240*
000250 INSTALLATION.      KESTREL COMPLIANCE SYSTEMS,
000260                     ELECTRICAL TEST DIVISION.
000270*
000280 DATE-WRITTEN.      11/06/1990.
000290*
000300 DATE-COMPILED.
000310*
000320 SECURITY.          CONFIDENTIAL - KESTREL COMPLIANCE
000330                     SYSTEMS INTERNAL USE ONLY.  NOT FOR
000340                     DISCLOSURE OUTSIDE THE DEPARTMENT.
000350*
000360*****************************************
000370*          CHANGE LOG FOR EI600        *
000380*****************************************
000390* 11/06/90 PKO  - ORIGINAL ISSUE, REQ NO CTS-026.
000400* 02/03/93 RMA  - ADDED VERIFY_ACCOUNT AND REQUIRE_MFA INTENT
000410*                 CODES FOR THE ACCOUNT-CONTROL WORK, CTS-052.
000420* 19/09/96 TJV  - ADDED FLAG_FOR_REVIEW AND ALLOW CODES, CTS-066.
000430* 27/01/98 TJV  - YEAR 2000 REVIEW - NO DATE FIELDS HELD, NO
000440*                 CHANGE REQUIRED.
000450* 21/06/11 SJM  - BLANK CONFIDENCE NOW DEFAULTS TO 0.500 RATHER
000460*                 THAN BEING REJECTED, REQ CTS-161.
000470* 11/01/26 RMA  - RE-WRITTEN AS EI600 FOR THE NEW EICR BATCH
000480*                 SUITE, REPLACING THE CTS-SERIES AGENT-INTENT
000490*                 GATE, REQ CTS-302.
000500* 02/02/26 RMA  - INPUT FILE RENAMED INTENT-IN TO INTENT-FILE TO
000510*                 MATCH THE REGISTERED FILE NAME, REQ CTS-311.
000520*
000530*****************************************
000540*
000550 ENVIRONMENT        DIVISION.
000560*
000570 CONFIGURATION      SECTION.
000580*
000590 SPECIAL-NAMES.
000600     CLASS POSITIVE-DIGIT IS "0123456789"
000610     C01 IS TOP-OF-FORM.
000620*
000630 INPUT-OUTPUT        SECTION.
000640*
000650 FILE-CONTROL.
000660     SELECT INTENT-FILE  ASSIGN TO INTENT-FILE
000670            ORGANIZATION IS LINE SEQUENTIAL
000680            FILE STATUS  IS WS-INT-IN-STATUS.
000690     SELECT INTENT-DISP  ASSIGN TO INTENT-DISP
000700            ORGANIZATION IS LINE SEQUENTIAL
000710            FILE STATUS  IS WS-INT-DISP-STATUS.
000720*
000730 DATA                DIVISION.
000740*
000750 FILE                SECTION.
000760*
000770 FD  INTENT-FILE
000780     LABEL RECORDS ARE STANDARD.
000790 COPY "wseiint.cob".
000800*
000810 FD  INTENT-DISP
000820     LABEL RECORDS ARE STANDARD.
000830 COPY "wseidisp.cob".
000840*
000850 WORKING-STORAGE     SECTION.
000860*
000870 77  WS-INT-IN-STATUS    PIC XX  VALUE SPACES.
000880 77  WS-INT-DISP-STATUS  PIC XX  VALUE SPACES.
000890*
000900 77  WS-EOF-INT          PIC X   VALUE "N".
000910     88  WS-INT-EOF                VALUE "Y".
000920*
000930 01  WS-TOTALS.
000940     03  WS-INT-READ         PIC 9(5) COMP.
000950     03  WS-INT-ACCEPTED     PIC 9(5) COMP.
000960     03  WS-INT-REJECTED     PIC 9(5) COMP.
000970     03  FILLER              PIC X(05).
000980 01  WS-TOTALS-R REDEFINES WS-TOTALS
000990                 PIC X(20).
001000*
001010 77  WS-SEQ-NO               PIC 9(4) COMP VALUE ZERO.
001020*
001030 77  WS-DSP-STATUS-HOLD      PIC X(8).
001040 77  WS-DSP-REASON-HOLD      PIC X(40).
001050*
001060*                   INTENT CODE WHITELIST, CTS-052/CTS-066.
001070 01  W-INTENT-CODE-TAB.
001080     03  FILLER  PIC X(16) VALUE "INSPECT_REPO    ".
001090     03  FILLER  PIC X(16) VALUE "SUMMARISE_LOGS  ".
001100     03  FILLER  PIC X(16) VALUE "ANALYZE_CODE    ".
001110     03  FILLER  PIC X(16) VALUE "PLAN_ACTION     ".
001120     03  FILLER  PIC X(16) VALUE "APPLY_PATCH     ".
001130     03  FILLER  PIC X(16) VALUE "BLOCK_PURCHASE  ".
001140     03  FILLER  PIC X(16) VALUE "VERIFY_ACCOUNT  ".
001150     03  FILLER  PIC X(16) VALUE "REQUIRE_MFA     ".
001160     03  FILLER  PIC X(16) VALUE "FLAG_FOR_REVIEW ".
001170     03  FILLER  PIC X(16) VALUE "ALLOW           ".
001180 01  W-INTENT-CODE-TAB-R REDEFINES W-INTENT-CODE-TAB.
001190     03  W-INTENT-CODE-ENTRY OCCURS 10 TIMES
001200                             PIC X(16).
001210*
001220*                   INTENT MODE WHITELIST.
001230 01  W-MODE-TAB.
001240     03  FILLER  PIC X(12) VALUE "REASON-ONLY ".
001250     03  FILLER  PIC X(12) VALUE "SIMULATE    ".
001260     03  FILLER  PIC X(12) VALUE "PROPOSE     ".
001270 01  W-MODE-TAB-R REDEFINES W-MODE-TAB.
001280     03  W-MODE-ENTRY        OCCURS 3 TIMES
001290                             PIC X(12).
001300*
001310 77  W-TAB-SUB               PIC 9(2) COMP.
001320 77  WS-FOUND-SW             PIC X       VALUE "N".
001330     88  WS-FOUND                        VALUE "Y".
001340     88  WS-NOT-FOUND                    VALUE "N".
001350*
001360 PROCEDURE            DIVISION.
001370*
001380 AA000-MAIN.
001390     PERFORM  AA010-OPEN-FILES         THRU AA010-EXIT.
001400     PERFORM  AA100-VALIDATE-INTENTS   THRU AA100-EXIT
001410              UNTIL WS-INT-EOF.
001420     PERFORM  AA900-DISPLAY-TOTALS     THRU AA900-EXIT.
001430     CLOSE    INTENT-FILE INTENT-DISP.
001440     STOP RUN.
001450*
001460 AA010-OPEN-FILES.
001470     OPEN     INPUT  INTENT-FILE.
001480     IF       WS-INT-IN-STATUS NOT = "00"
001490              DISPLAY "EI600 SY601 INTENT FILE NOT FOUND, "
001500                       "STATUS " WS-INT-IN-STATUS
001510              STOP RUN.
001520     OPEN     OUTPUT INTENT-DISP.
001530     MOVE     ZERO TO WS-INT-READ WS-INT-ACCEPTED WS-INT-REJECTED
001540                       WS-SEQ-NO.
001550 AA010-EXIT.
001560     EXIT.
001570*
001580*****************************************
001590*  U6 - THE FOUR RULES, APPLIED IN     *
001600*    ORDER; FIRST FAILURE WINS.        *
001610*****************************************
001620 AA100-VALIDATE-INTENTS.
001630     READ     INTENT-FILE
001640              AT END
001650              MOVE "Y" TO WS-EOF-INT
001660              GO TO AA100-EXIT.
001670     ADD      1 TO WS-INT-READ.
001680     PERFORM  AA110-VALIDATE-ONE-INTENT THRU AA110-EXIT.
001690     PERFORM  AA150-WRITE-DISPOSITION   THRU AA150-EXIT.
001700     IF       WS-DSP-STATUS-HOLD = "ACCEPTED"
001710              ADD 1 TO WS-INT-ACCEPTED
001720     ELSE
001730              ADD 1 TO WS-INT-REJECTED.
001740 AA100-EXIT.
001750     EXIT.
001760*
001770 AA110-VALIDATE-ONE-INTENT.
001780     MOVE     "ACCEPTED" TO WS-DSP-STATUS-HOLD.
001790     MOVE     SPACES      TO WS-DSP-REASON-HOLD.
001800     MOVE     "N" TO WS-FOUND-SW.
001810     MOVE     ZERO TO W-TAB-SUB.
001820     PERFORM  AA111-MATCH-CODE THRU AA111-EXIT
001830              VARYING W-TAB-SUB FROM 1 BY 1
001840              UNTIL W-TAB-SUB > 10 OR WS-FOUND.
001850     IF       WS-FOUND
001860              GO TO AA112-CHECK-SOURCE.
001870     MOVE     "REJECTED" TO WS-DSP-STATUS-HOLD.
001880     MOVE     "UNKNOWN INTENT CODE" TO WS-DSP-REASON-HOLD.
001890     GO TO AA110-EXIT.
001900 AA112-CHECK-SOURCE.
001910     IF       INT-SOURCE NOT = SPACES
001920              GO TO AA114-CHECK-CONFIDENCE.
001930     MOVE     "REJECTED" TO WS-DSP-STATUS-HOLD.
001940     MOVE     "SOURCE REQUIRED" TO WS-DSP-REASON-HOLD.
001950     GO TO AA110-EXIT.
001960 AA114-CHECK-CONFIDENCE.
001970     IF       INT-CONFIDENCE-R = SPACES
001980              MOVE 0.500 TO INT-CONFIDENCE
001990              GO TO AA116-CHECK-MODE.
002000     IF       INT-CONFIDENCE NOT > 1.000
002010              GO TO AA116-CHECK-MODE.
002020     MOVE     "REJECTED" TO WS-DSP-STATUS-HOLD.
002030     MOVE     "CONFIDENCE OUT OF RANGE" TO WS-DSP-REASON-HOLD.
002040     GO TO AA110-EXIT.
002050 AA116-CHECK-MODE.
002060     IF       INT-MODE NOT = SPACES
002070              GO TO AA116B-MATCH-MODE.
002080     MOVE     "PROPOSE     " TO INT-MODE.
002090     GO TO AA110-EXIT.
002100 AA116B-MATCH-MODE.
002110     MOVE     "N" TO WS-FOUND-SW.
002120     MOVE     ZERO TO W-TAB-SUB.
002130     PERFORM  AA117-MATCH-MODE THRU AA117-EXIT
002140              VARYING W-TAB-SUB FROM 1 BY 1
002150              UNTIL W-TAB-SUB > 3 OR WS-FOUND.
002160     IF       WS-FOUND
002170              GO TO AA110-EXIT.
002180     MOVE     "REJECTED" TO WS-DSP-STATUS-HOLD.
002190     MOVE     "INVALID MODE" TO WS-DSP-REASON-HOLD.
002200 AA110-EXIT.
002210     EXIT.
002220*
002230 AA111-MATCH-CODE.
002240     IF       INT-CODE = W-INTENT-CODE-ENTRY(W-TAB-SUB)
002250              MOVE "Y" TO WS-FOUND-SW.
002260 AA111-EXIT.
002270     EXIT.
002280*
002290 AA117-MATCH-MODE.
002300     IF       INT-MODE = W-MODE-ENTRY(W-TAB-SUB)
002310              MOVE "Y" TO WS-FOUND-SW.
002320 AA117-EXIT.
002330     EXIT.
002340*
002350 AA150-WRITE-DISPOSITION.
002360     ADD      1 TO WS-SEQ-NO.
002370     MOVE     WS-SEQ-NO          TO DSP-SEQ-NO.
002380     MOVE     WS-DSP-STATUS-HOLD TO DSP-STATUS.
002390     MOVE     WS-DSP-REASON-HOLD TO DSP-REASON.
002400     MOVE     INT-CODE           TO DSP-CODE.
002410     MOVE     INT-SOURCE         TO DSP-SOURCE.
002420     MOVE     INT-TARGET         TO DSP-TARGET.
002430     MOVE     INT-CONFIDENCE     TO DSP-CONFIDENCE.
002440     MOVE     INT-MODE           TO DSP-MODE.
002450     WRITE    EI-DISPOSITION-RECORD.
002460 AA150-EXIT.
002470     EXIT.
002480*
002490 AA900-DISPLAY-TOTALS.
002500     DISPLAY  "EI600 INTENTS READ     - " WS-INT-READ.
002510     DISPLAY  "EI600 INTENTS ACCEPTED - " WS-INT-ACCEPTED.
002520     DISPLAY  "EI600 INTENTS REJECTED - " WS-INT-REJECTED.
002530 AA900-EXIT.
002540     EXIT.
002550*
