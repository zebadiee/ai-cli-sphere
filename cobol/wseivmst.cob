000100*****************************************
000110*                                       *
000120*  RECORD DEFINITION FOR EVIDENCE      *
000130*   MASTER FILE (OUTPUT)               *
000140*     WRITTEN BY EI500, KEY EVM-ID     *
000150*****************************************
000160* FILE SIZE 170 BYTES.
000170*
000180* 15/01/26 VBC - CREATED.
000190* 23/01/26 VBC - EVM-ID FORMAT FIXED TO EVD-YYYYMMDD-NNNNNNNN.
000200*
000210 01  EI-EVIDENCE-MASTER-RECORD.
000220     03  EVM-ID              PIC X(21).
000230*                   EVD-YYYYMMDD-NNNNNNNN.
000240     03  EVM-STATUS          PIC X(8).
000250*                   VALID    OR REJECTED.
000260     03  EVM-REJECT-REASON   PIC X(40).
000270     03  EVM-SEQ-NO          PIC 9(4).
000280     03  EVM-IMAGE-FORMAT    PIC X(4).
000290     03  EVM-FILE-SIZE       PIC 9(9).
000300     03  EVM-IMG-WIDTH       PIC 9(5).
000310     03  EVM-IMG-HEIGHT      PIC 9(5).
000320     03  EVM-DESCRIPTION     PIC X(30).
000330     03  EVM-LOCATION        PIC X(20).
000340     03  EVM-INSPECTOR       PIC X(20).
000350*                   ABOVE 8 FIELDS = EI-EVIDENCE-RECORD.
000360     03  FILLER              PIC X(4).
000370 01  EI-EVID-MST-RECORD-X REDEFINES EI-EVIDENCE-MASTER-RECORD
000380                          PIC X(170).
000390*
