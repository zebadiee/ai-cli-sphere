*****************************************
*                                       *
*  RECORD DEFINITION FOR PLAN          *
*   RANKING FILE (OUTPUT)              *
*     WRITTEN BY EI700                 *
*****************************************
* FILE SIZE 132 BYTES.
*
* 20/01/26 VBC - CREATED.
*
 01  EI-RANKING-RECORD.
     03  RNK-RANK            PIC 9.
*                   1 = BEST.
     03  RNK-PLAN-ID         PIC X.
     03  RNK-STATUS          PIC X(8).
*                   APPROVED OR REJECTED.
     03  RNK-BASE-CONF       PIC 9V999.
     03  RNK-CALIB-MULT      PIC 9V999.
     03  RNK-CONF-COMP       PIC 9V999.
     03  RNK-HIST-BONUS      PIC 9V999.
     03  RNK-FINAL-SCORE     PIC 9V999.
     03  RNK-REJECT-REASON   PIC X(60).
*                   BLANK WHEN APPROVED.
     03  FILLER              PIC X(42).
 01  EI-RANKING-RECORD-X REDEFINES EI-RANKING-RECORD
                         PIC X(132).
*
