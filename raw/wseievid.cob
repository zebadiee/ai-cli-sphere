*****************************************
*                                       *
*  RECORD DEFINITION FOR EVIDENCE      *
*   METADATA FILE (INPUT)              *
*     TO EI500 EVIDENCE REGISTER       *
*****************************************
* FILE SIZE 100 BYTES.
*
* 15/01/26 VBC - CREATED.
*
 01  EI-EVIDENCE-RECORD.
     03  EVD-SEQ-NO          PIC 9(4).
     03  EVD-IMAGE-FORMAT    PIC X(4).
*                   JPEG, JPG, PNG, HEIC OR HEIF.
     03  EVD-FILE-SIZE       PIC 9(9).
*                   BYTES.
     03  EVD-IMG-WIDTH       PIC 9(5).
     03  EVD-IMG-HEIGHT      PIC 9(5).
     03  EVD-DESCRIPTION     PIC X(30).
     03  EVD-LOCATION        PIC X(20).
     03  EVD-INSPECTOR       PIC X(20).
     03  FILLER              PIC X(3).
 01  EI-EVIDENCE-RECORD-X REDEFINES EI-EVIDENCE-RECORD
                          PIC X(100).
*
