*****************************************
*                                       *
*  RECORD DEFINITION FOR PLAN FILE     *
*   (INPUT) TO EI700, ONE PLAN SET     *
*     OF UP TO 3 PLANS, VARIABLE LEN   *
*****************************************
* NATURAL FIELD WIDTH 467 BYTES (MAX);
*  FILE ALLOWS LINES UP TO 520 BYTES -
*  ACTUAL STEP ENTRIES MAY TRAIL OFF
*  SHORT OF PLN-STEP-COUNT (10).
*
* 20/01/26 VBC - CREATED.
*
 01  EI-PLAN-RECORD.
     03  PLN-ID              PIC X.
*                   A, B OR C.
     03  PLN-CONFIDENCE      PIC 9V999.
     03  PLN-STEP-COUNT      PIC 9(2).
     03  PLN-STEP            OCCURS 10.
         05  PLN-STEP-ACTION PIC X(16).
         05  PLN-STEP-TARGET PIC X(30).
     03  FILLER              PIC X(02).
*
