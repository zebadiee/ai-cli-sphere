000100*****************************************
000110*                                       *
000120*  RECORD DEFINITION FOR OBSERVATION   *
000130*   FILE (INPUT/OUTPUT)                *
000140*     ITEM NUMBERS E.G. 5.18           *
000150*****************************************
000160* FILE SIZE 100 BYTES.
000170*
000180* 12/01/26 VBC - CREATED.
000190* 03/02/26 VBC - OBS-TEXT TRIMMED TO 58 TO HOLD THE RECORD AT
000200*                THE REGISTERED 100 BYTES; FILLER KEPT AS A
000210*                PAD FOR FUTURE FIELDS.
000220*
000230 01  EI-OBSERVATION-RECORD.
000240     03  OBS-REPORT-ID       PIC X(12).
000250     03  OBS-ITEM            PIC X(6).
000260     03  OBS-CODE            PIC XX.
000270*                   C1, C2, C3 OR FI.
000280     03  OBS-REFERENCE       PIC X(20).
000290     03  OBS-TEXT            PIC X(58).
000300     03  FILLER              PIC X(02).
000310 01  EI-OBSERV-RECORD-X REDEFINES EI-OBSERVATION-RECORD
000320                        PIC X(100).
000330*
