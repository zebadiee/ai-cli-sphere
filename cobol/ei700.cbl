000100*****************************************
000110*                                       *
000120*  EI700 - PLAN GOVERNANCE.  PRUNES    *
000130*    AND RANKS A SET OF UP TO THREE    *
000140*    CANDIDATE REMEDIATION PLANS,      *
000150*    THEN ROLLS FORWARD THE POLICY'S   *
000160*    CALIBRATION AND AGENT PREFERENCE  *
000170*    STATE FOR THE NEXT RUN.           *
000180*****************************************
000190*
000200 IDENTIFICATION    DIVISION.
000210*
000220 PROGRAM-ID.        EI700.
000230*
000240 AUTHOR.            S J MEATHREL.
000250*
000260 INSTALLATION.      KESTREL COMPLIANCE SYSTEMS,
000270                     ELECTRICAL TEST DIVISION.
000280*
000290 DATE-WRITTEN.      03/10/1994.
000300*
000310 DATE-COMPILED.
000320*
000330 SECURITY.          CONFIDENTIAL - KESTREL COMPLIANCE
000340                     SYSTEMS INTERNAL USE ONLY.  NOT FOR
000350                     DISCLOSURE OUTSIDE THE DEPARTMENT.
000360*
000370*****************************************
000380*          CHANGE LOG FOR EI700        *
000390*****************************************
000400* 03/10/94 SJM  - ORIGINAL ISSUE, REQ NO CTS-059 (THEN THE
000410*                 REMEDIATION-PLAN RISK SCORER FOR THE OLD
000420*                 PAPER-BASED WORKS-ORDER SYSTEM).
000430* 08/02/96 SJM  - ADDED THE SANDBOX-ONLY ACTION RULE, CTS-064.
000440* 27/01/98 TJV  - YEAR 2000 REVIEW - NO DATE FIELDS HELD, NO
000450*                 CHANGE REQUIRED.
000460* 14/06/99 TJV  - Y2K SIGN-OFF, SUITE CTS-090.
000470* 19/07/07 SJM  - CALIBRATION PENALTY EVENT STREAM ADDED SO A
000480*                 PLAN SOURCE THAT KEEPS OVER-PROMISING GETS
000490*                 DISCOUNTED ON THE NEXT RUN, CTS-181.
000500* 03/03/15 SJM  - AGENT PREFERENCE WEIGHT LEARNING ADDED FOR
000510*                 THE THREE PLAN SOURCES, CTS-221.
000520* 11/01/26 RMA  - RE-WRITTEN AS EI700 FOR THE NEW EICR BATCH
000530*                 SUITE, REQ CTS-303.  CALIBRATION AND
000540*                 PREFERENCE STATE HAVE NO CARRY-FORWARD FILE
000550*                 IN THIS SUITE, SO BOTH ARE SEEDED FROM A
000560*                 FIXED SAMPLE EVENT LIST AND SIMPLY REPORTED
000570*                 AT END OF JOB FOR THE POLICY FILE TO PICK UP
000580*                 BY HAND UNTIL A CARRY-FORWARD FILE IS AGREED.
000590* 04/02/26 RMA  - W-SANDBOX-PREFIX WAS HELD UPPER CASE WHILE
000600*                 STEP-TARGET PATHS ARRIVE LOWER CASE - THE
000610*                 COMPARE AT AA115 NEVER MATCHED, SO EVERY
000620*                 APPLY_PATCH/WRITE_FILE STEP WAS WRONGLY
000630*                 TREATED AS OUTSIDE THE SANDBOX AND THE WHOLE
000640*                 PLAN REJECTED.  PREFIX NOW HELD LOWER CASE TO
000650*                 MATCH THE REGISTERED PATH, REQ CTS-314.
000660*
000670*****************************************
000680*
000690 ENVIRONMENT        DIVISION.
000700*
000710 CONFIGURATION      SECTION.
000720*
000730 SPECIAL-NAMES.
000740     CLASS POSITIVE-DIGIT IS "0123456789"
000750     C01 IS TOP-OF-FORM.
000760*
000770 INPUT-OUTPUT        SECTION.
000780*
000790 FILE-CONTROL.
000800     SELECT PLAN-FILE   ASSIGN TO PLAN-FILE
000810            ORGANIZATION IS LINE SEQUENTIAL
000820            FILE STATUS  IS WS-PLAN-STATUS.
000830     SELECT RANK-FILE   ASSIGN TO RANK-FILE
000840            ORGANIZATION IS LINE SEQUENTIAL
000850            FILE STATUS  IS WS-RANK-STATUS.
000860*
000870 DATA                DIVISION.
000880*
000890 FILE                SECTION.
000900*
000910 FD  PLAN-FILE
000920     LABEL RECORDS ARE STANDARD.
000930 COPY "wseiplan.cob".
000940*
000950 FD  RANK-FILE
000960     LABEL RECORDS ARE STANDARD.
000970 COPY "wseirank.cob".
000980*
000990 WORKING-STORAGE     SECTION.
001000*
001010 77  WS-PLAN-STATUS      PIC XX  VALUE SPACES.
001020 77  WS-RANK-STATUS      PIC XX  VALUE SPACES.
001030*
001040 77  WS-EOF-PLAN         PIC X   VALUE "N".
001050     88  WS-PLAN-EOF                VALUE "Y".
001060*
001070 77  WS-PLAN-COUNT       PIC 9 COMP VALUE ZERO.
001080 77  WS-APPR-COUNT       PIC 9 COMP VALUE ZERO.
001090 77  WS-REJ-COUNT        PIC 9 COMP VALUE ZERO.
001100*
001110 77  W-SUB               PIC 9   COMP.
001120 77  W-STEP-SUB          PIC 9(2) COMP.
001130 77  W-EV-SUB            PIC 9   COMP.
001140 77  W-OUT-SUB           PIC 9   COMP.
001150 77  W-CHK-SUB           PIC 9   COMP.
001160 77  W-RANK-NO           PIC 9   COMP.
001170 77  W-PLAN-PTR          PIC 9   COMP.
001180 77  W-SORT-I            PIC 9   COMP.
001190 77  W-SORT-J            PIC 9   COMP.
001200 77  W-IDX-HOLD          PIC 9   COMP.
001210*
001220 77  WS-FOUND-SW         PIC X       VALUE "N".
001230     88  WS-FOUND                      VALUE "Y".
001240     88  WS-NOT-FOUND                  VALUE "N".
001250 77  W-SBX-HIT           PIC X       VALUE "N".
001260*
001270*                   THE PLAN SET READ FROM PLAN-FILE, PRUNED
001280*                   AND SCORED IN PLACE.
001290 01  W-PLAN-TAB.
001300     03  W-PLAN-ENTRY    OCCURS 3.
001310         05  W-PLN-ID            PIC X.
001320         05  W-PLN-CONFIDENCE    PIC 9V999.
001330         05  W-PLN-STEP-COUNT    PIC 9(2).
001340         05  W-PLN-STEP          OCCURS 10.
001350             07  W-PLN-STEP-ACTION  PIC X(16).
001360             07  W-PLN-STEP-TARGET  PIC X(30).
001370         05  W-PLN-STATUS        PIC X(8).
001380         05  W-PLN-REASON        PIC X(60).
001390         05  W-PLN-CALIB-MULT    PIC 9V999.
001400         05  W-PLN-CONF-COMP     PIC 9V999.
001410         05  W-PLN-HIST-BONUS    PIC 9V999.
001420         05  W-PLN-FINAL-SCORE   PIC 9V999.
001430         05  FILLER              PIC X(04).
001440*
001450 01  W-APPR-IDX-TAB.
001460     03  W-APPR-IDX      OCCURS 3 PIC 9.
001470 01  W-REJ-IDX-TAB.
001480     03  W-REJ-IDX       OCCURS 3 PIC 9.
001490*
001500*                   POLICY DEFAULTS, REQ CTS-059/CTS-064.
001510 77  W-MIN-CONFIDENCE    PIC 9V999   VALUE 0.750.
001520 77  W-SANDBOX-PREFIX    PIC X(16)   VALUE "/tmp/ct-sandbox/".
001530*
001540 01  W-FORBIDDEN-TAB.
001550     03  FILLER  PIC X(16) VALUE "DELETE_REPO     ".
001560     03  FILLER  PIC X(16) VALUE "DROP_TABLE      ".
001570 01  W-FORBIDDEN-TAB-R REDEFINES W-FORBIDDEN-TAB.
001580     03  W-FORBIDDEN-ENTRY  OCCURS 2 PIC X(16).
001590*
001600 01  W-SANDBOX-TAB.
001610     03  FILLER  PIC X(16) VALUE "APPLY_PATCH     ".
001620     03  FILLER  PIC X(16) VALUE "WRITE_FILE      ".
001630 01  W-SANDBOX-TAB-R REDEFINES W-SANDBOX-TAB.
001640     03  W-SANDBOX-ENTRY    OCCURS 2 PIC X(16).
001650*
001660*                   CTS-181 CALIBRATION PENALTY STATE, KEYED
001670*                   ON THE PLAN SOURCE LETTER (THE LIVE POLICY
001680*                   KEYS THIS ON INTENT/MODE - THIS SUITE'S
001690*                   PLAN RECORDS CARRY ONLY THE SOURCE LETTER,
001700*                   SO THAT IS THE KEY HERE).
001710 01  W-CALIB-TAB.
001720     03  W-CALIB-ENTRY  OCCURS 3.
001730         05  W-CALIB-ID       PIC X.
001740         05  W-CALIB-PENALTY  PIC 9V999.
001750         05  FILLER           PIC X(02).
001760*
001770*                   SAMPLE OUTCOME EVENT STREAM (NO CARRY-
001780*                   FORWARD FILE EXISTS YET FOR THIS, SEE
001790*                   CHANGE LOG 11/01/26).
001800 01  W-CALIB-EVENT-LITS.
001810     03  FILLER  PIC X(9) VALUE "ADECAY   ".
001820     03  FILLER  PIC X(9) VALUE "BRECOVERY".
001830     03  FILLER  PIC X(9) VALUE "CRESET   ".
001840     03  FILLER  PIC X(9) VALUE "ARECOVERY".
001850     03  FILLER  PIC X(9) VALUE "BDECAY   ".
001860 01  W-CALIB-EVENT-TAB REDEFINES W-CALIB-EVENT-LITS.
001870     03  W-CALIB-EVENT-ENTRY  OCCURS 5.
001880         05  W-CALIB-EV-ID    PIC X.
001890         05  W-CALIB-EV-CODE  PIC X(8).
001900*
001910*                   CTS-221 AGENT PREFERENCE WEIGHT STATE, ONE
001920*                   WEIGHT PER PLAN SOURCE LETTER.
001930 01  W-PREF-TAB.
001940     03  W-PREF-ENTRY  OCCURS 3.
001950         05  W-PREF-ID      PIC X.
001960         05  W-PREF-WEIGHT  PIC 9V999.
001970         05  FILLER         PIC X(02).
001980*
001990*                   SAMPLE HUMAN PLAN-SELECTION EVENT STREAM.
002000 01  W-PREF-EVENT-LITS       PIC X(3) VALUE "BAC".
002010 01  W-PREF-EVENT-TAB REDEFINES W-PREF-EVENT-LITS.
002020     03  W-PREF-EVENT-ENTRY  OCCURS 3 PIC X.
002030*
002040*                   REVIEW QUALITY SCORE WORKING FIELDS, ONE
002050*                   SAMPLE PHASE REVIEW (NO FILE CARRIES THIS
002060*                   YET, SEE CHANGE LOG 11/01/26).
002070 77  W-RQ-SCORE          PIC 9V99.
002080 77  W-RQ-PHASE-OK       PIC X VALUE "Y".
002090     88  W-RQ-PHASE-SUCCEEDED   VALUE "Y".
002100 77  W-RQ-SUMMARY-LEN    PIC 9(3) COMP VALUE 44.
002110 77  W-RQ-HAS-RECOMM     PIC X VALUE "Y".
002120 77  W-RQ-CONFIDENCE     PIC 9V999 VALUE 0.850.
002130 77  W-RQ-EXPLAIN        PIC X(16).
002140*
002150*                   PHASE DEPENDENCY CHECK SAMPLE DATA.
002160 01  W-DEP-TAB.
002170     03  FILLER  PIC X(8) VALUE "VALIDATE".
002180     03  FILLER  PIC X(8) VALUE "SCORE   ".
002190 01  W-DEP-TAB-R REDEFINES W-DEP-TAB.
002200     03  W-DEP-ENTRY  OCCURS 2 PIC X(8).
002210 01  W-DONE-TAB.
002220     03  FILLER  PIC X(8) VALUE "VALIDATE".
002230     03  FILLER  PIC X(8) VALUE "PRUNE   ".
002240     03  FILLER  PIC X(8) VALUE "SCORE   ".
002250 01  W-DONE-TAB-R REDEFINES W-DONE-TAB.
002260     03  W-DONE-ENTRY  OCCURS 3 PIC X(8).
002270 77  W-DEP-ELIGIBLE      PIC X VALUE "Y".
002280*
002290*                   APPROVAL PATTERN COUNTERS, SAMPLE EVENT.
002300 01  W-APPR-PAT-TAB.
002310     03  W-APPR-PAT-ENTRY  OCCURS 3.
002320         05  W-APPR-PAT-FROM  PIC X(8).
002330         05  W-APPR-PAT-TO    PIC X(8).
002340         05  W-APPR-PAT-CNT   PIC 9(4) COMP.
002350         05  FILLER           PIC X(02).
002360 77  W-EV-FROM           PIC X(8) VALUE "PRUNE   ".
002370 77  W-EV-TO             PIC X(8) VALUE "SCORE   ".
002380*
002390 PROCEDURE            DIVISION.
002400*
002410 AA000-MAIN.
002420     PERFORM  AA010-OPEN-FILES            THRU AA010-EXIT.
002430     PERFORM  AA050-READ-PLANS            THRU AA050-EXIT
002440              UNTIL WS-PLAN-EOF OR WS-PLAN-COUNT = 3.
002450     MOVE     ZERO TO W-SUB.
002460     PERFORM  AA110-PRUNE-ONE-PLAN        THRU AA110-EXIT
002470              VARYING W-SUB FROM 1 BY 1
002480              UNTIL W-SUB > WS-PLAN-COUNT.
002490     PERFORM  AA200-RANK-PLANS            THRU AA200-EXIT.
002500     PERFORM  AA500-WRITE-RANKINGS        THRU AA500-EXIT.
002510     PERFORM  AA300-CALIBRATE-PENALTIES   THRU AA300-EXIT.
002520     PERFORM  AA400-LEARN-PREFERENCES     THRU AA400-EXIT.
002530     PERFORM  AA600-SCORE-REVIEW-QUALITY  THRU AA600-EXIT.
002540     PERFORM  AA610-CHECK-PHASE-DEPENDENCY THRU AA610-EXIT.
002550     PERFORM  AA620-RECORD-APPROVAL-PATTERN THRU AA620-EXIT.
002560     PERFORM  AA900-DISPLAY-TOTALS        THRU AA900-EXIT.
002570     CLOSE    PLAN-FILE RANK-FILE.
002580     STOP RUN.
002590*
002600 AA010-OPEN-FILES.
002610     OPEN     INPUT  PLAN-FILE.
002620     IF       WS-PLAN-STATUS NOT = "00"
002630              DISPLAY "EI700 SY701 PLAN FILE NOT FOUND, "
002640                       "STATUS " WS-PLAN-STATUS
002650              STOP RUN.
002660     OPEN     OUTPUT RANK-FILE.
002670     MOVE     "A"   TO W-CALIB-ID(1).
002680     MOVE     "B"   TO W-CALIB-ID(2).
002690     MOVE     "C"   TO W-CALIB-ID(3).
002700     MOVE     1.000 TO W-CALIB-PENALTY(1) W-CALIB-PENALTY(2)
002710                       W-CALIB-PENALTY(3).
002720     MOVE     "A"   TO W-PREF-ID(1).
002730     MOVE     "B"   TO W-PREF-ID(2).
002740     MOVE     "C"   TO W-PREF-ID(3).
002750     MOVE     1.000 TO W-PREF-WEIGHT(1) W-PREF-WEIGHT(2)
002760                       W-PREF-WEIGHT(3).
002770     MOVE     "VALIDATE" TO W-APPR-PAT-FROM(1).
002780     MOVE     "PRUNE   " TO W-APPR-PAT-TO(1).
002790     MOVE     "PRUNE   " TO W-APPR-PAT-FROM(2).
002800     MOVE     "SCORE   " TO W-APPR-PAT-TO(2).
002810     MOVE     "SCORE   " TO W-APPR-PAT-FROM(3).
002820     MOVE     "RANK    " TO W-APPR-PAT-TO(3).
002830     MOVE     ZERO TO W-APPR-PAT-CNT(1) W-APPR-PAT-CNT(2)
002840                       W-APPR-PAT-CNT(3).
002850 AA010-EXIT.
002860     EXIT.
002870*
002880*****************************************
002890*  U7 STEP 1 - READ ONE PLAN SET OF    *
002900*    UP TO THREE PLANS.                *
002910*****************************************
002920 AA050-READ-PLANS.
002930     READ     PLAN-FILE
002940              AT END
002950              MOVE "Y" TO WS-EOF-PLAN
002960              GO TO AA050-EXIT.
002970     ADD      1 TO WS-PLAN-COUNT.
002980     MOVE     PLN-ID            TO W-PLN-ID(WS-PLAN-COUNT).
002990     MOVE     PLN-CONFIDENCE
003000              TO W-PLN-CONFIDENCE(WS-PLAN-COUNT).
003010     MOVE     PLN-STEP-COUNT
003020              TO W-PLN-STEP-COUNT(WS-PLAN-COUNT).
003030     MOVE     PLN-STEP          TO W-PLN-STEP(WS-PLAN-COUNT).
003040 AA050-EXIT.
003050     EXIT.
003060*
003070*****************************************
003080*  U7 STEP 2 - PRUNE.                  *
003090*****************************************
003100 AA110-PRUNE-ONE-PLAN.
003110     MOVE     "APPROVED" TO W-PLN-STATUS(W-SUB).
003120     MOVE     SPACES      TO W-PLN-REASON(W-SUB).
003130     IF       W-PLN-CONFIDENCE(W-SUB) NOT < W-MIN-CONFIDENCE
003140              GO TO AA112-CHECK-FORBIDDEN.
003150     MOVE     "REJECTED" TO W-PLN-STATUS(W-SUB).
003160     MOVE     "CONFIDENCE BELOW THRESHOLD" TO W-PLN-REASON(W-SUB).
003170     GO TO AA110-EXIT.
003180 AA112-CHECK-FORBIDDEN.
003190     MOVE     "N" TO WS-FOUND-SW.
003200     MOVE     ZERO TO W-STEP-SUB.
003210     PERFORM  AA113-SCAN-FORBIDDEN THRU AA113-EXIT
003220              VARYING W-STEP-SUB FROM 1 BY 1
003230              UNTIL W-STEP-SUB > W-PLN-STEP-COUNT(W-SUB)
003240                 OR WS-FOUND.
003250     IF       WS-NOT-FOUND
003260              GO TO AA114-CHECK-SANDBOX.
003270     MOVE     "REJECTED" TO W-PLN-STATUS(W-SUB).
003280     MOVE     "ACTION FORBIDDEN BY POLICY" TO W-PLN-REASON(W-SUB).
003290     GO TO AA110-EXIT.
003300 AA114-CHECK-SANDBOX.
003310     MOVE     "N" TO WS-FOUND-SW.
003320     MOVE     ZERO TO W-STEP-SUB.
003330     PERFORM  AA115-SCAN-SANDBOX THRU AA115-EXIT
003340              VARYING W-STEP-SUB FROM 1 BY 1
003350              UNTIL W-STEP-SUB > W-PLN-STEP-COUNT(W-SUB)
003360                 OR WS-FOUND.
003370     IF       WS-NOT-FOUND
003380              GO TO AA110-EXIT.
003390     MOVE     "REJECTED" TO W-PLN-STATUS(W-SUB).
003400     MOVE     "SANDBOX-ONLY ACTION OUTSIDE SANDBOX"
003410              TO W-PLN-REASON(W-SUB).
003420 AA110-EXIT.
003430     EXIT.
003440*
003450 AA113-SCAN-FORBIDDEN.
003460     IF       W-PLN-STEP-ACTION(W-SUB, W-STEP-SUB)
003470              = W-FORBIDDEN-ENTRY(1)
003480              MOVE "Y" TO WS-FOUND-SW.
003490     IF       W-PLN-STEP-ACTION(W-SUB, W-STEP-SUB)
003500              = W-FORBIDDEN-ENTRY(2)
003510              MOVE "Y" TO WS-FOUND-SW.
003520 AA113-EXIT.
003530     EXIT.
003540*
003550 AA115-SCAN-SANDBOX.
003560     MOVE     "N" TO W-SBX-HIT.
003570     IF       W-PLN-STEP-ACTION(W-SUB, W-STEP-SUB)
003580              = W-SANDBOX-ENTRY(1)
003590              MOVE "Y" TO W-SBX-HIT.
003600     IF       W-PLN-STEP-ACTION(W-SUB, W-STEP-SUB)
003610              = W-SANDBOX-ENTRY(2)
003620              MOVE "Y" TO W-SBX-HIT.
003630     IF       W-SBX-HIT = "N"
003640              GO TO AA115-EXIT.
003650     IF       W-PLN-STEP-TARGET(W-SUB, W-STEP-SUB)(1:16)
003660              = W-SANDBOX-PREFIX
003670              GO TO AA115-EXIT.
003680     MOVE     "Y" TO WS-FOUND-SW.
003690 AA115-EXIT.
003700     EXIT.
003710*
003720*****************************************
003730*  U7 STEP 3 - RANK SURVIVING PLANS.   *
003740*    BASE CALIBRATION PENALTY FOR      *
003750*    THIS RUN DEFAULTS TO 1.000 - THE  *
003760*    CALIBRATE STEP BELOW (U7 STEP 4)  *
003770*    ROLLS THE PENALTY FORWARD FOR THE *
003780*    NEXT RUN, PER CTS-181.            *
003790*****************************************
003800 AA200-RANK-PLANS.
003810     MOVE     ZERO TO W-SUB.
003820     PERFORM  AA210-SCORE-ONE-PLAN THRU AA210-EXIT
003830              VARYING W-SUB FROM 1 BY 1
003840              UNTIL W-SUB > WS-PLAN-COUNT.
003850     MOVE     ZERO TO W-SUB.
003860     PERFORM  AA240-PARTITION-PLANS THRU AA240-EXIT
003870              VARYING W-SUB FROM 1 BY 1
003880              UNTIL W-SUB > WS-PLAN-COUNT.
003890     PERFORM  AA250-SORT-APPROVED THRU AA250-EXIT.
003900 AA200-EXIT.
003910     EXIT.
003920*
003930 AA210-SCORE-ONE-PLAN.
003940     IF       W-PLN-STATUS(W-SUB) NOT = "APPROVED"
003950              GO TO AA210-EXIT.
003960     IF       W-PLN-ID(W-SUB) = "A"
003970              MOVE 1.000 TO W-PLN-CALIB-MULT(W-SUB)
003980     ELSE
003990     IF       W-PLN-ID(W-SUB) = "B"
004000              MOVE 0.980 TO W-PLN-CALIB-MULT(W-SUB)
004010     ELSE
004020              MOVE 0.950 TO W-PLN-CALIB-MULT(W-SUB).
004030     COMPUTE  W-PLN-CONF-COMP(W-SUB) ROUNDED =
004040              W-PLN-CONFIDENCE(W-SUB) * W-PLN-CALIB-MULT(W-SUB).
004050     MOVE     0.025 TO W-PLN-HIST-BONUS(W-SUB).
004060     COMPUTE  W-PLN-FINAL-SCORE(W-SUB) ROUNDED =
004070              W-PLN-CONF-COMP(W-SUB) + W-PLN-HIST-BONUS(W-SUB).
004080     IF       W-PLN-FINAL-SCORE(W-SUB) > 1.000
004090              MOVE 1.000 TO W-PLN-FINAL-SCORE(W-SUB).
004100 AA210-EXIT.
004110     EXIT.
004120*
004130 AA240-PARTITION-PLANS.
004140     IF       W-PLN-STATUS(W-SUB) = "APPROVED"
004150              ADD 1 TO WS-APPR-COUNT
004160              MOVE W-SUB TO W-APPR-IDX(WS-APPR-COUNT)
004170     ELSE
004180              ADD 1 TO WS-REJ-COUNT
004190              MOVE W-SUB TO W-REJ-IDX(WS-REJ-COUNT).
004200 AA240-EXIT.
004210     EXIT.
004220*
004230*  STABLE BUBBLE SORT OF THE APPROVED INDEX ARRAY, DESCENDING
004240*  ON FINAL SCORE - THERE ARE NEVER MORE THAN 3 ENTRIES.
004250 AA250-SORT-APPROVED.
004260     IF       WS-APPR-COUNT < 2
004270              GO TO AA250-EXIT.
004280     MOVE     1 TO W-SORT-I.
004290 AA252-OUTER-LOOP.
004300     IF       W-SORT-I > WS-APPR-COUNT - 1
004310              GO TO AA250-EXIT.
004320     MOVE     1 TO W-SORT-J.
004330 AA254-INNER-LOOP.
004340     IF       W-SORT-J > WS-APPR-COUNT - W-SORT-I
004350              GO TO AA256-NEXT-OUTER.
004360     IF       W-PLN-FINAL-SCORE(W-APPR-IDX(W-SORT-J)) <
004370              W-PLN-FINAL-SCORE(W-APPR-IDX(W-SORT-J + 1))
004380              PERFORM AA258-SWAP-IDX THRU AA258-EXIT.
004390     ADD      1 TO W-SORT-J.
004400     GO       TO AA254-INNER-LOOP.
004410 AA256-NEXT-OUTER.
004420     ADD      1 TO W-SORT-I.
004430     GO       TO AA252-OUTER-LOOP.
004440 AA250-EXIT.
004450     EXIT.
004460*
004470 AA258-SWAP-IDX.
004480     MOVE     W-APPR-IDX(W-SORT-J)     TO W-IDX-HOLD.
004490     MOVE     W-APPR-IDX(W-SORT-J + 1) TO W-APPR-IDX(W-SORT-J).
004500     MOVE     W-IDX-HOLD
004510              TO W-APPR-IDX(W-SORT-J + 1).
004520 AA258-EXIT.
004530     EXIT.
004540*
004550 AA500-WRITE-RANKINGS.
004560     MOVE     ZERO TO W-RANK-NO.
004570     MOVE     ZERO TO W-OUT-SUB.
004580     PERFORM  AA510-WRITE-APPROVED THRU AA510-EXIT
004590              VARYING W-OUT-SUB FROM 1 BY 1
004600              UNTIL W-OUT-SUB > WS-APPR-COUNT.
004610     MOVE     ZERO TO W-OUT-SUB.
004620     PERFORM  AA520-WRITE-REJECTED THRU AA520-EXIT
004630              VARYING W-OUT-SUB FROM 1 BY 1
004640              UNTIL W-OUT-SUB > WS-REJ-COUNT.
004650 AA500-EXIT.
004660     EXIT.
004670*
004680 AA510-WRITE-APPROVED.
004690     ADD      1 TO W-RANK-NO.
004700     MOVE     W-APPR-IDX(W-OUT-SUB) TO W-PLAN-PTR.
004710     MOVE     W-RANK-NO                     TO RNK-RANK.
004720     MOVE     W-PLN-ID(W-PLAN-PTR)          TO RNK-PLAN-ID.
004730     MOVE     "APPROVED"                    TO RNK-STATUS.
004740     MOVE     W-PLN-CONFIDENCE(W-PLAN-PTR)  TO RNK-BASE-CONF.
004750     MOVE     W-PLN-CALIB-MULT(W-PLAN-PTR)  TO RNK-CALIB-MULT.
004760     MOVE     W-PLN-CONF-COMP(W-PLAN-PTR)   TO RNK-CONF-COMP.
004770     MOVE     W-PLN-HIST-BONUS(W-PLAN-PTR)  TO RNK-HIST-BONUS.
004780     MOVE     W-PLN-FINAL-SCORE(W-PLAN-PTR) TO RNK-FINAL-SCORE.
004790     MOVE     SPACES                        TO RNK-REJECT-REASON.
004800     WRITE    EI-RANKING-RECORD.
004810 AA510-EXIT.
004820     EXIT.
004830*
004840 AA520-WRITE-REJECTED.
004850     ADD      1 TO W-RANK-NO.
004860     MOVE     W-REJ-IDX(W-OUT-SUB) TO W-PLAN-PTR.
004870     MOVE     W-RANK-NO                     TO RNK-RANK.
004880     MOVE     W-PLN-ID(W-PLAN-PTR)          TO RNK-PLAN-ID.
004890     MOVE     "REJECTED"                    TO RNK-STATUS.
004900     MOVE     W-PLN-CONFIDENCE(W-PLAN-PTR)  TO RNK-BASE-CONF.
004910     MOVE     ZERO TO RNK-CALIB-MULT RNK-CONF-COMP
004920                       RNK-HIST-BONUS RNK-FINAL-SCORE.
004930     MOVE     W-PLN-REASON(W-PLAN-PTR)      TO RNK-REJECT-REASON.
004940     WRITE    EI-RANKING-RECORD.
004950 AA520-EXIT.
004960     EXIT.
004970*
004980*****************************************
004990*  U7 STEP 4 - CALIBRATE, CTS-181.     *
005000*****************************************
005010 AA300-CALIBRATE-PENALTIES.
005020     MOVE     ZERO TO W-EV-SUB.
005030     PERFORM  AA310-APPLY-CALIBRATION-EVENT THRU AA310-EXIT
005040              VARYING W-EV-SUB FROM 1 BY 1
005050              UNTIL W-EV-SUB > 5.
005060     MOVE     ZERO TO W-SUB.
005070     PERFORM  AA320-DISPLAY-CALIB THRU AA320-EXIT
005080              VARYING W-SUB FROM 1 BY 1
005090              UNTIL W-SUB > 3.
005100 AA300-EXIT.
005110     EXIT.
005120*
005130 AA310-APPLY-CALIBRATION-EVENT.
005140     MOVE     "N" TO WS-FOUND-SW.
005150     MOVE     ZERO TO W-SUB.
005160     PERFORM  AA312-FIND-CALIB-ENTRY THRU AA312-EXIT
005170              VARYING W-SUB FROM 1 BY 1
005180              UNTIL W-SUB > 3 OR WS-FOUND.
005190     IF       WS-NOT-FOUND
005200              GO TO AA310-EXIT.
005210     IF       W-CALIB-EV-CODE(W-EV-SUB) = "DECAY   "
005220              GO TO AA314-DECAY.
005230     IF       W-CALIB-EV-CODE(W-EV-SUB) = "RECOVERY"
005240              GO TO AA316-RECOVERY.
005250     IF       W-CALIB-EV-CODE(W-EV-SUB) = "RESET   "
005260              GO TO AA318-RESET.
005270     GO       TO AA310-EXIT.
005280 AA314-DECAY.
005290     COMPUTE  W-CALIB-PENALTY(W-SUB) ROUNDED =
005300              W-CALIB-PENALTY(W-SUB) * 0.85.
005310     IF       W-CALIB-PENALTY(W-SUB) < 0.300
005320              MOVE 0.300 TO W-CALIB-PENALTY(W-SUB).
005330     GO       TO AA310-EXIT.
005340 AA316-RECOVERY.
005350     COMPUTE  W-CALIB-PENALTY(W-SUB) ROUNDED =
005360              W-CALIB-PENALTY(W-SUB) + 0.05.
005370     IF       W-CALIB-PENALTY(W-SUB) > 1.000
005380              MOVE 1.000 TO W-CALIB-PENALTY(W-SUB).
005390     GO       TO AA310-EXIT.
005400 AA318-RESET.
005410     MOVE     1.000 TO W-CALIB-PENALTY(W-SUB).
005420 AA310-EXIT.
005430     EXIT.
005440*
005450 AA312-FIND-CALIB-ENTRY.
005460     IF       W-CALIB-ID(W-SUB) = W-CALIB-EV-ID(W-EV-SUB)
005470              MOVE "Y" TO WS-FOUND-SW.
005480 AA312-EXIT.
005490     EXIT.
005500*
005510 AA320-DISPLAY-CALIB.
005520     DISPLAY  "EI700 CALIB PENALTY " W-CALIB-ID(W-SUB)
005530              " = " W-CALIB-PENALTY(W-SUB).
005540 AA320-EXIT.
005550     EXIT.
005560*
005570*****************************************
005580*  U7 STEP 5 - PREFERENCE LEARNING,    *
005590*    CTS-221.                          *
005600*****************************************
005610 AA400-LEARN-PREFERENCES.
005620     MOVE     ZERO TO W-EV-SUB.
005630     PERFORM  AA410-APPLY-PREFERENCE-EVENT THRU AA410-EXIT
005640              VARYING W-EV-SUB FROM 1 BY 1
005650              UNTIL W-EV-SUB > 3.
005660     MOVE     ZERO TO W-SUB.
005670     PERFORM  AA420-DISPLAY-PREF THRU AA420-EXIT
005680              VARYING W-SUB FROM 1 BY 1
005690              UNTIL W-SUB > 3.
005700 AA400-EXIT.
005710     EXIT.
005720*
005730 AA410-APPLY-PREFERENCE-EVENT.
005740     MOVE     ZERO TO W-SUB.
005750     PERFORM  AA412-DECAY-ONE-WEIGHT THRU AA412-EXIT
005760              VARYING W-SUB FROM 1 BY 1
005770              UNTIL W-SUB > 3.
005780     MOVE     "N" TO WS-FOUND-SW.
005790     MOVE     ZERO TO W-SUB.
005800     PERFORM  AA414-FIND-PREF-ENTRY THRU AA414-EXIT
005810              VARYING W-SUB FROM 1 BY 1
005820              UNTIL W-SUB > 3 OR WS-FOUND.
005830     IF       WS-NOT-FOUND
005840              GO TO AA410-EXIT.
005850     COMPUTE  W-PREF-WEIGHT(W-SUB) ROUNDED =
005860              W-PREF-WEIGHT(W-SUB) + 0.15.
005870     IF       W-PREF-WEIGHT(W-SUB) > 1.500
005880              MOVE 1.500 TO W-PREF-WEIGHT(W-SUB).
005890 AA410-EXIT.
005900     EXIT.
005910*
005920 AA412-DECAY-ONE-WEIGHT.
005930     COMPUTE  W-PREF-WEIGHT(W-SUB) ROUNDED =
005940              W-PREF-WEIGHT(W-SUB) * 0.95.
005950     IF       W-PREF-WEIGHT(W-SUB) < 0.500
005960              MOVE 0.500 TO W-PREF-WEIGHT(W-SUB).
005970 AA412-EXIT.
005980     EXIT.
005990*
006000 AA414-FIND-PREF-ENTRY.
006010     IF       W-PREF-ID(W-SUB) = W-PREF-EVENT-ENTRY(W-EV-SUB)
006020              MOVE "Y" TO WS-FOUND-SW.
006030 AA414-EXIT.
006040     EXIT.
006050*
006060 AA420-DISPLAY-PREF.
006070     DISPLAY  "EI700 PREF WEIGHT   " W-PREF-ID(W-SUB)
006080              " = " W-PREF-WEIGHT(W-SUB).
006090 AA420-EXIT.
006100     EXIT.
006110*
006120*****************************************
006130*  ADVISORY RULES WITH NO RECORD LAYOUT *
006140*  OF THEIR OWN - EXERCISED HERE ONCE   *
006150*  AGAINST A FIXED SAMPLE SO THE POLICY *
006160*  MODULE STAYS A SINGLE CALLABLE UNIT. *
006170*****************************************
006180 AA600-SCORE-REVIEW-QUALITY.
006190     MOVE     0.50 TO W-RQ-SCORE.
006200     IF       W-RQ-PHASE-SUCCEEDED
006210              ADD 0.20 TO W-RQ-SCORE.
006220     IF       W-RQ-SUMMARY-LEN > 20
006230              ADD 0.15 TO W-RQ-SCORE.
006240     IF       W-RQ-HAS-RECOMM = "Y"
006250              ADD 0.15 TO W-RQ-SCORE.
006260     IF       W-RQ-CONFIDENCE NOT < 0.800
006270              ADD 0.10 TO W-RQ-SCORE.
006280     IF       W-RQ-SCORE > 1.00
006290              MOVE 1.00 TO W-RQ-SCORE.
006300     IF       W-RQ-SCORE < 0.70
006310              MOVE "ADVISORY CAUTION" TO W-RQ-EXPLAIN
006320     ELSE
006330              MOVE "STANDARD        " TO W-RQ-EXPLAIN.
006340     DISPLAY  "EI700 REVIEW QUALITY SCORE = " W-RQ-SCORE
006350              " " W-RQ-EXPLAIN.
006360 AA600-EXIT.
006370     EXIT.
006380*
006390 AA610-CHECK-PHASE-DEPENDENCY.
006400     MOVE     "Y" TO W-DEP-ELIGIBLE.
006410     MOVE     ZERO TO W-CHK-SUB.
006420     PERFORM  AA612-CHECK-ONE-DEP THRU AA612-EXIT
006430              VARYING W-CHK-SUB FROM 1 BY 1
006440              UNTIL W-CHK-SUB > 2.
006450     DISPLAY  "EI700 PHASE DEPENDENCY ELIGIBLE = "
006460              W-DEP-ELIGIBLE.
006470 AA610-EXIT.
006480     EXIT.
006490*
006500 AA612-CHECK-ONE-DEP.
006510     MOVE     "N" TO WS-FOUND-SW.
006520     MOVE     ZERO TO W-SUB.
006530     PERFORM  AA614-MATCH-DONE THRU AA614-EXIT
006540              VARYING W-SUB FROM 1 BY 1
006550              UNTIL W-SUB > 3 OR WS-FOUND.
006560     IF       WS-NOT-FOUND
006570              MOVE "N" TO W-DEP-ELIGIBLE.
006580 AA612-EXIT.
006590     EXIT.
006600*
006610 AA614-MATCH-DONE.
006620     IF       W-DONE-ENTRY(W-SUB) = W-DEP-ENTRY(W-CHK-SUB)
006630              MOVE "Y" TO WS-FOUND-SW.
006640 AA614-EXIT.
006650     EXIT.
006660*
006670 AA620-RECORD-APPROVAL-PATTERN.
006680     MOVE     "N" TO WS-FOUND-SW.
006690     MOVE     ZERO TO W-SUB.
006700     PERFORM  AA622-MATCH-PATTERN THRU AA622-EXIT
006710              VARYING W-SUB FROM 1 BY 1
006720              UNTIL W-SUB > 3 OR WS-FOUND.
006730     IF       WS-NOT-FOUND
006740              GO TO AA620-EXIT.
006750     ADD      1 TO W-APPR-PAT-CNT(W-SUB).
006760     DISPLAY  "EI700 APPROVAL PATTERN " W-EV-FROM "->"
006770              W-EV-TO " COUNT = " W-APPR-PAT-CNT(W-SUB).
006780 AA620-EXIT.
006790     EXIT.
006800*
006810 AA622-MATCH-PATTERN.
006820     IF       W-APPR-PAT-FROM(W-SUB) = W-EV-FROM
006830              AND W-APPR-PAT-TO(W-SUB) = W-EV-TO
006840              MOVE "Y" TO WS-FOUND-SW.
006850 AA622-EXIT.
006860     EXIT.
006870*
006880 AA900-DISPLAY-TOTALS.
006890     DISPLAY  "EI700 PLANS READ     - " WS-PLAN-COUNT.
006900     DISPLAY  "EI700 PLANS APPROVED - " WS-APPR-COUNT.
006910     DISPLAY  "EI700 PLANS REJECTED - " WS-REJ-COUNT.
006920 AA900-EXIT.
006930     EXIT.
006940*
