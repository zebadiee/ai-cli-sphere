*****************************************
*                                       *
*  RECORD DEFINITION FOR SUPPLY        *
*   CHARACTERISTICS FILE (INPUT)       *
*     ONE RECORD PER EICR REPORT       *
*****************************************
* FILE SIZE 80 BYTES.
*
* 10/01/26 VBC - CREATED.
*
 01  EI-SUPPLY-RECORD.
     03  SUP-REPORT-ID       PIC X(12).
     03  SUP-MEAS-ZE         PIC 9(2)V999.
     03  SUP-MEAS-IPF        PIC 9(3)V99.
     03  SUP-EARTH-ARRGT     PIC X(6).
*                   E.G. TN-S, TN-C-S, TT.
     03  SUP-LIVE-COND       PIC X(16).
*                   E.G. 1-PH 2-WIRE.
     03  SUP-NOM-VOLTAGE     PIC 9(3).
     03  FILLER              PIC X(33).
 01  EI-SUPPLY-RECORD-X REDEFINES EI-SUPPLY-RECORD
                        PIC X(80).
*
