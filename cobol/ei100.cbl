000100*****************************************
000110*                                       *
000120*  EI100 - REGULATION TABLE LOOKUPS,   *
000130*    ENGINEERING CALCULATIONS AND      *
000140*    CIRCUIT COMPLIANCE VALIDATION     *
000150*****************************************
000160*
000170 IDENTIFICATION    DIVISION.
000180*
000190 PROGRAM-ID.        EI100.
000200*
000210 AUTHOR.            R M ASHDOWN.
000220*
000230 INSTALLATION.      KESTREL COMPLIANCE SYSTEMS,
000240                     ELECTRICAL TEST DIVISION.
000250*
000260 DATE-WRITTEN.      14/03/1989.
000270*
000280 DATE-COMPILED.
000290*
000300 SECURITY.          CONFIDENTIAL - KESTREL COMPLIANCE
000310                     SYSTEMS INTERNAL USE ONLY.  NOT FOR
000320                     DISCLOSURE OUTSIDE THE DEPARTMENT.
000330*
000340*****************************************
000350*          CHANGE LOG FOR EI100        *
000360*****************************************
000370* 14/03/89 RMA  - ORIGINAL ISSUE, BS 7671:1981 (15TH ED)
000380*                 TABLES, REQ NO CTS-004.
000390* 02/11/89 RMA  - T3 VOLT DROP RATES CORRECTED FOR 1.0 SQ MM,
000400*                 REQ NO CTS-019.
000410* 23/07/91 PKO  - ADDED T5 GROUPING FACTOR LOOKUP, REQ CTS-041.
000420* 19/09/92 PKO  - ADDED T6 THERMAL INSULATION FACTOR.
000430* 11/02/94 RMA  - OVERLOAD CHECK MESSAGE TEXT STANDARDISED
000440*                 TO MATCH EI300 ISSUE SCHEDULE.
000450* 08/05/95 TJV  - TIDY OF SUBSCRIPT NAMES, NO LOGIC CHANGE.
000460* 27/01/98 TJV  - YEAR 2000 REVIEW: NO 2-DIGIT YEARS HELD BY
000470*                 THIS PROGRAM, NO AMENDMENT REQUIRED.
000480* 14/06/99 TJV  - Y2K SIGN-OFF, REQ CTS-088, TESTED AGAINST
000490*                 29/02/2000 AMBIENT LOG EXTRACT, NO FAULT.
000500* 30/10/01 PKO  - RE-KEYED MAXIMUM ZS TABLE FOR THE 16TH
000510*                 EDITION AMENDMENT 2, REQ CTS-103.
000520* 12/03/05 RMA  - ADDED BS 88-3 GG DEVICE FAMILY, REQ CTS-118.
000530* 04/09/08 TJV  - VOLTAGE DROP PERCENTAGE LIMIT NOW VARIES BY
000540*                 CIRCUIT USE (LIGHTING V OTHER), REQ CTS-140.
000550* 21/06/11 SJM  - RE-ISSUED TABLES FOR BS 7671:2008 (17TH ED)
000560*                 AMENDMENT 1, REQ CTS-162.
000570* 09/01/15 SJM  - ADDED SECONDARY ENTRY EI100-IB FOR DESIGN
000580*                 CURRENT FROM LOAD DATA, REQ CTS-190.
000590* 17/08/15 SJM  - ADDED SECONDARY ENTRY EI100-R1R2 FOR
000600*                 THEORETICAL CONDUCTOR RESISTANCE, REQ
000610*                 CTS-191.
000620* 03/04/18 RMA  - RE-ISSUED TABLES FOR BS 7671:2018 (18TH ED),
000630*                 REQ CTS-210.
000640* 22/02/22 PKO  - TABLES RE-CHECKED AGAINST AMENDMENT 2 TO
000650*                 THE 18TH EDITION, REQ CTS-233. NO VALUE
000660*                 CHANGES REQUIRED ON THIS REVIEW.
000670* 11/01/26 RMA  - RE-KEYED AS EI100 FOR THE NEW EICR BATCH
000680*                 SUITE, REPLACING THE STANDALONE CTS-SERIES
000690*                 WORKSHEET MACROS, REQ CTS-301.
000700* 21/01/26 RMA  - ADDED L100-ISSUE-TAB FOR SCHEDULE PRINT OF
000710*                 FAILED-CHECK TEXT, REQ CTS-304.
000720*
000730*****************************************
000740*
000750 ENVIRONMENT        DIVISION.
000760*
000770 CONFIGURATION      SECTION.
000780*
000790 SPECIAL-NAMES.
000800     CLASS POSITIVE-DIGIT IS "0123456789"
000810     CLASS CHECK-RESULT   IS "PF"
000820     C01 IS TOP-OF-FORM.
000830*
000840 DATA               DIVISION.
000850*
000860 WORKING-STORAGE    SECTION.
000870*
000880 COPY "wseitabs.cob".
000890*
000900* LOOKUP SUBSCRIPTS AND FOUND/NOT-FOUND SWITCHES.
000910*
000920 77  W-GRP-SUB           PIC 9     COMP.
000930 77  W-RATE-SUB          PIC 9     COMP.
000940 77  W-CSA-SUB           PIC 9     COMP.
000950 77  W-METH-SUB          PIC 9     COMP.
000960 77  W-TEMP-SUB          PIC 9     COMP.
000970 77  W-GROUP-CNT         PIC 9(2)  COMP.
000980 77  W-FOUND-SW          PIC X     VALUE "N".
000990     88  W-FOUND                   VALUE "Y".
001000     88  W-NOT-FOUND                VALUE "N".
001010*
001020 01  W-CALC-AREAS.
001030     03  W-MAX-ZS            PIC 9(3)V99.
001040     03  W-IT                PIC 9(3)V9.
001050     03  W-CA                PIC 9V999.
001060     03  W-CG                PIC 9V99.
001070     03  W-CI                PIC 9V99.
001080     03  W-MV-RATE           PIC 9(2)V9.
001090     03  W-CABLE-RATING      PIC 9(3)V999.
001100     03  W-VOLT-DROP         PIC 9(3)V999.
001110     03  W-VOLT-DROP-PCT     PIC 9(2)V999.
001120     03  W-LIMIT-PCT         PIC 9V99.
001130     03  W-RHO-T             PIC 9V99999.
001140     03  W-ISSUE-TEXT        PIC X(40).
001150     03  FILLER              PIC X(08).
001160*
001170 01  W-IB-WORK.
001180     03  W-IB-U-PF           PIC 9(6)V9999 COMP-3.
001190     03  FILLER              PIC X(02).
001200 01  W-IB-WORK-R REDEFINES W-IB-WORK
001210                  PIC X(08).
001220*
001230 LINKAGE             SECTION.
001240*
001250 COPY "wseiclnk.cob".
001260*
001270*****************************************
001280*  MAIN ENTRY - FULL CIRCUIT CHECK     *
001290*    (BUSINESS RULES UNIT 3).          *
001300*****************************************
001310 PROCEDURE           DIVISION USING EI100-PARMS.
001320*
001330 AA000-MAIN.
001340     PERFORM V100-APPLY-DEFAULTS   THRU V100-EXIT.
001350     PERFORM V200-OVERLOAD-CAPACITY THRU V200-EXIT.
001360     PERFORM V300-FAULT-PROTECTION THRU V300-EXIT.
001370     PERFORM V400-VOLTAGE-DROP     THRU V400-EXIT.
001380     PERFORM V500-SET-VERDICT      THRU V500-EXIT.
001390     GO TO AA000-EXIT.
001400 AA000-EXIT.
001410     EXIT PROGRAM.
001420*
001430*****************************************
001440*  09/01/15 SJM - SECONDARY ENTRY FOR   *
001450*    DESIGN CURRENT IB (C3).           *
001460*****************************************
001470 ENTRY "EI100-IB" USING EI100-IB-PARMS.
001480     PERFORM C300-CALC-DESIGN-CURRENT THRU C300-EXIT.
001490     GO TO IB000-EXIT.
001500 IB000-EXIT.
001510     EXIT PROGRAM.
001520*
001530*****************************************
001540*  17/08/15 SJM - SECONDARY ENTRY FOR   *
001550*    CONDUCTOR RESISTANCE R1+R2 (C4).  *
001560*****************************************
001570 ENTRY "EI100-R1R2" USING EI100-R1R2-PARMS.
001580     PERFORM C400-CALC-R1R2 THRU C400-EXIT.
001590     GO TO IR000-EXIT.
001600 IR000-EXIT.
001610     EXIT PROGRAM.
001620*
001630*****************************************
001640*  U3 STEP 1 - APPLY CIRCUIT DEFAULTS. *
001650*****************************************
001660 V100-APPLY-DEFAULTS.
001670     IF       L100-VOLTAGE = ZERO
001680              MOVE 230 TO L100-VOLTAGE.
001690     IF       L100-AMBIENT-TEMP = ZERO
001700              MOVE 30 TO L100-AMBIENT-TEMP.
001710     IF       L100-GROUPING = ZERO
001720              MOVE 1 TO L100-GROUPING.
001730     IF       L100-DEV-STD = SPACES
001740              MOVE "BS EN 60898" TO L100-DEV-STD.
001750     IF       L100-DEV-TYPE = SPACES
001760              MOVE "B " TO L100-DEV-TYPE.
001770     IF       L100-DEV-RATING = ZERO
001780              MOVE 6 TO L100-DEV-RATING.
001790     IF       L100-CABLE-CSA = ZERO
001800              MOVE 1.5 TO L100-CABLE-CSA.
001810     IF       L100-REF-METHOD = SPACE
001820              MOVE "C" TO L100-REF-METHOD.
001830     MOVE     ZERO TO L100-ISSUE-COUNT.
001840     MOVE     SPACES TO L100-ISSUE-TAB(1) L100-ISSUE-TAB(2)
001850                         L100-ISSUE-TAB(3) L100-ISSUE-TAB(4).
001860     MOVE     ZERO TO L100-MAX-ZS L100-CABLE-RATING
001870                       L100-VOLT-DROP L100-VOLT-DROP-PCT.
001880 V100-EXIT.
001890     EXIT.
001900*
001910*****************************************
001920*  U3 STEP 2 - OVERLOAD AND CAPACITY.  *
001930*****************************************
001940 V200-OVERLOAD-CAPACITY.
001950     PERFORM  T200-LOOKUP-CABLE-RATING THRU T200-EXIT.
001960     IF       W-NOT-FOUND
001970              MOVE "F" TO L100-CHK-OVERLOAD
001980              MOVE "F" TO L100-CHK-CAPACITY
001990              MOVE "COULD NOT DETERMINE CABLE RATING"
002000                   TO W-ISSUE-TEXT
002010              PERFORM ZZ100-ADD-ISSUE THRU ZZ100-EXIT
002020              GO TO V200-EXIT.
002030     PERFORM  T300-AMBIENT-FACTOR      THRU T300-EXIT.
002040     PERFORM  T400-GROUPING-FACTOR     THRU T400-EXIT.
002050     PERFORM  T600-THERMAL-FACTOR      THRU T600-EXIT.
002060     PERFORM  C200-CALC-CABLE-RATING   THRU C200-EXIT.
002070     COMPUTE  L100-CABLE-RATING ROUNDED = W-CABLE-RATING.
002080     IF       W-CABLE-RATING NOT < L100-DEV-RATING
002090              MOVE "P" TO L100-CHK-OVERLOAD
002100     ELSE
002110              MOVE "F" TO L100-CHK-OVERLOAD
002120              MOVE "CABLE RATING LESS THAN DEVICE RATING"
002130                   TO W-ISSUE-TEXT
002140              PERFORM ZZ100-ADD-ISSUE THRU ZZ100-EXIT.
002150     IF       W-CABLE-RATING NOT < L100-DESIGN-CURR
002160              MOVE "P" TO L100-CHK-CAPACITY
002170     ELSE
002180              MOVE "F" TO L100-CHK-CAPACITY
002190              MOVE "CABLE RATING LESS THAN DESIGN CURRENT"
002200                   TO W-ISSUE-TEXT
002210              PERFORM ZZ100-ADD-ISSUE THRU ZZ100-EXIT.
002220 V200-EXIT.
002230     EXIT.
002240*
002250*****************************************
002260*  U3 STEP 3 - FAULT PROTECTION (ZS).  *
002270*****************************************
002280 V300-FAULT-PROTECTION.
002290     PERFORM  T100-LOOKUP-MAX-ZS       THRU T100-EXIT.
002300     IF       W-NOT-FOUND
002310              MOVE "F" TO L100-CHK-FAULT
002320              MOVE "COULD NOT DETERMINE MAX ZS"
002330                   TO W-ISSUE-TEXT
002340              PERFORM ZZ100-ADD-ISSUE THRU ZZ100-EXIT
002350              GO TO V300-EXIT.
002360     MOVE     W-MAX-ZS TO L100-MAX-ZS.
002370     IF       L100-MEAS-ZS NOT > ZERO
002380              MOVE "F" TO L100-CHK-FAULT
002390              MOVE "NO MEASURED ZS" TO W-ISSUE-TEXT
002400              PERFORM ZZ100-ADD-ISSUE THRU ZZ100-EXIT
002410              GO TO V300-EXIT.
002420     IF       L100-MEAS-ZS NOT > W-MAX-ZS
002430              MOVE "P" TO L100-CHK-FAULT
002440     ELSE
002450              MOVE "F" TO L100-CHK-FAULT
002460              MOVE "MEASURED ZS EXCEEDS MAXIMUM"
002470                   TO W-ISSUE-TEXT
002480              PERFORM ZZ100-ADD-ISSUE THRU ZZ100-EXIT.
002490 V300-EXIT.
002500     EXIT.
002510*
002520*****************************************
002530*  U3 STEP 4 - VOLTAGE DROP.  ONLY     *
002540*    EVALUATED WHEN LENGTH AND DESIGN  *
002550*    CURRENT ARE BOTH SUPPLIED.        *
002560*****************************************
002570 V400-VOLTAGE-DROP.
002580     IF       L100-LENGTH > ZERO
002590              AND L100-DESIGN-CURR > ZERO
002600              PERFORM V410-COMPUTE-DROP THRU V410-EXIT
002610     ELSE
002620              MOVE "P" TO L100-CHK-VOLTDROP.
002630 V400-EXIT.
002640     EXIT.
002650*
002660 V410-COMPUTE-DROP.
002670     PERFORM  T500-VOLTDROP-RATE     THRU T500-EXIT.
002680     PERFORM  C100-CALC-VOLTAGE-DROP THRU C100-EXIT.
002690     COMPUTE  L100-VOLT-DROP ROUNDED = W-VOLT-DROP.
002700     COMPUTE  L100-VOLT-DROP-PCT ROUNDED = W-VOLT-DROP-PCT.
002710     IF       L100-USE = "L"
002720              MOVE 3.00 TO W-LIMIT-PCT
002730     ELSE
002740              MOVE 5.00 TO W-LIMIT-PCT.
002750     IF       W-VOLT-DROP-PCT NOT > W-LIMIT-PCT
002760              MOVE "P" TO L100-CHK-VOLTDROP
002770     ELSE
002780              MOVE "F" TO L100-CHK-VOLTDROP
002790              MOVE "VOLTAGE DROP EXCEEDS LIMIT"
002800                   TO W-ISSUE-TEXT
002810              PERFORM ZZ100-ADD-ISSUE THRU ZZ100-EXIT.
002820 V410-EXIT.
002830     EXIT.
002840*
002850*****************************************
002860*  U3 STEP 5 - OVERALL VERDICT.        *
002870*****************************************
002880 V500-SET-VERDICT.
002890     IF       L100-CHK-OVERLOAD = "P"
002900              AND L100-CHK-CAPACITY = "P"
002910              AND L100-CHK-FAULT = "P"
002920              AND L100-CHK-VOLTDROP = "P"
002930              MOVE "PASS" TO L100-RESULT
002940     ELSE
002950              MOVE "FAIL" TO L100-RESULT.
002960 V500-EXIT.
002970     EXIT.
002980*
002990*****************************************
003000*  T1 - MAXIMUM ZS, EXACT RATING MATCH *
003010*    ON STD/TYPE/RATING, PROGRAM TABLE.*
003020*****************************************
003030 T100-LOOKUP-MAX-ZS.
003040     MOVE     ZERO TO W-MAX-ZS.
003050     MOVE     "N" TO W-FOUND-SW.
003060     MOVE     ZERO TO W-GRP-SUB.
003070     PERFORM  T110-MATCH-GROUP THRU T110-EXIT
003080              VARYING W-GRP-SUB FROM 1 BY 1
003090              UNTIL W-GRP-SUB > 4
003100                 OR W-FOUND.
003110     IF       W-NOT-FOUND
003120              GO TO T100-EXIT.
003130     MOVE     "N" TO W-FOUND-SW.
003140     MOVE     ZERO TO W-RATE-SUB.
003150     PERFORM  T120-MATCH-RATING THRU T120-EXIT
003160              VARYING W-RATE-SUB FROM 1 BY 1
003170              UNTIL W-RATE-SUB > 7
003180                 OR W-FOUND.
003190     IF       W-NOT-FOUND
003200              GO TO T100-EXIT.
003210     MOVE     T1-ZS(W-GRP-SUB W-RATE-SUB) TO W-MAX-ZS.
003220     IF       W-MAX-ZS = ZERO
003230              MOVE "N" TO W-FOUND-SW.
003240 T100-EXIT.
003250     EXIT.
003260*
003270 T110-MATCH-GROUP.
003280     IF       L100-DEV-STD = T1-GRP-STD(W-GRP-SUB)
003290              AND L100-DEV-TYPE = T1-GRP-TYP(W-GRP-SUB)
003300              MOVE "Y" TO W-FOUND-SW.
003310 T110-EXIT.
003320     EXIT.
003330*
003340 T120-MATCH-RATING.
003350     IF       L100-DEV-RATING = T1-RATING(W-RATE-SUB)
003360              MOVE "Y" TO W-FOUND-SW.
003370 T120-EXIT.
003380     EXIT.
003390*
003400*****************************************
003410*  T2 - BASE CURRENT RATING IT, EXACT  *
003420*    CSA MATCH, REFERENCE METHOD A/B/C.*
003430*****************************************
003440 T200-LOOKUP-CABLE-RATING.
003450     MOVE     ZERO TO W-IT.
003460     MOVE     "N" TO W-FOUND-SW.
003470     IF       L100-REF-METHOD = "A"
003480              MOVE 1 TO W-METH-SUB
003490     ELSE
003500     IF       L100-REF-METHOD = "B"
003510              MOVE 2 TO W-METH-SUB
003520     ELSE
003530              MOVE 3 TO W-METH-SUB.
003540     MOVE     ZERO TO W-CSA-SUB.
003550     PERFORM  T210-MATCH-CSA THRU T210-EXIT
003560              VARYING W-CSA-SUB FROM 1 BY 1
003570              UNTIL W-CSA-SUB > 6
003580                 OR W-FOUND.
003590     IF       W-NOT-FOUND
003600              GO TO T200-EXIT.
003610     MOVE     T2-IT(W-CSA-SUB W-METH-SUB) TO W-IT.
003620 T200-EXIT.
003630     EXIT.
003640*
003650*  T210 IS SHARED BY T2 (BASE RATING) AND T3 (VOLT DROP  *
003660*  RATE) - BOTH TABLES ARE KEYED ON THE SAME SIX CSAS.   *
003670 T210-MATCH-CSA.
003680     IF       L100-CABLE-CSA = T2-CSA(W-CSA-SUB)
003690              MOVE "Y" TO W-FOUND-SW.
003700 T210-EXIT.
003710     EXIT.
003720*
003730*****************************************
003740*  T3 - VOLT DROP RATE, SINGLE-PHASE   *
003750*    COLUMN (NO PHASE COUNT HELD ON    *
003760*    THE CIRCUIT RECORD).              *
003770*****************************************
003780 T500-VOLTDROP-RATE.
003790     MOVE     ZERO TO W-MV-RATE.
003800     MOVE     "N" TO W-FOUND-SW.
003810     MOVE     ZERO TO W-CSA-SUB.
003820     PERFORM  T210-MATCH-CSA THRU T210-EXIT
003830              VARYING W-CSA-SUB FROM 1 BY 1
003840              UNTIL W-CSA-SUB > 6
003850                 OR W-FOUND.
003860     IF       W-FOUND
003870              MOVE T3-MV(W-CSA-SUB 1) TO W-MV-RATE.
003880 T500-EXIT.
003890     EXIT.
003900*
003910*****************************************
003920*  T4 - AMBIENT TEMPERATURE FACTOR CA, *
003930*    LINEAR INTERPOLATION BETWEEN THE  *
003940*    BRACKETING TABLE POINTS.          *
003950*****************************************
003960 T300-AMBIENT-FACTOR.
003970     MOVE     ZERO TO W-CA.
003980     IF       L100-AMBIENT-TEMP NOT > T4-TEMP(1)
003990              MOVE T4-FACT(1) TO W-CA
004000              GO TO T300-EXIT.
004010     IF       L100-AMBIENT-TEMP NOT < T4-TEMP(5)
004020              MOVE T4-FACT(5) TO W-CA
004030              GO TO T300-EXIT.
004040     MOVE     1 TO W-TEMP-SUB.
004050     PERFORM  T310-FIND-BRACKET THRU T310-EXIT
004060              VARYING W-TEMP-SUB FROM 1 BY 1
004070              UNTIL W-TEMP-SUB > 4
004080                 OR L100-AMBIENT-TEMP = T4-TEMP(W-TEMP-SUB)
004090                 OR (L100-AMBIENT-TEMP > T4-TEMP(W-TEMP-SUB)
004100                 AND L100-AMBIENT-TEMP
004110                        < T4-TEMP(W-TEMP-SUB + 1)).
004120     IF       L100-AMBIENT-TEMP = T4-TEMP(W-TEMP-SUB)
004130              MOVE T4-FACT(W-TEMP-SUB) TO W-CA
004140              GO TO T300-EXIT.
004150     PERFORM  C110-INTERPOLATE-FACTOR THRU C110-EXIT.
004160 T300-EXIT.
004170     EXIT.
004180*
004190 T310-FIND-BRACKET.
004200     CONTINUE.
004210 T310-EXIT.
004220     EXIT.
004230*
004240 C110-INTERPOLATE-FACTOR.
004250     COMPUTE  W-CA ROUNDED =
004260              T4-FACT(W-TEMP-SUB) +
004270              ((T4-FACT(W-TEMP-SUB + 1) - T4-FACT(W-TEMP-SUB))
004280              * (L100-AMBIENT-TEMP - T4-TEMP(W-TEMP-SUB))
004290              / (T4-TEMP(W-TEMP-SUB + 1) - T4-TEMP(W-TEMP-SUB))).
004300 C110-EXIT.
004310     EXIT.
004320*
004330*****************************************
004340*  T5 - GROUPING FACTOR CG, REFERENCE  *
004350*    METHOD C.  COUNTS ABOVE 6 USE THE *
004360*    FACTOR TABULATED FOR 6.           *
004370*****************************************
004380 T400-GROUPING-FACTOR.
004390     MOVE     L100-GROUPING TO W-GROUP-CNT.
004400     IF       W-GROUP-CNT = ZERO
004410              MOVE 1 TO W-GROUP-CNT.
004420     IF       W-GROUP-CNT > 6
004430              MOVE 6 TO W-GROUP-CNT.
004440     MOVE     T5-CG(W-GROUP-CNT) TO W-CG.
004450 T400-EXIT.
004460     EXIT.
004470*
004480*****************************************
004490*  T6 - THERMAL INSULATION FACTOR CI.  *
004500*****************************************
004510 T600-THERMAL-FACTOR.
004520     IF       L100-INSUL-CONTACT = "Y"
004530              MOVE T6-CI-SURROUNDED TO W-CI
004540     ELSE
004550              MOVE T6-CI-CLEAR TO W-CI.
004560 T600-EXIT.
004570     EXIT.
004580*
004590*****************************************
004600*  C1 - VOLTAGE DROP VD AND VD% FOR A  *
004610*    CIRCUIT WITH LENGTH AND DESIGN    *
004620*    CURRENT BOTH PRESENT.             *
004630*****************************************
004640 C100-CALC-VOLTAGE-DROP.
004650     COMPUTE  W-VOLT-DROP ROUNDED =
004660              W-MV-RATE * L100-DESIGN-CURR * L100-LENGTH
004670              / 1000.
004680     COMPUTE  W-VOLT-DROP-PCT ROUNDED =
004690              W-VOLT-DROP / L100-VOLTAGE * 100.
004700 C100-EXIT.
004710     EXIT.
004720*
004730*****************************************
004740*  C2 - ADJUSTED CABLE RATING IZ.      *
004750*****************************************
004760 C200-CALC-CABLE-RATING.
004770     COMPUTE  W-CABLE-RATING ROUNDED =
004780              W-IT * W-CA * W-CG * W-CI.
004790 C200-EXIT.
004800     EXIT.
004810*
004820*****************************************
004830*  C3 - DESIGN CURRENT IB FROM LOAD    *
004840*    AND POWER FACTOR (SECONDARY ENTRY *
004850*    EI100-IB ONLY, NO CIRCUIT RECORD  *
004860*    CARRIES LOAD/POWER-FACTOR DATA).  *
004870*****************************************
004880 C300-CALC-DESIGN-CURRENT.
004890     IF       L300-PHASE-CODE = "3"
004900              COMPUTE L300-IB ROUNDED =
004910                      L300-POWER /
004920                      (1.732 * L300-VOLTAGE * L300-PF)
004930     ELSE
004940              COMPUTE L300-IB ROUNDED =
004950                      L300-POWER / (L300-VOLTAGE * L300-PF).
004960 C300-EXIT.
004970     EXIT.
004980*
004990*****************************************
005000*  C4 - THEORETICAL CONDUCTOR          *
005010*    RESISTANCE R1+R2 (SECONDARY ENTRY *
005020*    EI100-R1R2 ONLY, USED TO SANITY   *
005030*    CHECK A MEASURED R1+R2 OFF-LINE). *
005040*****************************************
005050 C400-CALC-R1R2.
005060     COMPUTE  W-RHO-T ROUNDED =
005070              0.0178 * (1 + (0.004 * (L400-TEMP - 20))).
005080     COMPUTE  L400-R1R2 ROUNDED =
005090              (W-RHO-T * L400-LENGTH / L400-LIVE-CSA)
005100              + (W-RHO-T * L400-LENGTH / L400-CPC-CSA).
005110 C400-EXIT.
005120     EXIT.
005130*
005140*****************************************
005150*  21/01/26 RMA - SCHEDULE THE TEXT OF *
005160*    A FAILED CHECK FOR THE EI300      *
005170*    REPORT DETAIL LINE.               *
005180*****************************************
005190 ZZ100-ADD-ISSUE.
005200     ADD      1 TO L100-ISSUE-COUNT.
005210     MOVE     W-ISSUE-TEXT TO L100-ISSUE-TAB(L100-ISSUE-COUNT).
005220 ZZ100-EXIT.
005230     EXIT.
005240*
