*****************************************
*                                       *
*  EI100 - REGULATION TABLE LOOKUPS,   *
*    ENGINEERING CALCULATIONS AND      *
*    CIRCUIT COMPLIANCE VALIDATION     *
*****************************************
*
 IDENTIFICATION    DIVISION.
*
 PROGRAM-ID.        EI100.
*
 AUTHOR.            R M ASHDOWN.
*
 INSTALLATION.      KESTREL COMPLIANCE SYSTEMS,
                     ELECTRICAL TEST DIVISION.
*
 DATE-WRITTEN.      14/03/1989.
*
 DATE-COMPILED.
*
 SECURITY.          CONFIDENTIAL - KESTREL COMPLIANCE
                     SYSTEMS INTERNAL USE ONLY.  NOT FOR
                     DISCLOSURE OUTSIDE THE DEPARTMENT.
*
*****************************************
*          CHANGE LOG FOR EI100        *
*****************************************
* 14/03/89 RMA  - ORIGINAL ISSUE, BS 7671:1981 (15TH ED)
*                 TABLES, REQ NO CTS-004.
* 02/11/89 RMA  - T3 VOLT DROP RATES CORRECTED FOR 1.0 SQ MM,
*                 REQ NO CTS-019.
* 23/07/91 PKO  - ADDED T5 GROUPING FACTOR LOOKUP, REQ CTS-041.
* 19/09/92 PKO  - ADDED T6 THERMAL INSULATION FACTOR.
* 11/02/94 RMA  - OVERLOAD CHECK MESSAGE TEXT STANDARDISED
*                 TO MATCH EI300 ISSUE SCHEDULE.
* 08/05/95 TJV  - TIDY OF SUBSCRIPT NAMES, NO LOGIC CHANGE.
* 27/01/98 TJV  - YEAR 2000 REVIEW: NO 2-DIGIT YEARS HELD BY
*                 THIS PROGRAM, NO AMENDMENT REQUIRED.
* 14/06/99 TJV  - Y2K SIGN-OFF, REQ CTS-088, TESTED AGAINST
*                 29/02/2000 AMBIENT LOG EXTRACT, NO FAULT.
* 30/10/01 PKO  - RE-KEYED MAXIMUM ZS TABLE FOR THE 16TH
*                 EDITION AMENDMENT 2, REQ CTS-103.
* 12/03/05 RMA  - ADDED BS 88-3 GG DEVICE FAMILY, REQ CTS-118.
* 04/09/08 TJV  - VOLTAGE DROP PERCENTAGE LIMIT NOW VARIES BY
*                 CIRCUIT USE (LIGHTING V OTHER), REQ CTS-140.
* 21/06/11 SJM  - RE-ISSUED TABLES FOR BS 7671:2008 (17TH ED)
*                 AMENDMENT 1, REQ CTS-162.
* 09/01/15 SJM  - ADDED SECONDARY ENTRY EI100-IB FOR DESIGN
*                 CURRENT FROM LOAD DATA, REQ CTS-190.
* 17/08/15 SJM  - ADDED SECONDARY ENTRY EI100-R1R2 FOR
*                 THEORETICAL CONDUCTOR RESISTANCE, REQ
*                 CTS-191.
* 03/04/18 RMA  - RE-ISSUED TABLES FOR BS 7671:2018 (18TH ED),
*                 REQ CTS-210.
* 22/02/22 PKO  - TABLES RE-CHECKED AGAINST AMENDMENT 2 TO
*                 THE 18TH EDITION, REQ CTS-233. NO VALUE
*                 CHANGES REQUIRED ON THIS REVIEW.
* 11/01/26 RMA  - RE-KEYED AS EI100 FOR THE NEW EICR BATCH
*                 SUITE, REPLACING THE STANDALONE CTS-SERIES
*                 WORKSHEET MACROS, REQ CTS-301.
* 21/01/26 RMA  - ADDED L100-ISSUE-TAB FOR SCHEDULE PRINT OF
*                 FAILED-CHECK TEXT, REQ CTS-304.
*
*****************************************
*
 ENVIRONMENT        DIVISION.
*
 CONFIGURATION      SECTION.
*
 SPECIAL-NAMES.
     CLASS POSITIVE-DIGIT IS "0123456789"
     CLASS CHECK-RESULT   IS "PF"
     C01 IS TOP-OF-FORM.
*
 DATA               DIVISION.
*
 WORKING-STORAGE    SECTION.
*
 COPY "wseitabs.cob".
*
* LOOKUP SUBSCRIPTS AND FOUND/NOT-FOUND SWITCHES.
*
 77  W-GRP-SUB           PIC 9     COMP.
 77  W-RATE-SUB          PIC 9     COMP.
 77  W-CSA-SUB           PIC 9     COMP.
 77  W-METH-SUB          PIC 9     COMP.
 77  W-TEMP-SUB          PIC 9     COMP.
 77  W-GROUP-CNT         PIC 9(2)  COMP.
 77  W-FOUND-SW          PIC X     VALUE "N".
     88  W-FOUND                   VALUE "Y".
     88  W-NOT-FOUND                VALUE "N".
*
 01  W-CALC-AREAS.
     03  W-MAX-ZS            PIC 9(3)V99.
     03  W-IT                PIC 9(3)V9.
     03  W-CA                PIC 9V999.
     03  W-CG                PIC 9V99.
     03  W-CI                PIC 9V99.
     03  W-MV-RATE           PIC 9(2)V9.
     03  W-CABLE-RATING      PIC 9(3)V999.
     03  W-VOLT-DROP         PIC 9(3)V999.
     03  W-VOLT-DROP-PCT     PIC 9(2)V999.
     03  W-LIMIT-PCT         PIC 9V99.
     03  W-RHO-T             PIC 9V99999.
     03  W-ISSUE-TEXT        PIC X(40).
     03  FILLER              PIC X(08).
*
 01  W-IB-WORK.
     03  W-IB-U-PF           PIC 9(6)V9999 COMP-3.
     03  FILLER              PIC X(02).
 01  W-IB-WORK-R REDEFINES W-IB-WORK
                  PIC X(08).
*
 LINKAGE             SECTION.
*
 COPY "wseiclnk.cob".
*
*****************************************
*  MAIN ENTRY - FULL CIRCUIT CHECK     *
*    (BUSINESS RULES UNIT 3).          *
*****************************************
 PROCEDURE           DIVISION USING EI100-PARMS.
*
 AA000-MAIN.
     PERFORM V100-APPLY-DEFAULTS   THRU V100-EXIT.
     PERFORM V200-OVERLOAD-CAPACITY THRU V200-EXIT.
     PERFORM V300-FAULT-PROTECTION THRU V300-EXIT.
     PERFORM V400-VOLTAGE-DROP     THRU V400-EXIT.
     PERFORM V500-SET-VERDICT      THRU V500-EXIT.
     GO TO AA000-EXIT.
 AA000-EXIT.
     EXIT PROGRAM.
*
*****************************************
*  09/01/15 SJM - SECONDARY ENTRY FOR   *
*    DESIGN CURRENT IB (C3).           *
*****************************************
 ENTRY "EI100-IB" USING EI100-IB-PARMS.
     PERFORM C300-CALC-DESIGN-CURRENT THRU C300-EXIT.
     GO TO IB000-EXIT.
 IB000-EXIT.
     EXIT PROGRAM.
*
*****************************************
*  17/08/15 SJM - SECONDARY ENTRY FOR   *
*    CONDUCTOR RESISTANCE R1+R2 (C4).  *
*****************************************
 ENTRY "EI100-R1R2" USING EI100-R1R2-PARMS.
     PERFORM C400-CALC-R1R2 THRU C400-EXIT.
     GO TO IR000-EXIT.
 IR000-EXIT.
     EXIT PROGRAM.
*
*****************************************
*  U3 STEP 1 - APPLY CIRCUIT DEFAULTS. *
*****************************************
 V100-APPLY-DEFAULTS.
     IF       L100-VOLTAGE = ZERO
              MOVE 230 TO L100-VOLTAGE.
     IF       L100-AMBIENT-TEMP = ZERO
              MOVE 30 TO L100-AMBIENT-TEMP.
     IF       L100-GROUPING = ZERO
              MOVE 1 TO L100-GROUPING.
     IF       L100-DEV-STD = SPACES
              MOVE "BS EN 60898" TO L100-DEV-STD.
     IF       L100-DEV-TYPE = SPACES
              MOVE "B " TO L100-DEV-TYPE.
     IF       L100-DEV-RATING = ZERO
              MOVE 6 TO L100-DEV-RATING.
     IF       L100-CABLE-CSA = ZERO
              MOVE 1.5 TO L100-CABLE-CSA.
     IF       L100-REF-METHOD = SPACE
              MOVE "C" TO L100-REF-METHOD.
     MOVE     ZERO TO L100-ISSUE-COUNT.
     MOVE     SPACES TO L100-ISSUE-TAB(1) L100-ISSUE-TAB(2)
                         L100-ISSUE-TAB(3) L100-ISSUE-TAB(4).
     MOVE     ZERO TO L100-MAX-ZS L100-CABLE-RATING
                       L100-VOLT-DROP L100-VOLT-DROP-PCT.
 V100-EXIT.
     EXIT.
*
*****************************************
*  U3 STEP 2 - OVERLOAD AND CAPACITY.  *
*****************************************
 V200-OVERLOAD-CAPACITY.
     PERFORM  T200-LOOKUP-CABLE-RATING THRU T200-EXIT.
     IF       W-NOT-FOUND
              MOVE "F" TO L100-CHK-OVERLOAD
              MOVE "F" TO L100-CHK-CAPACITY
              MOVE "COULD NOT DETERMINE CABLE RATING"
                   TO W-ISSUE-TEXT
              PERFORM ZZ100-ADD-ISSUE THRU ZZ100-EXIT
              GO TO V200-EXIT.
     PERFORM  T300-AMBIENT-FACTOR      THRU T300-EXIT.
     PERFORM  T400-GROUPING-FACTOR     THRU T400-EXIT.
     PERFORM  T600-THERMAL-FACTOR      THRU T600-EXIT.
     PERFORM  C200-CALC-CABLE-RATING   THRU C200-EXIT.
     COMPUTE  L100-CABLE-RATING ROUNDED = W-CABLE-RATING.
     IF       W-CABLE-RATING NOT < L100-DEV-RATING
              MOVE "P" TO L100-CHK-OVERLOAD
     ELSE
              MOVE "F" TO L100-CHK-OVERLOAD
              MOVE "CABLE RATING LESS THAN DEVICE RATING"
                   TO W-ISSUE-TEXT
              PERFORM ZZ100-ADD-ISSUE THRU ZZ100-EXIT.
     IF       W-CABLE-RATING NOT < L100-DESIGN-CURR
              MOVE "P" TO L100-CHK-CAPACITY
     ELSE
              MOVE "F" TO L100-CHK-CAPACITY
              MOVE "CABLE RATING LESS THAN DESIGN CURRENT"
                   TO W-ISSUE-TEXT
              PERFORM ZZ100-ADD-ISSUE THRU ZZ100-EXIT.
 V200-EXIT.
     EXIT.
*
*****************************************
*  U3 STEP 3 - FAULT PROTECTION (ZS).  *
*****************************************
 V300-FAULT-PROTECTION.
     PERFORM  T100-LOOKUP-MAX-ZS       THRU T100-EXIT.
     IF       W-NOT-FOUND
              MOVE "F" TO L100-CHK-FAULT
              MOVE "COULD NOT DETERMINE MAX ZS"
                   TO W-ISSUE-TEXT
              PERFORM ZZ100-ADD-ISSUE THRU ZZ100-EXIT
              GO TO V300-EXIT.
     MOVE     W-MAX-ZS TO L100-MAX-ZS.
     IF       L100-MEAS-ZS NOT > ZERO
              MOVE "F" TO L100-CHK-FAULT
              MOVE "NO MEASURED ZS" TO W-ISSUE-TEXT
              PERFORM ZZ100-ADD-ISSUE THRU ZZ100-EXIT
              GO TO V300-EXIT.
     IF       L100-MEAS-ZS NOT > W-MAX-ZS
              MOVE "P" TO L100-CHK-FAULT
     ELSE
              MOVE "F" TO L100-CHK-FAULT
              MOVE "MEASURED ZS EXCEEDS MAXIMUM"
                   TO W-ISSUE-TEXT
              PERFORM ZZ100-ADD-ISSUE THRU ZZ100-EXIT.
 V300-EXIT.
     EXIT.
*
*****************************************
*  U3 STEP 4 - VOLTAGE DROP.  ONLY     *
*    EVALUATED WHEN LENGTH AND DESIGN  *
*    CURRENT ARE BOTH SUPPLIED.        *
*****************************************
 V400-VOLTAGE-DROP.
     IF       L100-LENGTH > ZERO
              AND L100-DESIGN-CURR > ZERO
              PERFORM V410-COMPUTE-DROP THRU V410-EXIT
     ELSE
              MOVE "P" TO L100-CHK-VOLTDROP.
 V400-EXIT.
     EXIT.
*
 V410-COMPUTE-DROP.
     PERFORM  T500-VOLTDROP-RATE     THRU T500-EXIT.
     PERFORM  C100-CALC-VOLTAGE-DROP THRU C100-EXIT.
     COMPUTE  L100-VOLT-DROP ROUNDED = W-VOLT-DROP.
     COMPUTE  L100-VOLT-DROP-PCT ROUNDED = W-VOLT-DROP-PCT.
     IF       L100-USE = "L"
              MOVE 3.00 TO W-LIMIT-PCT
     ELSE
              MOVE 5.00 TO W-LIMIT-PCT.
     IF       W-VOLT-DROP-PCT NOT > W-LIMIT-PCT
              MOVE "P" TO L100-CHK-VOLTDROP
     ELSE
              MOVE "F" TO L100-CHK-VOLTDROP
              MOVE "VOLTAGE DROP EXCEEDS LIMIT"
                   TO W-ISSUE-TEXT
              PERFORM ZZ100-ADD-ISSUE THRU ZZ100-EXIT.
 V410-EXIT.
     EXIT.
*
*****************************************
*  U3 STEP 5 - OVERALL VERDICT.        *
*****************************************
 V500-SET-VERDICT.
     IF       L100-CHK-OVERLOAD = "P"
              AND L100-CHK-CAPACITY = "P"
              AND L100-CHK-FAULT = "P"
              AND L100-CHK-VOLTDROP = "P"
              MOVE "PASS" TO L100-RESULT
     ELSE
              MOVE "FAIL" TO L100-RESULT.
 V500-EXIT.
     EXIT.
*
*****************************************
*  T1 - MAXIMUM ZS, EXACT RATING MATCH *
*    ON STD/TYPE/RATING, PROGRAM TABLE.*
*****************************************
 T100-LOOKUP-MAX-ZS.
     MOVE     ZERO TO W-MAX-ZS.
     MOVE     "N" TO W-FOUND-SW.
     MOVE     ZERO TO W-GRP-SUB.
     PERFORM  T110-MATCH-GROUP THRU T110-EXIT
              VARYING W-GRP-SUB FROM 1 BY 1
              UNTIL W-GRP-SUB > 4
                 OR W-FOUND.
     IF       W-NOT-FOUND
              GO TO T100-EXIT.
     MOVE     "N" TO W-FOUND-SW.
     MOVE     ZERO TO W-RATE-SUB.
     PERFORM  T120-MATCH-RATING THRU T120-EXIT
              VARYING W-RATE-SUB FROM 1 BY 1
              UNTIL W-RATE-SUB > 7
                 OR W-FOUND.
     IF       W-NOT-FOUND
              GO TO T100-EXIT.
     MOVE     T1-ZS(W-GRP-SUB W-RATE-SUB) TO W-MAX-ZS.
     IF       W-MAX-ZS = ZERO
              MOVE "N" TO W-FOUND-SW.
 T100-EXIT.
     EXIT.
*
 T110-MATCH-GROUP.
     IF       L100-DEV-STD = T1-GRP-STD(W-GRP-SUB)
              AND L100-DEV-TYPE = T1-GRP-TYP(W-GRP-SUB)
              MOVE "Y" TO W-FOUND-SW.
 T110-EXIT.
     EXIT.
*
 T120-MATCH-RATING.
     IF       L100-DEV-RATING = T1-RATING(W-RATE-SUB)
              MOVE "Y" TO W-FOUND-SW.
 T120-EXIT.
     EXIT.
*
*****************************************
*  T2 - BASE CURRENT RATING IT, EXACT  *
*    CSA MATCH, REFERENCE METHOD A/B/C.*
*****************************************
 T200-LOOKUP-CABLE-RATING.
     MOVE     ZERO TO W-IT.
     MOVE     "N" TO W-FOUND-SW.
     IF       L100-REF-METHOD = "A"
              MOVE 1 TO W-METH-SUB
     ELSE
     IF       L100-REF-METHOD = "B"
              MOVE 2 TO W-METH-SUB
     ELSE
              MOVE 3 TO W-METH-SUB.
     MOVE     ZERO TO W-CSA-SUB.
     PERFORM  T210-MATCH-CSA THRU T210-EXIT
              VARYING W-CSA-SUB FROM 1 BY 1
              UNTIL W-CSA-SUB > 6
                 OR W-FOUND.
     IF       W-NOT-FOUND
              GO TO T200-EXIT.
     MOVE     T2-IT(W-CSA-SUB W-METH-SUB) TO W-IT.
 T200-EXIT.
     EXIT.
*
*  T210 IS SHARED BY T2 (BASE RATING) AND T3 (VOLT DROP  *
*  RATE) - BOTH TABLES ARE KEYED ON THE SAME SIX CSAS.   *
 T210-MATCH-CSA.
     IF       L100-CABLE-CSA = T2-CSA(W-CSA-SUB)
              MOVE "Y" TO W-FOUND-SW.
 T210-EXIT.
     EXIT.
*
*****************************************
*  T3 - VOLT DROP RATE, SINGLE-PHASE   *
*    COLUMN (NO PHASE COUNT HELD ON    *
*    THE CIRCUIT RECORD).              *
*****************************************
 T500-VOLTDROP-RATE.
     MOVE     ZERO TO W-MV-RATE.
     MOVE     "N" TO W-FOUND-SW.
     MOVE     ZERO TO W-CSA-SUB.
     PERFORM  T210-MATCH-CSA THRU T210-EXIT
              VARYING W-CSA-SUB FROM 1 BY 1
              UNTIL W-CSA-SUB > 6
                 OR W-FOUND.
     IF       W-FOUND
              MOVE T3-MV(W-CSA-SUB 1) TO W-MV-RATE.
 T500-EXIT.
     EXIT.
*
*****************************************
*  T4 - AMBIENT TEMPERATURE FACTOR CA, *
*    LINEAR INTERPOLATION BETWEEN THE  *
*    BRACKETING TABLE POINTS.          *
*****************************************
 T300-AMBIENT-FACTOR.
     MOVE     ZERO TO W-CA.
     IF       L100-AMBIENT-TEMP NOT > T4-TEMP(1)
              MOVE T4-FACT(1) TO W-CA
              GO TO T300-EXIT.
     IF       L100-AMBIENT-TEMP NOT < T4-TEMP(5)
              MOVE T4-FACT(5) TO W-CA
              GO TO T300-EXIT.
     MOVE     1 TO W-TEMP-SUB.
     PERFORM  T310-FIND-BRACKET THRU T310-EXIT
              VARYING W-TEMP-SUB FROM 1 BY 1
              UNTIL W-TEMP-SUB > 4
                 OR L100-AMBIENT-TEMP = T4-TEMP(W-TEMP-SUB)
                 OR (L100-AMBIENT-TEMP > T4-TEMP(W-TEMP-SUB)
                 AND L100-AMBIENT-TEMP
                        < T4-TEMP(W-TEMP-SUB + 1)).
     IF       L100-AMBIENT-TEMP = T4-TEMP(W-TEMP-SUB)
              MOVE T4-FACT(W-TEMP-SUB) TO W-CA
              GO TO T300-EXIT.
     PERFORM  C110-INTERPOLATE-FACTOR THRU C110-EXIT.
 T300-EXIT.
     EXIT.
*
 T310-FIND-BRACKET.
     CONTINUE.
 T310-EXIT.
     EXIT.
*
 C110-INTERPOLATE-FACTOR.
     COMPUTE  W-CA ROUNDED =
              T4-FACT(W-TEMP-SUB) +
              ((T4-FACT(W-TEMP-SUB + 1) - T4-FACT(W-TEMP-SUB))
              * (L100-AMBIENT-TEMP - T4-TEMP(W-TEMP-SUB))
              / (T4-TEMP(W-TEMP-SUB + 1) - T4-TEMP(W-TEMP-SUB))).
 C110-EXIT.
     EXIT.
*
*****************************************
*  T5 - GROUPING FACTOR CG, REFERENCE  *
*    METHOD C.  COUNTS ABOVE 6 USE THE *
*    FACTOR TABULATED FOR 6.           *
*****************************************
 T400-GROUPING-FACTOR.
     MOVE     L100-GROUPING TO W-GROUP-CNT.
     IF       W-GROUP-CNT = ZERO
              MOVE 1 TO W-GROUP-CNT.
     IF       W-GROUP-CNT > 6
              MOVE 6 TO W-GROUP-CNT.
     MOVE     T5-CG(W-GROUP-CNT) TO W-CG.
 T400-EXIT.
     EXIT.
*
*****************************************
*  T6 - THERMAL INSULATION FACTOR CI.  *
*****************************************
 T600-THERMAL-FACTOR.
     IF       L100-INSUL-CONTACT = "Y"
              MOVE T6-CI-SURROUNDED TO W-CI
     ELSE
              MOVE T6-CI-CLEAR TO W-CI.
 T600-EXIT.
     EXIT.
*
*****************************************
*  C1 - VOLTAGE DROP VD AND VD% FOR A  *
*    CIRCUIT WITH LENGTH AND DESIGN    *
*    CURRENT BOTH PRESENT.             *
*****************************************
 C100-CALC-VOLTAGE-DROP.
     COMPUTE  W-VOLT-DROP ROUNDED =
              W-MV-RATE * L100-DESIGN-CURR * L100-LENGTH
              / 1000.
     COMPUTE  W-VOLT-DROP-PCT ROUNDED =
              W-VOLT-DROP / L100-VOLTAGE * 100.
 C100-EXIT.
     EXIT.
*
*****************************************
*  C2 - ADJUSTED CABLE RATING IZ.      *
*****************************************
 C200-CALC-CABLE-RATING.
     COMPUTE  W-CABLE-RATING ROUNDED =
              W-IT * W-CA * W-CG * W-CI.
 C200-EXIT.
     EXIT.
*
*****************************************
*  C3 - DESIGN CURRENT IB FROM LOAD    *
*    AND POWER FACTOR (SECONDARY ENTRY *
*    EI100-IB ONLY, NO CIRCUIT RECORD  *
*    CARRIES LOAD/POWER-FACTOR DATA).  *
*****************************************
 C300-CALC-DESIGN-CURRENT.
     IF       L300-PHASE-CODE = "3"
              COMPUTE L300-IB ROUNDED =
                      L300-POWER /
                      (1.732 * L300-VOLTAGE * L300-PF)
     ELSE
              COMPUTE L300-IB ROUNDED =
                      L300-POWER / (L300-VOLTAGE * L300-PF).
 C300-EXIT.
     EXIT.
*
*****************************************
*  C4 - THEORETICAL CONDUCTOR          *
*    RESISTANCE R1+R2 (SECONDARY ENTRY *
*    EI100-R1R2 ONLY, USED TO SANITY   *
*    CHECK A MEASURED R1+R2 OFF-LINE). *
*****************************************
 C400-CALC-R1R2.
     COMPUTE  W-RHO-T ROUNDED =
              0.0178 * (1 + (0.004 * (L400-TEMP - 20))).
     COMPUTE  L400-R1R2 ROUNDED =
              (W-RHO-T * L400-LENGTH / L400-LIVE-CSA)
              + (W-RHO-T * L400-LENGTH / L400-CPC-CSA).
 C400-EXIT.
     EXIT.
*
*****************************************
*  21/01/26 RMA - SCHEDULE THE TEXT OF *
*    A FAILED CHECK FOR THE EI300      *
*    REPORT DETAIL LINE.               *
*****************************************
 ZZ100-ADD-ISSUE.
     ADD      1 TO L100-ISSUE-COUNT.
     MOVE     W-ISSUE-TEXT TO L100-ISSUE-TAB(L100-ISSUE-COUNT).
 ZZ100-EXIT.
     EXIT.
*
