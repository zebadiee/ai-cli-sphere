000100*****************************************
000110*                                       *
000120*  RECORD DEFINITION FOR EVIDENCE      *
000130*   METADATA FILE (INPUT)              *
000140*     TO EI500 EVIDENCE REGISTER       *
000150*****************************************
000160* FILE SIZE 100 BYTES.
000170*
000180* 15/01/26 VBC - CREATED.
000190*
000200 01  EI-EVIDENCE-RECORD.
000210     03  EVD-SEQ-NO          PIC 9(4).
000220     03  EVD-IMAGE-FORMAT    PIC X(4).
000230*                   JPEG, JPG, PNG, HEIC OR HEIF.
000240     03  EVD-FILE-SIZE       PIC 9(9).
000250*                   BYTES.
000260     03  EVD-IMG-WIDTH       PIC 9(5).
000270     03  EVD-IMG-HEIGHT      PIC 9(5).
000280     03  EVD-DESCRIPTION     PIC X(30).
000290     03  EVD-LOCATION        PIC X(20).
000300     03  EVD-INSPECTOR       PIC X(20).
000310     03  FILLER              PIC X(3).
000320 01  EI-EVIDENCE-RECORD-X REDEFINES EI-EVIDENCE-RECORD
000330                          PIC X(100).
000340*
