*****************************************
*                                       *
*  TABLE DEFINITIONS FOR BS 7671       *
*     REGULATION LIMIT TABLES          *
*  COPIED INTO EI100 WORKING-STORAGE   *
*****************************************
* T1-T6 PER BS 7671:2018+A2:2022 TABLE 41.3,
* TABLE 4D2A, TABLE 4D1B AND TABLE 4C1.
*
* 14/01/26 VBC - CREATED.
* 22/01/26 VBC - ADDED T5/T6 GROUPING & INSULATION FACTORS.
*
* T1 - MAXIMUM ZS (OHMS AT 230V) BY DEVICE STD/TYPE/RATING.
* GROUP 1 = BS EN 60898 TYPE B, 2 = TYPE C, 3 = TYPE D,
*       4 = BS 88-3 TYPE GG (25A & 40A NOT TABULATED = 0).
 01  T1-GRP-STD-TAB.
     03  FILLER          PIC X(12) VALUE "BS EN 60898".
     03  FILLER          PIC X(12) VALUE "BS EN 60898".
     03  FILLER          PIC X(12) VALUE "BS EN 60898".
     03  FILLER          PIC X(12) VALUE "BS 88-3".
 01  T1-GRP-STD-RTAB REDEFINES T1-GRP-STD-TAB.
     03  T1-GRP-STD      PIC X(12) OCCURS 4.
 01  T1-GRP-TYP-TAB.
     03  FILLER          PIC XX    VALUE "B ".
     03  FILLER          PIC XX    VALUE "C ".
     03  FILLER          PIC XX    VALUE "D ".
     03  FILLER          PIC XX    VALUE "GG".
 01  T1-GRP-TYP-RTAB REDEFINES T1-GRP-TYP-TAB.
     03  T1-GRP-TYP      PIC XX    OCCURS 4.
* RATING COLUMNS COMMON TO T1.
 01  T1-RATING-TAB.
     03  FILLER          PIC 9(3)  VALUE 6.
     03  FILLER          PIC 9(3)  VALUE 10.
     03  FILLER          PIC 9(3)  VALUE 16.
     03  FILLER          PIC 9(3)  VALUE 20.
     03  FILLER          PIC 9(3)  VALUE 25.
     03  FILLER          PIC 9(3)  VALUE 32.
     03  FILLER          PIC 9(3)  VALUE 40.
 01  T1-RATING-RTAB REDEFINES T1-RATING-TAB.
     03  T1-RATING       PIC 9(3)  OCCURS 7.
* MAX ZS VALUES, 4 GROUPS BY 7 RATINGS, 0 = NOT TABULATED.
 01  T1-ZS-VALUES.
     03  FILLER          PIC 9(3)V99 VALUE 7.67.
     03  FILLER          PIC 9(3)V99 VALUE 4.60.
     03  FILLER          PIC 9(3)V99 VALUE 2.87.
     03  FILLER          PIC 9(3)V99 VALUE 2.30.
     03  FILLER          PIC 9(3)V99 VALUE 1.84.
     03  FILLER          PIC 9(3)V99 VALUE 1.44.
     03  FILLER          PIC 9(3)V99 VALUE 1.15.
     03  FILLER          PIC 9(3)V99 VALUE 3.83.
     03  FILLER          PIC 9(3)V99 VALUE 2.30.
     03  FILLER          PIC 9(3)V99 VALUE 1.44.
     03  FILLER          PIC 9(3)V99 VALUE 1.15.
     03  FILLER          PIC 9(3)V99 VALUE 0.92.
     03  FILLER          PIC 9(3)V99 VALUE 0.72.
     03  FILLER          PIC 9(3)V99 VALUE 0.57.
     03  FILLER          PIC 9(3)V99 VALUE 1.92.
     03  FILLER          PIC 9(3)V99 VALUE 1.15.
     03  FILLER          PIC 9(3)V99 VALUE 0.72.
     03  FILLER          PIC 9(3)V99 VALUE 0.57.
     03  FILLER          PIC 9(3)V99 VALUE 0.46.
     03  FILLER          PIC 9(3)V99 VALUE 0.36.
     03  FILLER          PIC 9(3)V99 VALUE 0.29.
     03  FILLER          PIC 9(3)V99 VALUE 10.20.
     03  FILLER          PIC 9(3)V99 VALUE 5.11.
     03  FILLER          PIC 9(3)V99 VALUE 1.58.
     03  FILLER          PIC 9(3)V99 VALUE 1.15.
     03  FILLER          PIC 9(3)V99 VALUE ZERO.
     03  FILLER          PIC 9(3)V99 VALUE 0.68.
     03  FILLER          PIC 9(3)V99 VALUE ZERO.
 01  T1-ZS-RTAB REDEFINES T1-ZS-VALUES.
     03  T1-ZS-GRP       OCCURS 4.
         05  T1-ZS       PIC 9(3)V99 OCCURS 7.
*
* T2 - BASE CURRENT RATINGS IT (AMPS), THERMOPLASTIC 70C,
*      BY CSA AND REFERENCE METHOD A/B/C.
 01  T2-CSA-TAB.
     03  FILLER          PIC 9(3)V9 VALUE 1.0.
     03  FILLER          PIC 9(3)V9 VALUE 1.5.
     03  FILLER          PIC 9(3)V9 VALUE 2.5.
     03  FILLER          PIC 9(3)V9 VALUE 4.0.
     03  FILLER          PIC 9(3)V9 VALUE 6.0.
     03  FILLER          PIC 9(3)V9 VALUE 10.0.
 01  T2-CSA-RTAB REDEFINES T2-CSA-TAB.
     03  T2-CSA          PIC 9(3)V9 OCCURS 6.
 01  T2-IT-VALUES.
     03  FILLER          PIC 9(3)V9 VALUE 11.0.
     03  FILLER          PIC 9(3)V9 VALUE 13.0.
     03  FILLER          PIC 9(3)V9 VALUE 15.5.
     03  FILLER          PIC 9(3)V9 VALUE 14.5.
     03  FILLER          PIC 9(3)V9 VALUE 16.5.
     03  FILLER          PIC 9(3)V9 VALUE 17.5.
     03  FILLER          PIC 9(3)V9 VALUE 19.5.
     03  FILLER          PIC 9(3)V9 VALUE 23.0.
     03  FILLER          PIC 9(3)V9 VALUE 24.0.
     03  FILLER          PIC 9(3)V9 VALUE 26.0.
     03  FILLER          PIC 9(3)V9 VALUE 30.0.
     03  FILLER          PIC 9(3)V9 VALUE 32.0.
     03  FILLER          PIC 9(3)V9 VALUE 34.0.
     03  FILLER          PIC 9(3)V9 VALUE 38.0.
     03  FILLER          PIC 9(3)V9 VALUE 41.0.
     03  FILLER          PIC 9(3)V9 VALUE 46.0.
     03  FILLER          PIC 9(3)V9 VALUE 52.0.
     03  FILLER          PIC 9(3)V9 VALUE 57.0.
 01  T2-IT-RTAB REDEFINES T2-IT-VALUES.
     03  T2-IT-ROW       OCCURS 6.
         05  T2-IT       PIC 9(3)V9 OCCURS 3.
*                     (SUB 1=METHOD A, 2=METHOD B, 3=METHOD C)
*
* T3 - VOLTAGE DROP RATE (MV PER AMP PER METRE), COPPER
*      THERMOPLASTIC, BY CSA, SINGLE/THREE PHASE.
 01  T3-MV-VALUES.
     03  FILLER          PIC 9(2)V9 VALUE 44.0.
     03  FILLER          PIC 9(2)V9 VALUE 38.0.
     03  FILLER          PIC 9(2)V9 VALUE 29.0.
     03  FILLER          PIC 9(2)V9 VALUE 25.0.
     03  FILLER          PIC 9(2)V9 VALUE 18.0.
     03  FILLER          PIC 9(2)V9 VALUE 15.0.
     03  FILLER          PIC 9(2)V9 VALUE 11.0.
     03  FILLER          PIC 9(2)V9 VALUE  9.5.
     03  FILLER          PIC 9(2)V9 VALUE  7.3.
     03  FILLER          PIC 9(2)V9 VALUE  6.4.
     03  FILLER          PIC 9(2)V9 VALUE  4.4.
     03  FILLER          PIC 9(2)V9 VALUE  3.8.
 01  T3-MV-RTAB REDEFINES T3-MV-VALUES.
     03  T3-MV-ROW       OCCURS 6.
         05  T3-MV       PIC 9(2)V9 OCCURS 2.
*                     (SUB 1=SINGLE PHASE, 2=THREE PHASE)
*
* T4 - AMBIENT TEMPERATURE FACTOR CA, THERMOPLASTIC 70C -
*      INTERPOLATION POINTS (TEMP, FACTOR).
 01  T4-TEMP-TAB.
     03  FILLER          PIC S9(3) VALUE 25.
     03  FILLER          PIC S9(3) VALUE 30.
     03  FILLER          PIC S9(3) VALUE 40.
     03  FILLER          PIC S9(3) VALUE 45.
     03  FILLER          PIC S9(3) VALUE 50.
 01  T4-TEMP-RTAB REDEFINES T4-TEMP-TAB.
     03  T4-TEMP         PIC S9(3) OCCURS 5.
 01  T4-FACT-TAB.
     03  FILLER          PIC 9V999 VALUE 1.03.
     03  FILLER          PIC 9V999 VALUE 1.00.
     03  FILLER          PIC 9V999 VALUE 0.87.
     03  FILLER          PIC 9V999 VALUE 0.79.
     03  FILLER          PIC 9V999 VALUE 0.71.
 01  T4-FACT-RTAB REDEFINES T4-FACT-TAB.
     03  T4-FACT         PIC 9V999 OCCURS 5.
*
* T5 - GROUPING FACTOR CG, REFERENCE METHOD C, BY GROUP
*      COUNT 1-6 (COUNTS ABOVE 6 USE THE FACTOR FOR 6).
 01  T5-CG-TAB.
     03  FILLER          PIC 9V99  VALUE 1.00.
     03  FILLER          PIC 9V99  VALUE 0.85.
     03  FILLER          PIC 9V99  VALUE 0.79.
     03  FILLER          PIC 9V99  VALUE 0.75.
     03  FILLER          PIC 9V99  VALUE 0.73.
     03  FILLER          PIC 9V99  VALUE 0.72.
 01  T5-CG-RTAB REDEFINES T5-CG-TAB.
     03  T5-CG           PIC 9V99  OCCURS 6.
*
* T6 - THERMAL INSULATION FACTOR CI - NO TABLE NEEDED,
*      SEE EI100 PARAGRAPH T600-THERMAL-FACTOR.
 01  T6-CI-SURROUNDED    PIC 9V99  VALUE 0.50.
 01  T6-CI-CLEAR         PIC 9V99  VALUE 1.00.
*
